000100*****************************************************************         
000200*    BKTX0100  -  TRANSACTION JOURNAL RECORD                              
000300*****************************************************************         
000400*  COPY MEMBER.  APPEND-ONLY.  EVERY MONEY MOVEMENT IN THE                
000500*  SIMULATION WRITES ONE OF THESE.  TX-TYPE IS ONE OF THE FIXED           
000600*  LITERALS LISTED BELOW - THE ACTIVITY REPORT IN SETBK5000               
000700*  BUCKETS WITHDRAWAL AND MORTGAGE-DOWN-PAYMENT AS WITHDRAWALS            
000800*  AND EVERYTHING ELSE AS A DEPOSIT.                                      
000900*-----------------------------------------------------------------        
001000*  TX-TYPE VALUES                                                         
001100*    DEPOSIT                      WITHDRAWAL                              
001200*    PAYROLL-DEPOSIT               SAVINGS-DEPOSIT                        
001300*    SAVINGS-WITHDRAWAL            SPENDING                               
001400*    RENT-PAYMENT                  PAYMENT-FAILED                         
001500*    LOAN-DISBURSEMENT             MORTGAGE-DOWN-PAYMENT                  
001600*    MORTGAGE-DOWN-PAYMENT-FUNDING                                        
001700*-----------------------------------------------------------------        
001800*  CHANGE LOG                                                             
001900*    880130 RHM  INITIAL JOURNAL LAYOUT FOR THE SIM REWRITE               
002000*    880718 RHM  ADDED PAYMENT-FAILED TYPE FOR PARTIAL RENT PAYS          
002100*    881220 DLT  ADDED THE TWO MORTGAGE-DOWN-PAYMENT TYPES                
002200*    990124 KPH  Y2K REVIEW - TX-GAME-DAY IS A WHOLE-DAY COUNTER,         
002300*                NOT A CALENDAR DATE, N/A                                 
002400*-----------------------------------------------------------------        
002500 01  TX-RECORD.                                                           
002600     05  TX-CLIENT-ID                   PIC 9(9).                         
002700     05  TX-TYPE                        PIC X(30).                        
002800     05  TX-AMOUNT                      PIC S9(13)V99 COMP-3.             
002900     05  TX-GAME-DAY                     PIC 9(5).                        
003000     05  FILLER                          PIC X(10).                       

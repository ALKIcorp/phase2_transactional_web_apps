000100*THIS IS THE TELLER BATCH AS OF THE REWRITE - DEPOSIT/WITHDRAW/ETC        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    SETBK2000.                                                
000400 AUTHOR.        R H MOSS.                                                 
000500 INSTALLATION.  DEPOSIT SYSTEMS GROUP.                                    
000600 DATE-WRITTEN.  03/01/88.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*-----------------------------------------------------------------        
001000*  SETBK2000 - ACCOUNT TELLER / SAVINGS TELLER BATCH.                     
001100*                                                                         
001200*  READS A DECK OF TQ-RECORD REQUESTS (BKTQ2000) AND APPLIES EACH         
001300*  ONE AGAINST THE CLIENT MASTER - CREATE-CLIENT, DEPOSIT,                
001400*  WITHDRAW, CREDIT (LOAN DISBURSEMENT / MORTGAGE DOWN-PAYMENT            
001500*  FUNDING), SAVINGS-DEPOSIT, SAVINGS-WITHDRAW.  THIS IS THE              
001600*  BATCH STAND-IN FOR WHAT USED TO BE THE ON-LINE ACCOUNT-UPDATE          
001700*  TRANSACTION - SEE THE NOTE AT THE TOP OF BKTQ2000.                     
001800*-----------------------------------------------------------------        
001900*  CHANGE LOG                                                             
002000*    880301 RHM  INITIAL RELEASE - CREATE-CLIENT AND DEPOSIT ONLY         
002100*    880402 RHM  ADDED WITHDRAW WITH THE $500 DAILY CAP                   
002200*    880812 RHM  ADDED CREDIT ACTION FOR LOAN/MORTGAGE FUNDING            
002300*    881226 DLT  ADDED SAVINGS-DEPOSIT / SAVINGS-WITHDRAW                 
002400*    930309 KPH  WITHDRAW NOW BLOCKS WHILE CL-IS-BANKRUPT                 
002500*    990202 KPH  Y2K - TQ-GAME-DAY IS A WHOLE-DAY COUNTER, N/A            
002600*    050906 MTV  CREATE-CLIENT NOW SEEDS THE DEBIT CARD FIELDS            
002700*                INSTEAD OF LEAVING THEM BLANK - TKT 4960                 
002750*    110908 MTV  PULLED THE 930309 BANKRUPTCY BLOCK BACK OUT OF           
002775*                WITHDRAW - POLICY ONLY STOPS BANKRUPT CLIENTS FROM       
002785*                TAKING ON NEW LOANS/MORTGAGES (SEE SETBK3000), NOT       
002795*                FROM MOVING MONEY ALREADY IN THE ACCOUNT; ALSO           
002797*                ADDED THE AMOUNT-RANGE FENCES AUDIT WANTED ON            
002798*                DEPOSIT (0 < AMT <= 1,000,000), WITHDRAW                 
002799*                (AMT > 0), AND BOTH SAVINGS (AMT > 0) - TKT 5241         
002801*    120214 MTV  CREDIT WAS THE ONE ACTION LEFT WITH NO AMOUNT     TKT5244
002802*                FENCE - ADDED THE SAME AMT > 0 GUARD ITS FOUR     TKT5244
002803*                SIBLING ACTIONS ALREADY CARRY; ALSO, ISSUE-       TKT5244
002804*                DEBIT-CARD WAS HARDCODING EVERY CARD'S EXPIRY     TKT5244
002805*                TO 12/30 INSTEAD OF DRAWING IT - NOW DRAWS THE    TKT5244
002806*                MONTH (1-12) AND A 3-7 YEAR OFFSET OFF THE        TKT5244
002807*                SYSTEM DATE THE SAME WAY THE CARD NUMBER AND      TKT5244
002808*                CVV ARE DRAWN - TKT 5244                          TKT5244
002810*-----------------------------------------------------------------        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     CONSOLE IS CRT                                                       
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT TQ-FILE      ASSIGN TO DYNAMIC TQ-PATH                        
003700            ORGANIZATION IS RECORD SEQUENTIAL                             
003800            FILE STATUS IS WS-TQ-STATUS.                                  
003900     SELECT CL-OLD-FILE  ASSIGN TO DYNAMIC CL-OLD-PATH                    
004000            ORGANIZATION IS RECORD SEQUENTIAL                             
004100            FILE STATUS IS WS-CL-OLD-STATUS.                              
004200     SELECT CL-NEW-FILE  ASSIGN TO DYNAMIC CL-NEW-PATH                    
004300            ORGANIZATION IS RECORD SEQUENTIAL                             
004400            FILE STATUS IS WS-CL-NEW-STATUS.                              
004500     SELECT TX-OUT-FILE  ASSIGN TO DYNAMIC TX-PATH                        
004600            ORGANIZATION IS RECORD SEQUENTIAL                             
004700            FILE STATUS IS WS-TX-STATUS.                                  
004800*                                                                         
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100*                                                                         
005200 FD  TQ-FILE                                                              
005300     LABEL RECORDS ARE STANDARD.                                          
005400 01  TQ-FILE-REC                        PIC X(180).                       
005500                                                                          
005600 FD  CL-OLD-FILE                                                          
005700     LABEL RECORDS ARE STANDARD.                                          
005800 01  CL-OLD-REC                         PIC X(170).                       
005900                                                                          
006000 FD  CL-NEW-FILE                                                          
006100     LABEL RECORDS ARE STANDARD.                                          
006200 01  CL-NEW-REC                         PIC X(170).                       
006300                                                                          
006400 FD  TX-OUT-FILE                                                          
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  TX-OUT-REC                         PIC X(60).                        
006700*                                                                         
006800 WORKING-STORAGE SECTION.                                                 
006900 COPY BKTQ2000.                                                           
007000 COPY BKCL0100.                                                           
007100 COPY BKTX0100.                                                           
007200                                                                          
007300 01  WS-PATHS.                                                            
007400     05  TQ-PATH                        PIC X(40)                         
007500             VALUE '/sim/data/teller-deck.dat'.                           
007600     05  CL-OLD-PATH                    PIC X(40)                         
007700             VALUE '/sim/data/client.old'.                                
007800     05  CL-NEW-PATH                    PIC X(40)                         
007900             VALUE '/sim/data/client.new'.                                
008000     05  TX-PATH                        PIC X(40)                         
008100             VALUE '/sim/data/transaction.jrn'.                           
008200        05  FILLER                         PIC X(40).                     
008300                                                                          
008400 01  WS-FILE-STATUS-GROUP.                                                
008500     05  WS-TQ-STATUS                   PIC XX.                           
008600     05  WS-CL-OLD-STATUS                PIC XX.                          
008700     05  WS-CL-NEW-STATUS                PIC XX.                          
008800     05  WS-TX-STATUS                    PIC XX.                          
008900        05  FILLER                          PIC XX.                       
009000                                                                          
009100 01  WS-SWITCHES.                                                         
009200     05  WS-TQ-EOF                       PIC X VALUE 'N'.                 
009300         88  TQ-AT-EOF                   VALUE 'Y'.                       
009400     05  WS-CL-OLD-EOF                   PIC X VALUE 'N'.                 
009500         88  CL-OLD-AT-EOF               VALUE 'Y'.                       
009600     05  WS-CL-FOUND-SW                  PIC X VALUE 'N'.                 
009700         88  CL-WAS-FOUND                VALUE 'Y'.                       
009800        05  FILLER                          PIC X(4).                     
009900                                                                          
010000*  IN-MEMORY CLIENT TABLE - LOADED ONCE, APPLIED AGAINST FOR              
010100*  EVERY REQUEST ON THE DECK, WRITTEN BACK ONCE AT THE END.  SAME         
010200*  IDEA AS SETBK1000'S WK1-CLIENT-TABLE BUT LOCAL TO THIS PROGRAM.        
010300 01  WK2-CLIENT-TABLE.                                                    
010400     05  WK2-CL-COUNT                   PIC 9(4) COMP-3 VALUE 0.          
010500     05  WK2-CL-ENTRY OCCURS 6000 TIMES                                   
010600                  INDEXED BY WK2-CL-IDX.                                  
010700         10  WK2-CL-RECORD               PIC X(170).                      
010800          10  FILLER                      PIC X(4).                       
010900                                                                          
011000 01  WS-WORK-FIELDS.                                                      
011100     05  WS-NEXT-CLIENT-ID              PIC 9(9) COMP-3 VALUE 0.          
011200     05  WS-MATCH-IDX                    PIC S9(4) COMP.                  
011300     05  WS-WITHDRAW-LIMIT               PIC S9(13)V99 COMP-3             
011400                                          VALUE 500.00.                   
011450     05  WS-DEPOSIT-UPPER-LIMIT          PIC S9(13)V99 COMP-3    TKT5241  
011470                                     VALUE 1000000.00.           TKT5241  
011500     05  WS-CARD-DRAW                    PIC 9(4) COMP-3.                 
011600     05  WS-I                             PIC S9(4) COMP.                 
011610     05  WS-EXPIRY-DRAW                  PIC 9(2) COMP-3.          TKT5244
011620     05  WS-EXPIRY-YY-NUM                PIC 9(2) COMP-3.          TKT5244
011630     05  WS-SYSTEM-DATE                  PIC 9(6).                 TKT5244
011700        05  FILLER                           PIC X(4).                    
011800                                                                          
011900*  FOUR REDEFINES TO MATCH THE TELLER DECK'S OWN FIELD GROUPS -           
012000*  SAME HABIT AS THE MASTER RECORDS' ALTERNATE-VIEW REDEFINES.            
012100 01  WS-TQ-AMOUNT-VIEW REDEFINES TQ-RECORD.                               
012200        05  FILLER                          PIC X(180).                   
012300 01  WS-CARD-SEED-VIEW REDEFINES WS-CARD-DRAW.                            
012400        05  FILLER                           PIC 9(4).                    
012500 01  WS-CLIENT-ID-VIEW REDEFINES WS-NEXT-CLIENT-ID.                       
012600        05  FILLER                           PIC 9(6) COMP-3.             
012650 01  WS-SYSTEM-DATE-VIEW REDEFINES WS-SYSTEM-DATE.                 TKT5244
012660        05  WS-SYS-YY                      PIC 9(2).               TKT5244
012670        05  FILLER                          PIC X(4).              TKT5244
012700*                                                                         
012800 PROCEDURE DIVISION.                                                      
012900*                                                                         
013000 A010-MAIN-LINE.                                                          
013100     OPEN INPUT  TQ-FILE CL-OLD-FILE.                                     
013200     OPEN OUTPUT CL-NEW-FILE.                                             
013300     OPEN EXTEND TX-OUT-FILE.                                             
013350     ACCEPT WS-SYSTEM-DATE FROM DATE.                              TKT5244
013400     PERFORM 0100-LOAD-CLIENT-TABLE THRU 0100-EXIT.                       
013500     PERFORM 1000-PROCESS-DECK THRU 1000-EXIT.                            
013600     PERFORM 7000-WRITE-CLIENT-MASTER THRU 7000-EXIT.                     
013700     CLOSE TQ-FILE CL-OLD-FILE CL-NEW-FILE TX-OUT-FILE.                   
013800     STOP RUN.                                                            
013900                                                                          
014000******************************************************************        
014100 0100-LOAD-CLIENT-TABLE.                                                  
014200     READ CL-OLD-FILE INTO CL-RECORD                                      
014300         AT END SET CL-OLD-AT-EOF TO TRUE.                                
014400     PERFORM 0101-LOAD-ONE-CLIENT THRU 0101-EXIT                          
014500         UNTIL CL-OLD-AT-EOF.                                             
014600 0100-EXIT.                                                               
014700     EXIT.                                                                
014800                                                                          
014900 0101-LOAD-ONE-CLIENT.                                                    
015000     ADD 1 TO WK2-CL-COUNT.                                               
015100     SET WK2-CL-IDX TO WK2-CL-COUNT.                                      
015200     MOVE CL-RECORD TO WK2-CL-RECORD (WK2-CL-IDX).                        
015300     IF CL-CLIENT-ID > WS-NEXT-CLIENT-ID                                  
015400         MOVE CL-CLIENT-ID TO WS-NEXT-CLIENT-ID                           
015500     END-IF.                                                              
015600     READ CL-OLD-FILE INTO CL-RECORD                                      
015700         AT END SET CL-OLD-AT-EOF TO TRUE.                                
015800 0101-EXIT.                                                               
015900     EXIT.                                                                
016000                                                                          
016100******************************************************************        
016200 1000-PROCESS-DECK.                                                       
016300     READ TQ-FILE INTO TQ-RECORD                                          
016400         AT END SET TQ-AT-EOF TO TRUE.                                    
016500     PERFORM 1010-PROCESS-ONE-REQUEST THRU 1010-EXIT                      
016600         UNTIL TQ-AT-EOF.                                                 
016700 1000-EXIT.                                                               
016800     EXIT.                                                                
016900                                                                          
017000 1010-PROCESS-ONE-REQUEST.                                                
017100     EVALUATE TQ-ACTION                                                   
017200         WHEN 'CREATE-CLIENT'                                             
017300             PERFORM 1100-CREATE-CLIENT                                   
017400         WHEN 'DEPOSIT'                                                   
017500             PERFORM 1200-DEPOSIT                                         
017600         WHEN 'WITHDRAW'                                                  
017700             PERFORM 1300-WITHDRAW                                        
017800         WHEN 'CREDIT'                                                    
017900             PERFORM 1400-CREDIT                                          
018000         WHEN 'SAVINGS-DEPOSIT'                                           
018100             PERFORM 1500-SAVINGS-DEPOSIT                                 
018200         WHEN 'SAVINGS-WITHDRAW'                                          
018300             PERFORM 1600-SAVINGS-WITHDRAW                                
018400         WHEN OTHER                                                       
018500             DISPLAY '!!!! UNKNOWN TQ-ACTION ' TQ-ACTION                  
018600                 UPON CRT                                                 
018700     END-EVALUATE.                                                        
018800     READ TQ-FILE INTO TQ-RECORD                                          
018900         AT END SET TQ-AT-EOF TO TRUE.                                    
019000 1010-EXIT.                                                               
019100     EXIT.                                                                
019200                                                                          
019300******************************************************************        
019400*        CREATE-CLIENT                                                    
019500******************************************************************        
019600 1100-CREATE-CLIENT.                                              TKT4960 
019700     ADD 1 TO WS-NEXT-CLIENT-ID.                                          
019800     ADD 1 TO WK2-CL-COUNT.                                               
019900     SET WK2-CL-IDX TO WK2-CL-COUNT.                                      
020000     MOVE WS-NEXT-CLIENT-ID TO CL-CLIENT-ID.                              
020100     MOVE TQ-SLOT-ID        TO CL-SLOT-ID.                                
020200     MOVE 0                 TO CL-CHECKING-BALANCE                        
020300                               CL-SAVINGS-BALANCE                         
020400                               CL-DAILY-WITHDRAWN                         
020500                               CL-MONTHLY-INCOME-CACHE                    
020600                               CL-MONTHLY-MANDATORY-CACHE.                
020700     SET CL-NOT-BANKRUPT TO TRUE.                                         
020800     MOVE 0                 TO CL-BANKRUPT-UNTIL.                         
020900     MOVE TQ-CLIENT-NAME    TO CL-NAME.                                   
021000     PERFORM 1110-ISSUE-DEBIT-CARD.                               TKT4960 
021100     MOVE CL-RECORD TO WK2-CL-RECORD (WK2-CL-IDX).                        
021200                                                                          
021300 1110-ISSUE-DEBIT-CARD.                                                   
021400*  16 DIGITS DRAWN FROM THE SHARED LCG, GROUPED 4-4-4-4 BY THE            
021500*  CL-CARD-NUMBER-GROUPS REDEFINE IN BKCL0100; EXPIRY MONTH               
021600*  (1-12) AND YEAR (CURRENT + 3-7) ARE EACH A SEPARATE DRAW        TKT5244
021650*  TOO NOW - TKT 5244 - CVV A PLAIN 3-DIGIT DRAW.  NONE OF         TKT5244
021700*  THIS IS ARITHMETIC-BEARING SO A SECURE RNG BUYS NOTHING HERE.          
021800     COMPUTE WS-I = WS-NEXT-CLIENT-ID * 7919.                             
021900     DIVIDE WS-I BY 9000 GIVING WS-I REMAINDER WS-CARD-DRAW.              
022000     ADD 1000 TO WS-CARD-DRAW.                                            
022100     MOVE WS-CARD-DRAW TO CL-CARD-GROUP-1.                                
022200     COMPUTE WS-I = WS-NEXT-CLIENT-ID * 6113.                             
022300     DIVIDE WS-I BY 9000 GIVING WS-I REMAINDER WS-CARD-DRAW.              
022400     ADD 1000 TO WS-CARD-DRAW.                                            
022500     MOVE WS-CARD-DRAW TO CL-CARD-GROUP-2.                                
022600     COMPUTE WS-I = WS-NEXT-CLIENT-ID * 4441.                             
022700     DIVIDE WS-I BY 9000 GIVING WS-I REMAINDER WS-CARD-DRAW.              
022800     ADD 1000 TO WS-CARD-DRAW.                                            
022900     MOVE WS-CARD-DRAW TO CL-CARD-GROUP-3.                                
023000     COMPUTE WS-I = WS-NEXT-CLIENT-ID * 3301.                             
023100     DIVIDE WS-I BY 9000 GIVING WS-I REMAINDER WS-CARD-DRAW.              
023200     ADD 1000 TO WS-CARD-DRAW.                                            
023300     MOVE WS-CARD-DRAW TO CL-CARD-GROUP-4.                                
023410     COMPUTE WS-I = WS-NEXT-CLIENT-ID * 2237.                      TKT5244
023420     DIVIDE WS-I BY 12 GIVING WS-I REMAINDER WS-EXPIRY-DRAW.       TKT5244
023430     ADD 1 TO WS-EXPIRY-DRAW.                                      TKT5244
023440     MOVE WS-EXPIRY-DRAW TO CL-CARD-EXPIRY-MM.                     TKT5244
023450     COMPUTE WS-I = WS-NEXT-CLIENT-ID * 1117.                      TKT5244
023460     DIVIDE WS-I BY 5 GIVING WS-I REMAINDER WS-EXPIRY-DRAW.        TKT5244
023470     ADD 3 TO WS-EXPIRY-DRAW.                                      TKT5244
023480     COMPUTE WS-EXPIRY-YY-NUM = WS-SYS-YY + WS-EXPIRY-DRAW.        TKT5244
023490     MOVE WS-EXPIRY-YY-NUM TO CL-CARD-EXPIRY-YY.                   TKT5244
023600     COMPUTE WS-I = WS-NEXT-CLIENT-ID * 991.                              
023700     DIVIDE WS-I BY 900 GIVING WS-I REMAINDER WS-CARD-DRAW.               
023800     ADD 100 TO WS-CARD-DRAW.                                             
023900     MOVE WS-CARD-DRAW TO CL-CARD-CVV.                                    
024000                                                                          
024100******************************************************************        
024200*        DEPOSIT                                                          
024300******************************************************************        
024400 1200-DEPOSIT.                                                            
024410*  TKT 5241 - AUDIT WANTED THE SAME 0-AND-CEILING FENCE THAT       TKT5241
024420*  ALREADY GUARDS A TELLER DEPOSIT SLIP ON THE WINDOW.             TKT5241
024430     PERFORM 9100-FIND-CLIENT.                                            
024440     IF CL-WAS-FOUND                                                      
024450         MOVE WK2-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
024460         IF TQ-AMOUNT > 0                                          TKT5241
024470          AND TQ-AMOUNT NOT > WS-DEPOSIT-UPPER-LIMIT               TKT5241
024480             ADD TQ-AMOUNT TO CL-CHECKING-BALANCE                  TKT5241
024490             MOVE 'DEPOSIT' TO TX-TYPE                             TKT5241
024500         ELSE                                                      TKT5241
024510             MOVE 'PAYMENT-FAILED' TO TX-TYPE                      TKT5241
024520             MOVE 0 TO TQ-AMOUNT                                   TKT5241
024530         END-IF                                                    TKT5241
024540         MOVE CL-RECORD TO WK2-CL-RECORD (WS-MATCH-IDX)                   
024550         MOVE TQ-CLIENT-ID TO TX-CLIENT-ID                                
024560         MOVE TQ-AMOUNT    TO TX-AMOUNT                                   
024570         MOVE TQ-GAME-DAY  TO TX-GAME-DAY                                 
024580         WRITE TX-OUT-REC FROM TX-RECORD                                  
024590     END-IF.                                                              
025600                                                                          
025700******************************************************************        
025800*        WITHDRAW                                                         
025900******************************************************************        
026000 1300-WITHDRAW.                                                           
026050*  TKT 5241 - SEE 110908 CHANGE LOG ENTRY - BANKRUPTCY NO LONGER   TKT5241
026060*  BLOCKS A WITHDRAWAL HERE, ONLY THE TWO SPEC-NAMED REASONS DO.   TKT5241
026100     PERFORM 9100-FIND-CLIENT.                                            
026200     IF CL-WAS-FOUND                                                      
026300         MOVE WK2-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
026700         IF TQ-AMOUNT > 0 AND                                      TKT5241
026710            TQ-AMOUNT NOT > CL-CHECKING-BALANCE AND                TKT5241
026720            CL-DAILY-WITHDRAWN + TQ-AMOUNT NOT > WS-WITHDRAW-LIMIT TKT5241
027700             SUBTRACT TQ-AMOUNT FROM CL-CHECKING-BALANCE                  
027800             ADD TQ-AMOUNT TO CL-DAILY-WITHDRAWN                          
027900             MOVE 'WITHDRAWAL' TO TX-TYPE                                 
028000             MOVE TQ-AMOUNT TO TX-AMOUNT                                  
028200         ELSE                                                      TKT5241
028250             MOVE 'PAYMENT-FAILED' TO TX-TYPE                      TKT5241
028270             MOVE 0 TO TX-AMOUNT                                   TKT5241
028300         END-IF                                                           
028400         MOVE CL-RECORD TO WK2-CL-RECORD (WS-MATCH-IDX)                   
028500         MOVE TQ-CLIENT-ID TO TX-CLIENT-ID                                
028600         MOVE TQ-GAME-DAY  TO TX-GAME-DAY                                 
028700         WRITE TX-OUT-REC FROM TX-RECORD                                  
028800     END-IF.                                                              
028900                                                                          
029000******************************************************************        
029100*        CREDIT  (LOAN DISBURSEMENT / MORTGAGE DOWN-PAYMENT FUND)         
029200******************************************************************        
029300 1400-CREDIT.                                                             
029400     PERFORM 9100-FIND-CLIENT.                                            
029500     IF CL-WAS-FOUND                                                      
029600         MOVE WK2-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
029610         IF TQ-AMOUNT > 0                                          TKT5244
029620             ADD TQ-AMOUNT TO CL-CHECKING-BALANCE                  TKT5244
029630             MOVE TQ-CREDIT-TYPE TO TX-TYPE                        TKT5244
029640         ELSE                                                      TKT5244
029650             MOVE 'PAYMENT-FAILED' TO TX-TYPE                      TKT5244
029660             MOVE 0 TO TQ-AMOUNT                                   TKT5244
029670         END-IF                                                    TKT5244
029800         MOVE CL-RECORD TO WK2-CL-RECORD (WS-MATCH-IDX)                   
029900         MOVE TQ-CLIENT-ID  TO TX-CLIENT-ID                               
030000         MOVE TQ-AMOUNT      TO TX-AMOUNT                                 
030200         MOVE TQ-GAME-DAY    TO TX-GAME-DAY                               
030300         WRITE TX-OUT-REC FROM TX-RECORD                                  
030400     END-IF.                                                              
030500                                                                          
030600******************************************************************        
030700*        SAVINGS DEPOSIT / WITHDRAW                                       
030800******************************************************************        
030900 1500-SAVINGS-DEPOSIT.                                                    
031000     PERFORM 9100-FIND-CLIENT.                                            
031100     IF CL-WAS-FOUND                                                      
031200         MOVE WK2-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
031300         IF TQ-AMOUNT > 0 AND TQ-AMOUNT <= CL-CHECKING-BALANCE     TKT5241
031400             SUBTRACT TQ-AMOUNT FROM CL-CHECKING-BALANCE                  
031500             ADD TQ-AMOUNT TO CL-SAVINGS-BALANCE                          
031600             MOVE 'SAVINGS-DEPOSIT' TO TX-TYPE                            
031700         ELSE                                                             
031800             MOVE 'PAYMENT-FAILED' TO TX-TYPE                             
031900             MOVE 0 TO TQ-AMOUNT                                          
032000         END-IF                                                           
032100         MOVE CL-RECORD TO WK2-CL-RECORD (WS-MATCH-IDX)                   
032200         MOVE TQ-CLIENT-ID TO TX-CLIENT-ID                                
032300         MOVE TQ-AMOUNT     TO TX-AMOUNT                                  
032400         MOVE TQ-GAME-DAY   TO TX-GAME-DAY                                
032500         WRITE TX-OUT-REC FROM TX-RECORD                                  
032600     END-IF.                                                              
032700                                                                          
032800 1600-SAVINGS-WITHDRAW.                                                   
032900     PERFORM 9100-FIND-CLIENT.                                            
033000     IF CL-WAS-FOUND                                                      
033100         MOVE WK2-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
033200         IF TQ-AMOUNT > 0 AND TQ-AMOUNT <= CL-SAVINGS-BALANCE      TKT5241
033300             SUBTRACT TQ-AMOUNT FROM CL-SAVINGS-BALANCE                   
033400             ADD TQ-AMOUNT TO CL-CHECKING-BALANCE                         
033500             MOVE 'SAVINGS-WITHDRAW' TO TX-TYPE                           
033600         ELSE                                                             
033700             MOVE 'PAYMENT-FAILED' TO TX-TYPE                             
033800             MOVE 0 TO TQ-AMOUNT                                          
033900         END-IF                                                           
034000         MOVE CL-RECORD TO WK2-CL-RECORD (WS-MATCH-IDX)                   
034100         MOVE TQ-CLIENT-ID TO TX-CLIENT-ID                                
034200         MOVE TQ-AMOUNT     TO TX-AMOUNT                                  
034300         MOVE TQ-GAME-DAY   TO TX-GAME-DAY                                
034400         WRITE TX-OUT-REC FROM TX-RECORD                                  
034500     END-IF.                                                              
034600                                                                          
034700******************************************************************        
034800*        COMMON LOOKUP / FINAL WRITE-BACK                                 
034900******************************************************************        
035000 9100-FIND-CLIENT.                                                        
035100     MOVE 'N' TO WS-CL-FOUND-SW.                                          
035200     SET WK2-CL-IDX TO 1.                                                 
035300     PERFORM 9110-CHECK-ONE-CLIENT THRU 9110-EXIT                         
035400         UNTIL WK2-CL-IDX > WK2-CL-COUNT OR CL-WAS-FOUND.                 
035500                                                                          
035600 9110-CHECK-ONE-CLIENT.                                                   
035700     MOVE WK2-CL-RECORD (WK2-CL-IDX) TO CL-RECORD.                        
035800     IF CL-CLIENT-ID = TQ-CLIENT-ID                                       
035900         MOVE WK2-CL-IDX TO WS-MATCH-IDX                                  
036000         MOVE 'Y' TO WS-CL-FOUND-SW                                       
036100     END-IF.                                                              
036200     SET WK2-CL-IDX UP BY 1.                                              
036300 9110-EXIT.                                                               
036400     EXIT.                                                                
036500                                                                          
036600 7000-WRITE-CLIENT-MASTER.                                                
036700     SET WK2-CL-IDX TO 1.                                                 
036800     PERFORM 7010-WRITE-ONE-CLIENT THRU 7010-EXIT                         
036900         UNTIL WK2-CL-IDX > WK2-CL-COUNT.                                 
037000 7000-EXIT.                                                               
037100     EXIT.                                                                
037200                                                                          
037300 7010-WRITE-ONE-CLIENT.                                                   
037400     WRITE CL-NEW-REC FROM WK2-CL-ENTRY (WK2-CL-IDX).                     
037500     SET WK2-CL-IDX UP BY 1.                                              
037600 7010-EXIT.                                                               
037700     EXIT.                                                                

000100*THIS IS THE ORIGINATION/INVESTMENT BATCH AS OF THE SIM REWRITE           
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    SETBK3000.                                                
000400 AUTHOR.        D L TRASK.                                                
000500 INSTALLATION.  DEPOSIT SYSTEMS GROUP.                                    
000600 DATE-WRITTEN.  03/08/88.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*-----------------------------------------------------------------        
001000*  SETBK3000 - LOAN ORIGINATION / MORTGAGE ORIGINATION /                  
001100*  INVESTMENT ENGINE BATCH.                                               
001200*                                                                         
001300*  READS A DECK OF TQ3-RECORD REQUESTS (BKTQ3000) AND APPLIES             
001400*  EACH ONE - LOAN-CREATE/APPROVE/DENY, MORTGAGE-CREATE/ACCEPT/           
001500*  DENY, INVEST, DIVEST.  AS OF TKT 5242 THE APPROVE PARAGRAPHS    TKT5242
001600*  MOVE THE DISBURSEMENT CASH THEMSELVES - LOAN-APPROVE CREDITS    TKT5242
001700*  CHECKING DIRECTLY AND MORTGAGE-ACCEPT DEBITS THE DOWN PAYMENT   TKT5242
001800*  DIRECTLY - NEITHER ONE WAITS ON A FOLLOW-UP TQ AGAINST          TKT5242
001900*  SETBK2000 ANY MORE.                                             TKT5242
002000*-----------------------------------------------------------------        
002100*  CHANGE LOG                                                             
002200*    880308 DLT  INITIAL RELEASE - LOAN-CREATE/APPROVE/DENY ONLY          
002300*    880715 DLT  ADDED MORTGAGE-CREATE/ACCEPT/DENY                        
002400*    881002 DLT  ADDED PR-OWNER-CLIENT-ID / PR-STATUS STAMPING ON         
002500*                MORTGAGE-ACCEPT                                          
002600*    890414 DLT  ADDED INVEST / DIVEST FOR THE INDEX FUND POSITION        
002700*    930925 KPH  LOAN-CREATE NOW BLOCKS WHILE CL-IS-BANKRUPT              
002800*    990202 KPH  Y2K REVIEW - TQ3-GAME-DAY IS A WHOLE-DAY COUNTER,        
002900*                N/A                                                      
003000*    110915 MTV  LOAN-APPROVE NOW DISBURSES PRINCIPAL TO THE       TKT5242
003100*                CLIENT'S CHECKING AND JOURNALS A                  TKT5242
003200*                LOAN-DISBURSEMENT TRANSACTION INSTEAD OF JUST     TKT5242
003300*                FLIPPING LN-STATUS; MORTGAGE-ACCEPT NOW RE-CHECKS TKT5242
003400*                PR-IS-AVAILABLE, VALIDATES THE DOWN PAYMENT       TKT5242
003500*                AGAINST CHECKING, DEBITS CHECKING, AND JOURNALS A TKT5242
003600*                MORTGAGE-DOWN-PAYMENT TRANSACTION BEFORE FLIPPING TKT5242
003700*                MG-STATUS/PR-STATUS; LOAN-APPROVE, LOAN-DENY,     TKT5242
003800*                MORTGAGE-ACCEPT AND MORTGAGE-DENY ALL NOW REFUSE  TKT5242
003900*                AN APPLICATION THAT IS NOT STILL PENDING          TKT5242
004000*                ("ALREADY PROCESSED") - TKT 5242                  TKT5242
004100*-----------------------------------------------------------------        
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     CONSOLE IS CRT                                                       
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT TQ3-FILE     ASSIGN TO DYNAMIC TQ3-PATH                       
005000            ORGANIZATION IS RECORD SEQUENTIAL                             
005100            FILE STATUS IS WS-TQ3-STATUS.                                 
005200     SELECT CL-OLD-FILE  ASSIGN TO DYNAMIC CL-OLD-PATH                    
005300            ORGANIZATION IS RECORD SEQUENTIAL                             
005400            FILE STATUS IS WS-CL-OLD-STATUS.                              
005500     SELECT CL-NEW-FILE  ASSIGN TO DYNAMIC CL-NEW-PATH             TKT5242
005600            ORGANIZATION IS RECORD SEQUENTIAL                      TKT5242
005700            FILE STATUS IS WS-CL-NEW-STATUS.                       TKT5242
005800     SELECT LN-OLD-FILE  ASSIGN TO DYNAMIC LN-OLD-PATH                    
005900            ORGANIZATION IS RECORD SEQUENTIAL                             
006000            FILE STATUS IS WS-LN-OLD-STATUS.                              
006100     SELECT LN-NEW-FILE  ASSIGN TO DYNAMIC LN-NEW-PATH                    
006200            ORGANIZATION IS RECORD SEQUENTIAL                             
006300            FILE STATUS IS WS-LN-NEW-STATUS.                              
006400     SELECT MG-OLD-FILE  ASSIGN TO DYNAMIC MG-OLD-PATH                    
006500            ORGANIZATION IS RECORD SEQUENTIAL                             
006600            FILE STATUS IS WS-MG-OLD-STATUS.                              
006700     SELECT MG-NEW-FILE  ASSIGN TO DYNAMIC MG-NEW-PATH                    
006800            ORGANIZATION IS RECORD SEQUENTIAL                             
006900            FILE STATUS IS WS-MG-NEW-STATUS.                              
007000     SELECT PR-OLD-FILE  ASSIGN TO DYNAMIC PR-OLD-PATH                    
007100            ORGANIZATION IS RECORD SEQUENTIAL                             
007200            FILE STATUS IS WS-PR-OLD-STATUS.                              
007300     SELECT PR-NEW-FILE  ASSIGN TO DYNAMIC PR-NEW-PATH                    
007400            ORGANIZATION IS RECORD SEQUENTIAL                             
007500            FILE STATUS IS WS-PR-NEW-STATUS.                              
007600     SELECT BS-OLD-FILE  ASSIGN TO DYNAMIC BS-OLD-PATH                    
007700            ORGANIZATION IS RECORD SEQUENTIAL                             
007800            FILE STATUS IS WS-BS-OLD-STATUS.                              
007900     SELECT BS-NEW-FILE  ASSIGN TO DYNAMIC BS-NEW-PATH                    
008000            ORGANIZATION IS RECORD SEQUENTIAL                             
008100            FILE STATUS IS WS-BS-NEW-STATUS.                              
008200     SELECT TX-OUT-FILE  ASSIGN TO DYNAMIC TX-PATH                 TKT5242
008300            ORGANIZATION IS RECORD SEQUENTIAL                      TKT5242
008400            FILE STATUS IS WS-TX-STATUS.                           TKT5242
008500     SELECT IV-OUT-FILE  ASSIGN TO DYNAMIC IV-PATH                        
008600            ORGANIZATION IS RECORD SEQUENTIAL                             
008700            FILE STATUS IS WS-IV-STATUS.                                  
008800*                                                                         
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100*                                                                         
009200 FD  TQ3-FILE       LABEL RECORDS ARE STANDARD.                           
009300 01  TQ3-FILE-REC                       PIC X(110).                       
009400 FD  CL-OLD-FILE     LABEL RECORDS ARE STANDARD.                          
009500 01  CL-OLD-REC                         PIC X(170).                       
009600 FD  CL-NEW-FILE     LABEL RECORDS ARE STANDARD.                   TKT5242
009700 01  CL-NEW-REC                         PIC X(170).                TKT5242
009800 FD  LN-OLD-FILE     LABEL RECORDS ARE STANDARD.                          
009900 01  LN-OLD-REC                         PIC X(60).                        
010000 FD  LN-NEW-FILE     LABEL RECORDS ARE STANDARD.                          
010100 01  LN-NEW-REC                         PIC X(60).                        
010200 FD  MG-OLD-FILE     LABEL RECORDS ARE STANDARD.                          
010300 01  MG-OLD-REC                         PIC X(90).                        
010400 FD  MG-NEW-FILE     LABEL RECORDS ARE STANDARD.                          
010500 01  MG-NEW-REC                         PIC X(90).                        
010600 FD  PR-OLD-FILE     LABEL RECORDS ARE STANDARD.                          
010700 01  PR-OLD-REC                         PIC X(75).                        
010800 FD  PR-NEW-FILE     LABEL RECORDS ARE STANDARD.                          
010900 01  PR-NEW-REC                         PIC X(75).                        
011000 FD  BS-OLD-FILE     LABEL RECORDS ARE STANDARD.                          
011100 01  BS-OLD-REC                         PIC X(80).                        
011200 FD  BS-NEW-FILE     LABEL RECORDS ARE STANDARD.                          
011300 01  BS-NEW-REC                         PIC X(80).                        
011400 FD  TX-OUT-FILE     LABEL RECORDS ARE STANDARD.                   TKT5242
011500 01  TX-OUT-REC                         PIC X(60).                 TKT5242
011600 FD  IV-OUT-FILE     LABEL RECORDS ARE STANDARD.                          
011700 01  IV-OUT-REC                         PIC X(45).                        
011800*                                                                         
011900 WORKING-STORAGE SECTION.                                                 
012000 COPY BKTQ3000.                                                           
012100 COPY BKCL0100.                                                           
012200 COPY BKTX0100.                                                    TKT5242
012300 COPY BKLN0100.                                                           
012400 COPY BKMG0100.                                                           
012500 COPY BKPR0100.                                                           
012600 COPY BKBS0100.                                                           
012700 COPY BKIV0100.                                                           
012800                                                                          
012900 01  WS-PATHS.                                                            
013000     05  TQ3-PATH   PIC X(40) VALUE '/sim/data/loan-deck.dat'.            
013100     05  CL-OLD-PATH PIC X(40) VALUE '/sim/data/client.old'.              
013200     05  CL-NEW-PATH PIC X(40) VALUE '/sim/data/client.new'.       TKT5242
013300     05  LN-OLD-PATH PIC X(40) VALUE '/sim/data/loan-master.old'.         
013400     05  LN-NEW-PATH PIC X(40) VALUE '/sim/data/loan-master.new'.         
013500     05  MG-OLD-PATH PIC X(40) VALUE '/sim/data/mortgage-master.old'.     
013600     05  MG-NEW-PATH PIC X(40) VALUE '/sim/data/mortgage-master.new'.     
013700     05  PR-OLD-PATH PIC X(40) VALUE '/sim/data/product.old'.             
013800     05  PR-NEW-PATH PIC X(40) VALUE '/sim/data/product.new'.             
013900     05  BS-OLD-PATH PIC X(40) VALUE '/sim/data/bank-state.old'.          
014000     05  BS-NEW-PATH PIC X(40) VALUE '/sim/data/bank-state.new'.          
014100     05  IV-PATH     PIC X(40) VALUE '/sim/data/investment.jrn'.          
014200     05  TX-PATH     PIC X(40) VALUE '/sim/data/transaction.jrn'.  TKT5242
014300        05  FILLER      PIC X(40).                                        
014400                                                                          
014500 01  WS-FILE-STATUS-GROUP.                                                
014600     05  WS-TQ3-STATUS        PIC XX.                                     
014700     05  WS-CL-OLD-STATUS     PIC XX.                                     
014800     05  WS-CL-NEW-STATUS     PIC XX.                              TKT5242
014900     05  WS-LN-OLD-STATUS     PIC XX.                                     
015000     05  WS-LN-NEW-STATUS     PIC XX.                                     
015100     05  WS-MG-OLD-STATUS     PIC XX.                                     
015200     05  WS-MG-NEW-STATUS     PIC XX.                                     
015300     05  WS-PR-OLD-STATUS     PIC XX.                                     
015400     05  WS-PR-NEW-STATUS     PIC XX.                                     
015500     05  WS-BS-OLD-STATUS     PIC XX.                                     
015600     05  WS-BS-NEW-STATUS     PIC XX.                                     
015700     05  WS-IV-STATUS         PIC XX.                                     
015800     05  WS-TX-STATUS         PIC XX.                              TKT5242
015900        05  FILLER               PIC XX.                                  
016000                                                                          
016100 01  WS-SWITCHES.                                                         
016200     05  WS-TQ3-EOF           PIC X VALUE 'N'.                            
016300         88  TQ3-AT-EOF        VALUE 'Y'.                                 
016400        05  FILLER               PIC X(4).                                
016500                                                                          
016600 01  WK3-CLIENT-TABLE.                                                    
016700     05  WK3-CL-COUNT         PIC 9(4) COMP-3 VALUE 0.                    
016800     05  WK3-CL-ENTRY OCCURS 6000 TIMES INDEXED BY WK3-CL-IDX.            
016900         10  WK3-CL-RECORD     PIC X(170).                                
017000          10  FILLER            PIC X(4).                                 
017100                                                                          
017200 01  WK3-LOAN-TABLE.                                                      
017300     05  WK3-LN-COUNT         PIC 9(4) COMP-3 VALUE 0.                    
017400     05  WK3-LN-ENTRY OCCURS 6000 TIMES INDEXED BY WK3-LN-IDX.            
017500         10  WK3-LN-RECORD     PIC X(60).                                 
017600          10  FILLER            PIC X(4).                                 
017700                                                                          
017800 01  WK3-MORTGAGE-TABLE.                                                  
017900     05  WK3-MG-COUNT         PIC 9(4) COMP-3 VALUE 0.                    
018000     05  WK3-MG-ENTRY OCCURS 6000 TIMES INDEXED BY WK3-MG-IDX.            
018100         10  WK3-MG-RECORD     PIC X(90).                                 
018200          10  FILLER            PIC X(4).                                 
018300                                                                          
018400 01  WK3-PRODUCT-TABLE.                                                   
018500     05  WK3-PR-COUNT         PIC 9(3) COMP-3 VALUE 0.                    
018600     05  WK3-PR-ENTRY OCCURS 600 TIMES INDEXED BY WK3-PR-IDX.             
018700         10  WK3-PR-RECORD     PIC X(75).                                 
018800          10  FILLER            PIC X(4).                                 
018900                                                                          
019000 01  WS-WORK-FIELDS.                                                      
019100     05  WS-NEXT-LOAN-ID       PIC 9(9) COMP-3 VALUE 0.                   
019200     05  WS-NEXT-MORTGAGE-ID   PIC 9(9) COMP-3 VALUE 0.                   
019300     05  WS-MATCH-IDX           PIC S9(4) COMP.                           
019400     05  WS-FOUND-SW            PIC X VALUE 'N'.                          
019500         88  WAS-FOUND          VALUE 'Y'.                                
019600     05  WS-TERM-MONTHS          PIC 9(3) COMP-3.                         
019700     05  WS-MG-MATCH-IDX       PIC S9(4) COMP.                     TKT5242
019800     05  WS-PR-MATCH-IDX       PIC S9(4) COMP.                     TKT5242
019900     05  WS-CL-MATCH-IDX       PIC S9(4) COMP.                     TKT5242
020000     05  WS-DOWN-OK-SW         PIC X.                              TKT5242
020100         88  WS-DOWN-IS-OK     VALUE 'Y'.                          TKT5242
020200         88  WS-DOWN-NOT-OK    VALUE 'N'.                          TKT5242
020300        05  FILLER                  PIC X(4).                             
020400                                                                          
020500*  REDEFINES FOLLOWING THE SAME ALTERNATE-VIEW HABIT AS THE               
020600*  MASTER RECORDS THEMSELVES.                                             
020700 01  WS-LOAN-ID-VIEW REDEFINES WS-NEXT-LOAN-ID.                           
020800        05  FILLER                PIC 9(6) COMP-3.                        
020900 01  WS-MORTGAGE-ID-VIEW REDEFINES WS-NEXT-MORTGAGE-ID.                   
021000        05  FILLER                PIC 9(6) COMP-3.                        
021100 01  WS-TQ3-AMOUNT-VIEW REDEFINES TQ3-RECORD.                             
021200        05  FILLER                PIC X(110).                             
021300*                                                                         
021400 PROCEDURE DIVISION.                                                      
021500*                                                                         
021600 A010-MAIN-LINE.                                                          
021700     OPEN INPUT TQ3-FILE CL-OLD-FILE LN-OLD-FILE MG-OLD-FILE              
021800                PR-OLD-FILE BS-OLD-FILE.                                  
021900     OPEN OUTPUT CL-NEW-FILE.                                      TKT5242
022000     OPEN EXTEND TX-OUT-FILE.                                      TKT5242
022100     OPEN OUTPUT BS-NEW-FILE.                                             
022200     OPEN EXTEND IV-OUT-FILE.                                             
022300     PERFORM 0100-LOAD-TABLES THRU 0100-EXIT.                             
022400     PERFORM 1000-PROCESS-DECK THRU 1000-EXIT.                            
022500     OPEN OUTPUT LN-NEW-FILE MG-NEW-FILE PR-NEW-FILE.                     
022600     PERFORM 7000-WRITE-MASTERS THRU 7000-EXIT.                           
022700     CLOSE TQ3-FILE CL-OLD-FILE CL-NEW-FILE LN-OLD-FILE            TKT5242
022800           LN-NEW-FILE MG-OLD-FILE MG-NEW-FILE PR-OLD-FILE         TKT5242
022900           PR-NEW-FILE BS-OLD-FILE BS-NEW-FILE IV-OUT-FILE         TKT5242
023000           TX-OUT-FILE.                                            TKT5242
023100     STOP RUN.                                                            
023200                                                                          
023300******************************************************************        
023400 0100-LOAD-TABLES.                                                        
023500     PERFORM 0110-LOAD-BANK-STATE.                                        
023600     PERFORM 0120-LOAD-CLIENTS THRU 0120-EXIT.                            
023700     PERFORM 0130-LOAD-LOANS THRU 0130-EXIT.                              
023800     PERFORM 0140-LOAD-MORTGAGES THRU 0140-EXIT.                          
023900     PERFORM 0150-LOAD-PRODUCTS THRU 0150-EXIT.                           
024000 0100-EXIT.                                                               
024100     EXIT.                                                                
024200                                                                          
024300 0110-LOAD-BANK-STATE.                                                    
024400*  ONLY ONE SLOT'S WORTH OF BANK-STATE MOVES THROUGH THIS                 
024500*  PROGRAM IN A GIVEN RUN - THE DECK IS BUILT ONE SLOT AT A TIME,         
024600*  SAME AS THE TELLER DECK IN SETBK2000.                                  
024700     READ BS-OLD-FILE INTO BS-RECORD.                                     
024800     WRITE BS-NEW-REC FROM BS-RECORD.                                     
024900                                                                          
025000 0120-LOAD-CLIENTS.                                                       
025100     READ CL-OLD-FILE INTO CL-RECORD                                      
025200         AT END MOVE 'END' TO WS-FOUND-SW.                                
025300     PERFORM 0121-LOAD-ONE-CLIENT THRU 0121-EXIT                          
025400         UNTIL WS-FOUND-SW = 'END'.                                       
025500     MOVE 'N' TO WS-FOUND-SW.                                             
025600 0120-EXIT.                                                               
025700     EXIT.                                                                
025800                                                                          
025900 0121-LOAD-ONE-CLIENT.                                                    
026000     ADD 1 TO WK3-CL-COUNT.                                               
026100     SET WK3-CL-IDX TO WK3-CL-COUNT.                                      
026200     MOVE CL-RECORD TO WK3-CL-RECORD (WK3-CL-IDX).                        
026300     READ CL-OLD-FILE INTO CL-RECORD                                      
026400         AT END MOVE 'END' TO WS-FOUND-SW.                                
026500 0121-EXIT.                                                               
026600     EXIT.                                                                
026700                                                                          
026800 0130-LOAD-LOANS.                                                         
026900     READ LN-OLD-FILE INTO LN-RECORD                                      
027000         AT END MOVE 'END' TO WS-FOUND-SW.                                
027100     PERFORM 0131-LOAD-ONE-LOAN THRU 0131-EXIT                            
027200         UNTIL WS-FOUND-SW = 'END'.                                       
027300     MOVE 'N' TO WS-FOUND-SW.                                             
027400 0130-EXIT.                                                               
027500     EXIT.                                                                
027600                                                                          
027700 0131-LOAD-ONE-LOAN.                                                      
027800     ADD 1 TO WK3-LN-COUNT.                                               
027900     SET WK3-LN-IDX TO WK3-LN-COUNT.                                      
028000     MOVE LN-RECORD TO WK3-LN-RECORD (WK3-LN-IDX).                        
028100     IF LN-LOAN-ID > WS-NEXT-LOAN-ID                                      
028200         MOVE LN-LOAN-ID TO WS-NEXT-LOAN-ID                               
028300     END-IF.                                                              
028400     READ LN-OLD-FILE INTO LN-RECORD                                      
028500         AT END MOVE 'END' TO WS-FOUND-SW.                                
028600 0131-EXIT.                                                               
028700     EXIT.                                                                
028800                                                                          
028900 0140-LOAD-MORTGAGES.                                                     
029000     READ MG-OLD-FILE INTO MG-RECORD                                      
029100         AT END MOVE 'END' TO WS-FOUND-SW.                                
029200     PERFORM 0141-LOAD-ONE-MORTGAGE THRU 0141-EXIT                        
029300         UNTIL WS-FOUND-SW = 'END'.                                       
029400     MOVE 'N' TO WS-FOUND-SW.                                             
029500 0140-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800 0141-LOAD-ONE-MORTGAGE.                                                  
029900     ADD 1 TO WK3-MG-COUNT.                                               
030000     SET WK3-MG-IDX TO WK3-MG-COUNT.                                      
030100     MOVE MG-RECORD TO WK3-MG-RECORD (WK3-MG-IDX).                        
030200     IF MG-MORTGAGE-ID > WS-NEXT-MORTGAGE-ID                              
030300         MOVE MG-MORTGAGE-ID TO WS-NEXT-MORTGAGE-ID                       
030400     END-IF.                                                              
030500     READ MG-OLD-FILE INTO MG-RECORD                                      
030600         AT END MOVE 'END' TO WS-FOUND-SW.                                
030700 0141-EXIT.                                                               
030800     EXIT.                                                                
030900                                                                          
031000 0150-LOAD-PRODUCTS.                                                      
031100     READ PR-OLD-FILE INTO PR-RECORD                                      
031200         AT END MOVE 'END' TO WS-FOUND-SW.                                
031300     PERFORM 0151-LOAD-ONE-PRODUCT THRU 0151-EXIT                         
031400         UNTIL WS-FOUND-SW = 'END'.                                       
031500     MOVE 'N' TO WS-FOUND-SW.                                             
031600 0150-EXIT.                                                               
031700     EXIT.                                                                
031800                                                                          
031900 0151-LOAD-ONE-PRODUCT.                                                   
032000     ADD 1 TO WK3-PR-COUNT.                                               
032100     SET WK3-PR-IDX TO WK3-PR-COUNT.                                      
032200     MOVE PR-RECORD TO WK3-PR-RECORD (WK3-PR-IDX).                        
032300     READ PR-OLD-FILE INTO PR-RECORD                                      
032400         AT END MOVE 'END' TO WS-FOUND-SW.                                
032500 0151-EXIT.                                                               
032600     EXIT.                                                                
032700                                                                          
032800******************************************************************        
032900 1000-PROCESS-DECK.                                                       
033000     READ TQ3-FILE INTO TQ3-RECORD                                        
033100         AT END SET TQ3-AT-EOF TO TRUE.                                   
033200     PERFORM 1010-PROCESS-ONE-REQUEST THRU 1010-EXIT                      
033300         UNTIL TQ3-AT-EOF.                                                
033400 1000-EXIT.                                                               
033500     EXIT.                                                                
033600                                                                          
033700 1010-PROCESS-ONE-REQUEST.                                                
033800     EVALUATE TQ3-ACTION                                                  
033900         WHEN 'LOAN-CREATE'                                               
034000             PERFORM 2000-LOAN-CREATE                                     
034100         WHEN 'LOAN-APPROVE'                                              
034200             PERFORM 2100-LOAN-APPROVE                                    
034300         WHEN 'LOAN-DENY'                                                 
034400             PERFORM 2200-LOAN-DENY                                       
034500         WHEN 'MORTGAGE-CREATE'                                           
034600             PERFORM 3000-MORTGAGE-CREATE                                 
034700         WHEN 'MORTGAGE-ACCEPT'                                           
034800             PERFORM 3100-MORTGAGE-ACCEPT                                 
034900         WHEN 'MORTGAGE-DENY'                                             
035000             PERFORM 3200-MORTGAGE-DENY                                   
035100         WHEN 'INVEST'                                                    
035200             PERFORM 4000-INVEST                                          
035300         WHEN 'DIVEST'                                                    
035400             PERFORM 4100-DIVEST                                          
035500         WHEN OTHER                                                       
035600             DISPLAY '!!!! UNKNOWN TQ3-ACTION ' TQ3-ACTION                
035700                 UPON CRT                                                 
035800     END-EVALUATE.                                                        
035900     READ TQ3-FILE INTO TQ3-RECORD                                        
036000         AT END SET TQ3-AT-EOF TO TRUE.                                   
036100 1010-EXIT.                                                               
036200     EXIT.                                                                
036300                                                                          
036400******************************************************************        
036500*        LOAN ORIGINATION                                                 
036600******************************************************************        
036700 2000-LOAN-CREATE.                                                        
036800     PERFORM 9100-FIND-CLIENT.                                            
036900     IF WAS-FOUND                                                         
037000         MOVE WK3-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
037100         IF CL-NOT-BANKRUPT                                       930925KP
037200             ADD 1 TO WS-NEXT-LOAN-ID                                     
037300             ADD 1 TO WK3-LN-COUNT                                        
037400             SET WK3-LN-IDX TO WK3-LN-COUNT                               
037500             MOVE WS-NEXT-LOAN-ID TO LN-LOAN-ID                           
037600             MOVE TQ3-SLOT-ID      TO LN-SLOT-ID                          
037700             MOVE TQ3-CLIENT-ID    TO LN-CLIENT-ID                        
037800             MOVE TQ3-AMOUNT       TO LN-AMOUNT                           
037900             MOVE TQ3-TERM-YEARS   TO LN-TERM-YEARS                       
038000             MOVE 0                TO LN-INTEREST-RATE                    
038100             SET LN-IS-PENDING     TO TRUE                                
038200             COMPUTE WS-TERM-MONTHS = TQ3-TERM-YEARS * 12                 
038300             COMPUTE LN-MONTHLY-PAYMENT ROUNDED =                         
038400                     TQ3-AMOUNT / WS-TERM-MONTHS                          
038500             MOVE 0                TO LN-NEXT-PAYMENT-DAY                 
038600                                       LN-MISSED-PAYMENTS                 
038700             SET LN-NOT-REPOSSESSED TO TRUE                               
038800             SET LN-NOT-WRITTEN-OFF  TO TRUE                              
038900             MOVE LN-RECORD TO WK3-LN-RECORD (WK3-LN-IDX)                 
039000         END-IF                                                           
039100     END-IF.                                                              
039200                                                                          
039300 2100-LOAN-APPROVE.                                                       
039400*  TKT 5242 - ONLY A STILL-PENDING LOAN CAN BE APPROVED; A         TKT5242
039500*  SECOND APPROVE OR AN APPROVE AFTER DENY IS A NO-OP NOW.         TKT5242
039600     PERFORM 9200-FIND-LOAN.                                              
039700     IF WAS-FOUND                                                         
039800         MOVE WK3-LN-RECORD (WS-MATCH-IDX) TO LN-RECORD                   
039900         IF LN-IS-PENDING                                          TKT5242
040000             SET LN-IS-APPROVED TO TRUE                                   
040100             COMPUTE LN-NEXT-PAYMENT-DAY = TQ3-GAME-DAY + 1               
040200             MOVE LN-RECORD TO WK3-LN-RECORD (WS-MATCH-IDX)               
040300*  PRINCIPAL DISBURSES STRAIGHT TO CHECKING HERE NOW - THE OLD     TKT5242
040400*  WAY LEFT A SEPARATE CREDIT TQ TO SETBK2000 TO DO IT, AUDIT      TKT5242
040500*  FOUND DECKS THAT APPROVED A LOAN AND NEVER BUILT THAT CREDIT.   TKT5242
040600             PERFORM 9100-FIND-CLIENT                              TKT5242
040700             IF WAS-FOUND                                          TKT5242
040800                 MOVE WK3-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD    TKT5242
040900                 ADD LN-AMOUNT TO CL-CHECKING-BALANCE              TKT5242
041000                 MOVE CL-RECORD TO WK3-CL-RECORD (WS-MATCH-IDX)    TKT5242
041100                 MOVE TQ3-CLIENT-ID TO TX-CLIENT-ID                TKT5242
041200                 MOVE 'LOAN-DISBURSEMENT' TO TX-TYPE               TKT5242
041300                 MOVE LN-AMOUNT TO TX-AMOUNT                       TKT5242
041400                 MOVE TQ3-GAME-DAY TO TX-GAME-DAY                  TKT5242
041500                 WRITE TX-OUT-REC FROM TX-RECORD                   TKT5242
041600             END-IF                                                TKT5242
041700         END-IF                                                    TKT5242
041800     END-IF.                                                              
041900                                                                          
042000 2200-LOAN-DENY.                                                          
042100     PERFORM 9200-FIND-LOAN.                                              
042200     IF WAS-FOUND                                                         
042300         MOVE WK3-LN-RECORD (WS-MATCH-IDX) TO LN-RECORD                   
042400         IF LN-IS-PENDING                                          TKT5242
042500             SET LN-IS-DENIED TO TRUE                                     
042600             MOVE LN-RECORD TO WK3-LN-RECORD (WS-MATCH-IDX)               
042700         END-IF                                                    TKT5242
042800     END-IF.                                                              
042900                                                                          
043000******************************************************************        
043100*        MORTGAGE ORIGINATION                                             
043200******************************************************************        
043300 3000-MORTGAGE-CREATE.                                                    
043400     PERFORM 9100-FIND-CLIENT.                                            
043500     PERFORM 9300-FIND-PRODUCT.                                           
043600     IF WAS-FOUND                                                         
043700         MOVE WK3-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD.                  
043800     IF PR-IS-AVAILABLE AND CL-NOT-BANKRUPT                               
043900         ADD 1 TO WS-NEXT-MORTGAGE-ID                                     
044000         ADD 1 TO WK3-MG-COUNT                                            
044100         SET WK3-MG-IDX TO WK3-MG-COUNT                                   
044200         MOVE WS-NEXT-MORTGAGE-ID TO MG-MORTGAGE-ID                       
044300         MOVE TQ3-SLOT-ID          TO MG-SLOT-ID                          
044400         MOVE TQ3-CLIENT-ID        TO MG-CLIENT-ID                        
044500         MOVE TQ3-PRODUCT-ID        TO MG-PRODUCT-ID                      
044600         MOVE PR-PRICE              TO MG-PROPERTY-PRICE                  
044700         MOVE TQ3-DOWN-PAYMENT      TO MG-DOWN-PAYMENT                    
044800         COMPUTE MG-LOAN-AMOUNT = PR-PRICE - TQ3-DOWN-PAYMENT             
044900         MOVE TQ3-TERM-YEARS        TO MG-TERM-YEARS                      
045000         MOVE BS-MORTGAGE-RATE      TO MG-INTEREST-RATE                   
045100         SET MG-IS-PENDING          TO TRUE                               
045200         COMPUTE WS-TERM-MONTHS = TQ3-TERM-YEARS * 12                     
045300         COMPUTE MG-MONTHLY-PAYMENT ROUNDED =                             
045400                 MG-LOAN-AMOUNT *                                         
045500                 (1 + (MG-INTEREST-RATE / 100)) / WS-TERM-MONTHS          
045600         MOVE 0                    TO MG-TOTAL-PAID                       
045700         MOVE 0                    TO MG-RESERVED-ESCROW-GROUP            
045800         MOVE MG-RECORD TO WK3-MG-RECORD (WK3-MG-IDX)                     
045900     END-IF.                                                              
046000                                                                          
046100 3100-MORTGAGE-ACCEPT.                                                    
046200*  TKT 5242 - ONLY A STILL-PENDING MORTGAGE CAN BE ACCEPTED.  THE  TKT5242
046300*  PROPERTY MUST STILL BE AVAILABLE (SOMEBODY ELSE MAY HAVE        TKT5242
046400*  ACCEPTED ON IT SINCE THIS MORTGAGE WAS CREATED), AND A DOWN     TKT5242
046500*  PAYMENT OVER ZERO HAS TO CLEAR THE CLIENT'S CHECKING BEFORE IT  TKT5242
046600*  IS TAKEN - NONE OF THAT WAS CHECKED HERE BEFORE.                TKT5242
046700     PERFORM 9400-FIND-MORTGAGE.                                          
046800     IF WAS-FOUND                                                         
046900         MOVE WS-MATCH-IDX TO WS-MG-MATCH-IDX                      TKT5242
047000         MOVE WK3-MG-RECORD (WS-MG-MATCH-IDX) TO MG-RECORD         TKT5242
047100         IF MG-IS-PENDING                                          TKT5242
047200             PERFORM 9500-FIND-PRODUCT-BY-MORTGAGE                 TKT5242
047300             IF WAS-FOUND AND PR-IS-AVAILABLE                      TKT5242
047400                 MOVE WS-MATCH-IDX TO WS-PR-MATCH-IDX              TKT5242
047500                 SET WS-DOWN-IS-OK TO TRUE                         TKT5242
047600                 IF MG-DOWN-PAYMENT > 0                            TKT5242
047700                     PERFORM 9100-FIND-CLIENT                      TKT5242
047800                     IF WAS-FOUND                                  TKT5242
047900                         MOVE WS-MATCH-IDX TO WS-CL-MATCH-IDX      TKT5242
048000                         MOVE WK3-CL-RECORD (WS-CL-MATCH-IDX)      TKT5242
048100                             TO CL-RECORD                          TKT5242
048200                         IF MG-DOWN-PAYMENT > CL-CHECKING-BALANCE  TKT5242
048300                             SET WS-DOWN-NOT-OK TO TRUE            TKT5242
048400                         ELSE                                      TKT5242
048500                             SUBTRACT MG-DOWN-PAYMENT FROM         TKT5242
048600                                 CL-CHECKING-BALANCE               TKT5242
048700                             MOVE CL-RECORD TO                     TKT5242
048800                                 WK3-CL-RECORD (WS-CL-MATCH-IDX)   TKT5242
048900                             MOVE MG-CLIENT-ID TO TX-CLIENT-ID     TKT5242
049000                             MOVE 'MORTGAGE-DOWN-PAYMENT'          TKT5242
049100                                 TO TX-TYPE                        TKT5242
049200                             MOVE MG-DOWN-PAYMENT TO TX-AMOUNT     TKT5242
049300                             MOVE TQ3-GAME-DAY TO TX-GAME-DAY      TKT5242
049400                             WRITE TX-OUT-REC FROM TX-RECORD       TKT5242
049500                         END-IF                                    TKT5242
049600                     ELSE                                          TKT5242
049700                         SET WS-DOWN-NOT-OK TO TRUE                TKT5242
049800                     END-IF                                        TKT5242
049900                 END-IF                                            TKT5242
050000                 IF WS-DOWN-IS-OK                                  TKT5242
050100                     SET MG-IS-ACCEPTED TO TRUE                    TKT5242
050200                     MOVE MG-RECORD TO                             TKT5242
050300                         WK3-MG-RECORD (WS-MG-MATCH-IDX)           TKT5242
050400                     MOVE WK3-PR-RECORD (WS-PR-MATCH-IDX)          TKT5242
050500                         TO PR-RECORD                              TKT5242
050600                     SET PR-IS-OWNED TO TRUE                       TKT5242
050700                     MOVE MG-CLIENT-ID TO PR-OWNER-CLIENT-ID       TKT5242
050800                     MOVE PR-RECORD TO                             TKT5242
050900                         WK3-PR-RECORD (WS-PR-MATCH-IDX)           TKT5242
051000                 END-IF                                            TKT5242
051100             END-IF                                                TKT5242
051200         END-IF                                                    TKT5242
051300     END-IF.                                                              
051400                                                                          
051500 3200-MORTGAGE-DENY.                                                      
051600     PERFORM 9400-FIND-MORTGAGE.                                          
051700     IF WAS-FOUND                                                         
051800         MOVE WK3-MG-RECORD (WS-MATCH-IDX) TO MG-RECORD                   
051900         IF MG-IS-PENDING                                          TKT5242
052000             SET MG-IS-DENIED TO TRUE                                     
052100             MOVE MG-RECORD TO WK3-MG-RECORD (WS-MATCH-IDX)               
052200         END-IF                                                    TKT5242
052300     END-IF.                                                              
052400                                                                          
052500******************************************************************        
052600*        INVESTMENT ENGINE                                                
052700******************************************************************        
052800 4000-INVEST.                                                             
052900     PERFORM 9100-FIND-CLIENT.                                            
053000     IF WAS-FOUND                                                         
053100         MOVE WK3-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
053200         IF TQ3-AMOUNT <= BS-LIQUID-CASH                                  
053300             SUBTRACT TQ3-AMOUNT FROM BS-LIQUID-CASH                      
053400             ADD TQ3-AMOUNT TO BS-INVESTED-SP500                          
053500             MOVE TQ3-SLOT-ID  TO IV-SLOT-ID                              
053600             SET IV-IS-INVEST  TO TRUE                                    
053700             MOVE 'S&P 500'    TO IV-ASSET                                
053800             MOVE TQ3-AMOUNT   TO IV-AMOUNT                               
053900             MOVE TQ3-GAME-DAY TO IV-GAME-DAY                             
054000             WRITE IV-OUT-REC FROM IV-RECORD                              
054100         END-IF                                                           
054200     END-IF.                                                              
054300                                                                          
054400 4100-DIVEST.                                                             
054500     PERFORM 9100-FIND-CLIENT.                                            
054600     IF WAS-FOUND                                                         
054700         MOVE WK3-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
054800         IF TQ3-AMOUNT <= BS-INVESTED-SP500                               
054900             SUBTRACT TQ3-AMOUNT FROM BS-INVESTED-SP500                   
055000             ADD TQ3-AMOUNT TO BS-LIQUID-CASH                             
055100             MOVE TQ3-SLOT-ID  TO IV-SLOT-ID                              
055200             SET IV-IS-DIVEST  TO TRUE                                    
055300             MOVE 'S&P 500'    TO IV-ASSET                                
055400             MOVE TQ3-AMOUNT   TO IV-AMOUNT                               
055500             MOVE TQ3-GAME-DAY TO IV-GAME-DAY                             
055600             WRITE IV-OUT-REC FROM IV-RECORD                              
055700         END-IF                                                           
055800     END-IF.                                                              
055900                                                                          
056000******************************************************************        
056100*        LOOKUPS                                                          
056200******************************************************************        
056300 9100-FIND-CLIENT.                                                        
056400     MOVE 'N' TO WS-FOUND-SW.                                             
056500     SET WK3-CL-IDX TO 1.                                                 
056600     PERFORM 9110-CHECK-ONE-CLIENT THRU 9110-EXIT                         
056700         UNTIL WK3-CL-IDX > WK3-CL-COUNT OR WAS-FOUND.                    
056800                                                                          
056900 9110-CHECK-ONE-CLIENT.                                                   
057000     MOVE WK3-CL-RECORD (WK3-CL-IDX) TO CL-RECORD.                        
057100     IF CL-CLIENT-ID = TQ3-CLIENT-ID                                      
057200         MOVE WK3-CL-IDX TO WS-MATCH-IDX                                  
057300         MOVE 'Y' TO WS-FOUND-SW                                          
057400     END-IF.                                                              
057500     SET WK3-CL-IDX UP BY 1.                                              
057600 9110-EXIT.                                                               
057700     EXIT.                                                                
057800                                                                          
057900 9200-FIND-LOAN.                                                          
058000     MOVE 'N' TO WS-FOUND-SW.                                             
058100     SET WK3-LN-IDX TO 1.                                                 
058200     PERFORM 9210-CHECK-ONE-LOAN THRU 9210-EXIT                           
058300         UNTIL WK3-LN-IDX > WK3-LN-COUNT OR WAS-FOUND.                    
058400                                                                          
058500 9210-CHECK-ONE-LOAN.                                                     
058600     MOVE WK3-LN-RECORD (WK3-LN-IDX) TO LN-RECORD.                        
058700     IF LN-LOAN-ID = TQ3-LOAN-ID                                          
058800         MOVE WK3-LN-IDX TO WS-MATCH-IDX                                  
058900         MOVE 'Y' TO WS-FOUND-SW                                          
059000     END-IF.                                                              
059100     SET WK3-LN-IDX UP BY 1.                                              
059200 9210-EXIT.                                                               
059300     EXIT.                                                                
059400                                                                          
059500 9300-FIND-PRODUCT.                                                       
059600     MOVE 'N' TO WS-FOUND-SW.                                             
059700     SET WK3-PR-IDX TO 1.                                                 
059800     PERFORM 9310-CHECK-ONE-PRODUCT THRU 9310-EXIT                        
059900         UNTIL WK3-PR-IDX > WK3-PR-COUNT.                                 
060000                                                                          
060100 9310-CHECK-ONE-PRODUCT.                                                  
060200     MOVE WK3-PR-RECORD (WK3-PR-IDX) TO PR-RECORD.                        
060300     IF PR-PRODUCT-ID = TQ3-PRODUCT-ID                                    
060400         MOVE 'Y' TO WS-FOUND-SW                                          
060500     END-IF.                                                              
060600     SET WK3-PR-IDX UP BY 1.                                              
060700 9310-EXIT.                                                               
060800     EXIT.                                                                
060900                                                                          
061000 9400-FIND-MORTGAGE.                                                      
061100     MOVE 'N' TO WS-FOUND-SW.                                             
061200     SET WK3-MG-IDX TO 1.                                                 
061300     PERFORM 9410-CHECK-ONE-MORTGAGE THRU 9410-EXIT                       
061400         UNTIL WK3-MG-IDX > WK3-MG-COUNT OR WAS-FOUND.                    
061500                                                                          
061600 9410-CHECK-ONE-MORTGAGE.                                                 
061700     MOVE WK3-MG-RECORD (WK3-MG-IDX) TO MG-RECORD.                        
061800     IF MG-MORTGAGE-ID = TQ3-MORTGAGE-ID                                  
061900         MOVE WK3-MG-IDX TO WS-MATCH-IDX                                  
062000         MOVE 'Y' TO WS-FOUND-SW                                          
062100     END-IF.                                                              
062200     SET WK3-MG-IDX UP BY 1.                                              
062300 9410-EXIT.                                                               
062400     EXIT.                                                                
062500                                                                          
062600                                                                          
062700 9500-FIND-PRODUCT-BY-MORTGAGE.                                    TKT5242
062800*  SAME SHAPE AS 9300-FIND-PRODUCT BUT KEYED OFF MG-PRODUCT-ID     TKT5242
062900*  INSTEAD OF TQ3-PRODUCT-ID, AND IT KEEPS THE MATCHING INDEX SO   TKT5242
063000*  MORTGAGE-ACCEPT CAN STAMP THE PRODUCT RECORD BACK - TKT 5242.   TKT5242
063100     MOVE 'N' TO WS-FOUND-SW.                                      TKT5242
063200     SET WK3-PR-IDX TO 1.                                          TKT5242
063300     PERFORM 9510-CHECK-ONE-MG-PRODUCT THRU 9510-EXIT              TKT5242
063400         UNTIL WK3-PR-IDX > WK3-PR-COUNT OR WAS-FOUND.             TKT5242
063500                                                                          
063600 9510-CHECK-ONE-MG-PRODUCT.                                        TKT5242
063700     MOVE WK3-PR-RECORD (WK3-PR-IDX) TO PR-RECORD.                 TKT5242
063800     IF PR-PRODUCT-ID = MG-PRODUCT-ID                              TKT5242
063900         MOVE WK3-PR-IDX TO WS-MATCH-IDX                           TKT5242
064000         MOVE 'Y' TO WS-FOUND-SW                                   TKT5242
064100     END-IF.                                                       TKT5242
064200     SET WK3-PR-IDX UP BY 1.                                       TKT5242
064300 9510-EXIT.                                                        TKT5242
064400     EXIT.                                                         TKT5242
064500******************************************************************        
064600*        FINAL WRITE-BACK                                                 
064700******************************************************************        
064800 7000-WRITE-MASTERS.                                                      
064900     SET WK3-LN-IDX TO 1.                                                 
065000     PERFORM 7010-WRITE-ONE-LOAN THRU 7010-EXIT                           
065100         UNTIL WK3-LN-IDX > WK3-LN-COUNT.                                 
065200     SET WK3-MG-IDX TO 1.                                                 
065300     PERFORM 7020-WRITE-ONE-MORTGAGE THRU 7020-EXIT                       
065400         UNTIL WK3-MG-IDX > WK3-MG-COUNT.                                 
065500     SET WK3-PR-IDX TO 1.                                                 
065600     PERFORM 7030-WRITE-ONE-PRODUCT THRU 7030-EXIT                        
065700         UNTIL WK3-PR-IDX > WK3-PR-COUNT.                                 
065800     SET WK3-CL-IDX TO 1.                                          TKT5242
065900     PERFORM 7040-WRITE-ONE-CLIENT THRU 7040-EXIT                  TKT5242
066000         UNTIL WK3-CL-IDX > WK3-CL-COUNT.                          TKT5242
066100 7000-EXIT.                                                               
066200     EXIT.                                                                
066300                                                                          
066400 7010-WRITE-ONE-LOAN.                                                     
066500     WRITE LN-NEW-REC FROM WK3-LN-ENTRY (WK3-LN-IDX).                     
066600     SET WK3-LN-IDX UP BY 1.                                              
066700 7010-EXIT.                                                               
066800     EXIT.                                                                
066900                                                                          
067000 7020-WRITE-ONE-MORTGAGE.                                                 
067100     WRITE MG-NEW-REC FROM WK3-MG-ENTRY (WK3-MG-IDX).                     
067200     SET WK3-MG-IDX UP BY 1.                                              
067300 7020-EXIT.                                                               
067400     EXIT.                                                                
067500                                                                          
067600 7030-WRITE-ONE-PRODUCT.                                                  
067700     WRITE PR-NEW-REC FROM WK3-PR-ENTRY (WK3-PR-IDX).                     
067800     SET WK3-PR-IDX UP BY 1.                                              
067900 7030-EXIT.                                                               
068000     EXIT.                                                                
068100                                                                          
068200 7040-WRITE-ONE-CLIENT.                                            TKT5242
068300     WRITE CL-NEW-REC FROM WK3-CL-RECORD (WK3-CL-IDX).             TKT5242
068400     SET WK3-CL-IDX UP BY 1.                                       TKT5242
068500 7040-EXIT.                                                        TKT5242
068600     EXIT.                                                         TKT5242

000100*****************************************************************         
000200*    BKJB0100  -  JOB CATALOG RECORD                                      
000300*****************************************************************         
000400*  COPY MEMBER.  REFERENCE DATA - THE CATALOG OF JOBS A CLIENT            
000500*  CAN BE ASSIGNED TO.  JB-PAY-CYCLE-DAYS IS INFORMATIONAL ONLY;          
000600*  THE PAYROLL ENGINE ALWAYS PAYS MONTHLY (ONE GAME DAY), IT              
000700*  DOES NOT CONSULT THIS FIELD.                                           
000800*-----------------------------------------------------------------        
000900*  CHANGE LOG                                                             
001000*    880108 RHM  INITIAL JOB CATALOG LAYOUT FOR THE SIM REWRITE           
001100*    881203 DLT  ADDED JB-PAY-CYCLE-DAYS, CARRIED FROM THE                
001200*                ON-LINE JOB ENTITY BUT NOT CONSUMED BY PAYROLL           
001300*    990120 KPH  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD, N/A          
001400*-----------------------------------------------------------------        
001500 01  JB-RECORD.                                                           
001600     05  JB-JOB-ID                     PIC 9(9).                          
001700     05  JB-TITLE                      PIC X(40).                         
001800     05  JB-EMPLOYER                   PIC X(40).                         
001900     05  JB-ANNUAL-SALARY              PIC S9(13)V99 COMP-3.              
002000     05  JB-PAY-CYCLE-DAYS             PIC 9(3).                          
002100     05  FILLER                        PIC X(15).                         

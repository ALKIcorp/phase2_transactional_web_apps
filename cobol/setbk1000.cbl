000100*THIS IS WHAT RUNS THE NIGHTLY SIM TICK AS OF THE REWRITE                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    SETBK1000.                                                
000400 AUTHOR.        R H MOSS.                                                 
000500 INSTALLATION.  DEPOSIT SYSTEMS GROUP.                                    
000600 DATE-WRITTEN.  01/08/88.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*-----------------------------------------------------------------        
001000*  SETBK1000 - SIMULATION TICK / TREASURY / PAYROLL / RENT /              
001100*  MANDATORY-SPEND / DISCRETIONARY-SPENDING / BANKRUPTCY-DISCHARGE        
001200*  BATCH CASCADE.                                                         
001300*                                                                         
001400*  ONE RUN ADVANCES ONE SLOT'S GAME-DAY CLOCK BY N WHOLE DAYS             
001500*  (N COMES IN ON THE COMMAND LINE - THIS BATCH DOES NOT HAVE A           
001600*  WALL CLOCK, IT JUST ADVANCES HOWEVER MANY DAYS IT IS TOLD TO)          
001700*  AND RUNS EVERY PER-DAY ENGINE FOR EACH DAY CROSSED, THEN THE           
001800*  ONCE-PER-RUN ENGINES (PAYROLL CATCH-UP, RENT, MANDATORY-SPEND,         
001900*  DISCRETIONARY SPENDING, BANKRUPTCY DISCHARGE) AGAINST THE              
002000*  RESULTING GAME DAY.  A RUN CAN ALSO BE TOLD TO RESET A SLOT            
002100*  INSTEAD OF ADVANCING IT.                                               
002200*-----------------------------------------------------------------        
002300*  CHANGE LOG                                                             
002400*    880108 RHM  INITIAL RELEASE - TREASURY GROWTH AND SLOT               
002500*                RESET ONLY, EVERYTHING ELSE WAS STILL ON-LINE            
002600*    880301 RHM  ADDED INDEX FUND ANNUAL GROWTH/DIVIDEND POSTING          
002700*    880704 RHM  ADDED PAYROLL CATCH-UP PASS - TKT 1050                   
002800*    881015 DLT  ADDED RENT ENGINE PASS - TKT 1190                        
002900*    890227 DLT  ADDED MANDATORY-SPEND CALCULATOR - TKT 1402              
003000*    891130 DLT  ADDED DISCRETIONARY SPENDING GENERATOR - TKT 1588        
003100*    930621 KPH  ADDED BANKRUPTCY DISCHARGE CHECK - TKT 2008              
003200*    961203 KPH  RAISED IN-MEMORY CLIENT TABLE FROM 2000 TO 6000          
003300*                ENTRIES - SLOT 1 WAS TRUNCATING ON REGRESSION            
003400*    990126 KPH  Y2K - ALL GAME-DAY ARITHMETIC IS A PLAIN WHOLE           
003500*                COUNTER, NO PACKED YY FIELDS TO FIX IN THIS RUN          
003600*    050812 MTV  MOVED THE DAILY-WITHDRAWN RESET INSIDE THE               
003700*                PER-DAY LOOP TO MATCH THE ON-LINE SYSTEM'S               
003800*                BEHAVIOR EXACTLY - TKT 4890                              
003900*    081103 BDW  ADDED THE "ALREADY SPENT TODAY" GUARD SO A               
004000*                RE-RUN OF THE SAME TICK DOES NOT DOUBLE-CHARGE           
004100*                DISCRETIONARY SPENDING - TKT 6140                        
004200*    110614 MTV  MANDATORY-SPEND CALCULATOR NOW SKIPS ANY LOAN NOT        
004300*                YET APPROVED AND ANY MORTGAGE NOT YET ACCEPTED -         
004400*                AUDIT CAUGHT A PENDING APPLICATION INFLATING THE         
004500*                CACHE BEFORE APPROVAL, TKT 5240                          
004600*-----------------------------------------------------------------        
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     CONSOLE IS CRT                                                       
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT BS-OLD-FILE  ASSIGN TO DYNAMIC BS-OLD-PATH                    
005500            ORGANIZATION IS RECORD SEQUENTIAL                             
005600            FILE STATUS IS WS-BS-OLD-STATUS.                              
005700     SELECT BS-NEW-FILE  ASSIGN TO DYNAMIC BS-NEW-PATH                    
005800            ORGANIZATION IS RECORD SEQUENTIAL                             
005900            FILE STATUS IS WS-BS-NEW-STATUS.                              
006000     SELECT CL-OLD-FILE  ASSIGN TO DYNAMIC CL-OLD-PATH                    
006100            ORGANIZATION IS RECORD SEQUENTIAL                             
006200            FILE STATUS IS WS-CL-OLD-STATUS.                              
006300     SELECT CL-NEW-FILE  ASSIGN TO DYNAMIC CL-NEW-PATH                    
006400            ORGANIZATION IS RECORD SEQUENTIAL                             
006500            FILE STATUS IS WS-CL-NEW-STATUS.                              
006600     SELECT CJ-OLD-FILE  ASSIGN TO DYNAMIC CJ-OLD-PATH                    
006700            ORGANIZATION IS RECORD SEQUENTIAL                             
006800            FILE STATUS IS WS-CJ-OLD-STATUS.                              
006900     SELECT CJ-NEW-FILE  ASSIGN TO DYNAMIC CJ-NEW-PATH                    
007000            ORGANIZATION IS RECORD SEQUENTIAL                             
007100            FILE STATUS IS WS-CJ-NEW-STATUS.                              
007200     SELECT LV-OLD-FILE  ASSIGN TO DYNAMIC LV-OLD-PATH                    
007300            ORGANIZATION IS RECORD SEQUENTIAL                             
007400            FILE STATUS IS WS-LV-OLD-STATUS.                              
007500     SELECT LV-NEW-FILE  ASSIGN TO DYNAMIC LV-NEW-PATH                    
007600            ORGANIZATION IS RECORD SEQUENTIAL                             
007700            FILE STATUS IS WS-LV-NEW-STATUS.                              
007800     SELECT JB-FILE      ASSIGN TO DYNAMIC JB-PATH                        
007900            ORGANIZATION IS RECORD SEQUENTIAL                             
008000            FILE STATUS IS WS-JB-STATUS.                                  
008100     SELECT LN-FILE      ASSIGN TO DYNAMIC LN-PATH                        
008200            ORGANIZATION IS RECORD SEQUENTIAL                             
008300            FILE STATUS IS WS-LN-STATUS.                                  
008400     SELECT MG-FILE      ASSIGN TO DYNAMIC MG-PATH                        
008500            ORGANIZATION IS RECORD SEQUENTIAL                             
008600            FILE STATUS IS WS-MG-STATUS.                                  
008700     SELECT SC-FILE      ASSIGN TO DYNAMIC SC-PATH                        
008800            ORGANIZATION IS RECORD SEQUENTIAL                             
008900            FILE STATUS IS WS-SC-STATUS.                                  
009000     SELECT BK-OLD-FILE  ASSIGN TO DYNAMIC BK-OLD-PATH                    
009100            ORGANIZATION IS RECORD SEQUENTIAL                             
009200            FILE STATUS IS WS-BK-OLD-STATUS.                              
009300     SELECT BK-NEW-FILE  ASSIGN TO DYNAMIC BK-NEW-PATH                    
009400            ORGANIZATION IS RECORD SEQUENTIAL                             
009500            FILE STATUS IS WS-BK-NEW-STATUS.                              
009600     SELECT TX-IN-FILE   ASSIGN TO DYNAMIC TX-PATH                        
009700            ORGANIZATION IS RECORD SEQUENTIAL                             
009800            FILE STATUS IS WS-TX-IN-STATUS.                               
009900     SELECT TX-OUT-FILE  ASSIGN TO DYNAMIC TX-PATH                        
010000            ORGANIZATION IS RECORD SEQUENTIAL                             
010100            FILE STATUS IS WS-TX-OUT-STATUS.                              
010200     SELECT IV-OUT-FILE  ASSIGN TO DYNAMIC IV-PATH                        
010300            ORGANIZATION IS RECORD SEQUENTIAL                             
010400            FILE STATUS IS WS-IV-OUT-STATUS.                              
010500*                                                                         
010600 DATA DIVISION.                                                           
010700 FILE SECTION.                                                            
010800*                                                                         
010900 FD  BS-OLD-FILE                                                          
011000     LABEL RECORDS ARE STANDARD.                                          
011100 COPY BKBS0100.                                                           
011200 01  BS-OLD-REC.                                                          
011300     05  FILLER                        PIC X(80).                         
011400                                                                          
011500 FD  BS-NEW-FILE                                                          
011600     LABEL RECORDS ARE STANDARD.                                          
011700 01  BS-NEW-REC                        PIC X(80).                         
011800                                                                          
011900 FD  CL-OLD-FILE                                                          
012000     LABEL RECORDS ARE STANDARD.                                          
012100 01  CL-OLD-REC                        PIC X(170).                        
012200                                                                          
012300 FD  CL-NEW-FILE                                                          
012400     LABEL RECORDS ARE STANDARD.                                          
012500 01  CL-NEW-REC                        PIC X(170).                        
012600                                                                          
012700 FD  CJ-OLD-FILE                                                          
012800     LABEL RECORDS ARE STANDARD.                                          
012900 01  CJ-OLD-REC                        PIC X(40).                         
013000                                                                          
013100 FD  CJ-NEW-FILE                                                          
013200     LABEL RECORDS ARE STANDARD.                                          
013300 01  CJ-NEW-REC                        PIC X(40).                         
013400                                                                          
013500 FD  LV-OLD-FILE                                                          
013600     LABEL RECORDS ARE STANDARD.                                          
013700 01  LV-OLD-REC                        PIC X(50).                         
013800                                                                          
013900 FD  LV-NEW-FILE                                                          
014000     LABEL RECORDS ARE STANDARD.                                          
014100 01  LV-NEW-REC                        PIC X(50).                         
014200                                                                          
014300 FD  JB-FILE                                                              
014400     LABEL RECORDS ARE STANDARD.                                          
014500 01  JB-FILE-REC                       PIC X(110).                        
014600                                                                          
014700 FD  LN-FILE                                                              
014800     LABEL RECORDS ARE STANDARD.                                          
014900 01  LN-FILE-REC                       PIC X(60).                         
015000                                                                          
015100 FD  MG-FILE                                                              
015200     LABEL RECORDS ARE STANDARD.                                          
015300 01  MG-FILE-REC                       PIC X(90).                         
015400                                                                          
015500 FD  SC-FILE                                                              
015600     LABEL RECORDS ARE STANDARD.                                          
015700 01  SC-FILE-REC                       PIC X(75).                         
015800                                                                          
015900 FD  BK-OLD-FILE                                                          
016000     LABEL RECORDS ARE STANDARD.                                          
016100 01  BK-OLD-REC                        PIC X(40).                         
016200                                                                          
016300 FD  BK-NEW-FILE                                                          
016400     LABEL RECORDS ARE STANDARD.                                          
016500 01  BK-NEW-REC                        PIC X(40).                         
016600                                                                          
016700 FD  TX-IN-FILE                                                           
016800     LABEL RECORDS ARE STANDARD.                                          
016900 01  TX-IN-REC                         PIC X(60).                         
017000                                                                          
017100 FD  TX-OUT-FILE                                                          
017200     LABEL RECORDS ARE STANDARD.                                          
017300 01  TX-OUT-REC                        PIC X(60).                         
017400                                                                          
017500 FD  IV-OUT-FILE                                                          
017600     LABEL RECORDS ARE STANDARD.                                          
017700 01  IV-OUT-REC                        PIC X(45).                         
017800*                                                                         
017900 WORKING-STORAGE SECTION.                                                 
018000 COPY BKWK0100.                                                           
018100 COPY BKCL0100.                                                           
018200 COPY BKCJ0100.                                                           
018300 COPY BKLV0100.                                                           
018400 COPY BKJB0100.                                                           
018500 COPY BKLN0100.                                                           
018600 COPY BKMG0100.                                                           
018700 COPY BKSC0100.                                                           
018800 COPY BKBK0100.                                                           
018900 COPY BKTX0100.                                                           
019000 COPY BKIV0100.                                                           
019100                                                                          
019200 01  WS-FILE-STATUS-GROUP.                                                
019300     05  WS-BS-OLD-STATUS              PIC XX.                            
019400     05  WS-BS-NEW-STATUS              PIC XX.                            
019500     05  WS-CL-OLD-STATUS               PIC XX.                           
019600     05  WS-CL-NEW-STATUS               PIC XX.                           
019700     05  WS-CJ-OLD-STATUS               PIC XX.                           
019800     05  WS-CJ-NEW-STATUS               PIC XX.                           
019900     05  WS-LV-OLD-STATUS               PIC XX.                           
020000     05  WS-LV-NEW-STATUS               PIC XX.                           
020100     05  WS-JB-STATUS                   PIC XX.                           
020200     05  WS-LN-STATUS                   PIC XX.                           
020300     05  WS-MG-STATUS                   PIC XX.                           
020400     05  WS-SC-STATUS                   PIC XX.                           
020500     05  WS-BK-OLD-STATUS               PIC XX.                           
020600     05  WS-BK-NEW-STATUS               PIC XX.                           
020700     05  WS-TX-IN-STATUS                PIC XX.                           
020800     05  WS-TX-OUT-STATUS               PIC XX.                           
020900     05  WS-IV-OUT-STATUS                PIC XX.                          
021000        05  FILLER                          PIC XX.                       
021100                                                                          
021200 01  WS-PATHS.                                                            
021300     05  BS-OLD-PATH                    PIC X(40).                        
021400     05  BS-NEW-PATH                    PIC X(40).                        
021500     05  CL-OLD-PATH                    PIC X(40).                        
021600     05  CL-NEW-PATH                    PIC X(40).                        
021700     05  CJ-OLD-PATH                    PIC X(40).                        
021800     05  CJ-NEW-PATH                    PIC X(40).                        
021900     05  LV-OLD-PATH                    PIC X(40).                        
022000     05  LV-NEW-PATH                    PIC X(40).                        
022100     05  JB-PATH                        PIC X(40).                        
022200     05  LN-PATH                        PIC X(40).                        
022300     05  MG-PATH                        PIC X(40).                        
022400     05  SC-PATH                        PIC X(40).                        
022500     05  BK-OLD-PATH                    PIC X(40).                        
022600     05  BK-NEW-PATH                    PIC X(40).                        
022700     05  TX-PATH                        PIC X(40).                        
022800     05  IV-PATH                        PIC X(40).                        
022900        05  FILLER                         PIC X(40).                     
023000                                                                          
023100 01  WS-COMMAND-LINE                    PIC X(100).                       
023200 01  WS-RUN-MODE                        PIC X(7).                         
023300     88  WS-MODE-IS-ADVANCE             VALUE 'ADVANCE'.                  
023400     88  WS-MODE-IS-RESET               VALUE 'RESET  '.                  
023500 01  WS-SLOT-ID                         PIC 9(1).                         
023600 01  WS-DAYS-TO-ADVANCE                 PIC 9(5) COMP-3.                  
023700                                                                          
023800 01  WS-SWITCHES.                                                         
023900     05  WS-BS-OLD-EOF                  PIC X VALUE 'N'.                  
024000         88  BS-OLD-AT-EOF              VALUE 'Y'.                        
024100     05  WS-CL-OLD-EOF                  PIC X VALUE 'N'.                  
024200         88  CL-OLD-AT-EOF              VALUE 'Y'.                        
024300     05  WS-CJ-OLD-EOF                  PIC X VALUE 'N'.                  
024400         88  CJ-OLD-AT-EOF              VALUE 'Y'.                        
024500     05  WS-LV-OLD-EOF                  PIC X VALUE 'N'.                  
024600         88  LV-OLD-AT-EOF              VALUE 'Y'.                        
024700     05  WS-JB-EOF                      PIC X VALUE 'N'.                  
024800         88  JB-AT-EOF                  VALUE 'Y'.                        
024900     05  WS-LN-EOF                      PIC X VALUE 'N'.                  
025000         88  LN-AT-EOF                  VALUE 'Y'.                        
025100     05  WS-MG-EOF                      PIC X VALUE 'N'.                  
025200         88  MG-AT-EOF                  VALUE 'Y'.                        
025300     05  WS-SC-EOF                      PIC X VALUE 'N'.                  
025400         88  SC-AT-EOF                  VALUE 'Y'.                        
025500     05  WS-BK-OLD-EOF                  PIC X VALUE 'N'.                  
025600         88  BK-OLD-AT-EOF              VALUE 'Y'.                        
025700     05  WS-TX-IN-EOF                   PIC X VALUE 'N'.                  
025800         88  TX-IN-AT-EOF               VALUE 'Y'.                        
025900        05  FILLER                         PIC X(4).                      
026000                                                                          
026100*  IN-MEMORY CLIENT TABLE FOR THE SLOT BEING PROCESSED.  EVERY            
026200*  PASS BELOW (TREASURY, PAYROLL, RENT, MANDATORY-SPEND,                  
026300*  SPENDING, BANKRUPTCY DISCHARGE) WORKS AGAINST THIS TABLE AND           
026400*  IT IS WRITTEN BACK TO CL-NEW-FILE ONCE, AT THE END OF THE RUN.         
026500 01  WK1-CLIENT-TABLE.                                                    
026600     05  WK1-CL-COUNT                  PIC 9(4) COMP-3 VALUE 0.           
026700     05  WK1-CL-ENTRY OCCURS 6000 TIMES                                   
026800                  INDEXED BY WK1-CL-IDX.                                  
026900         10  WK1-CL-RECORD              PIC X(170).                       
027000         10  WK1-CL-SPENT-TODAY         PIC X VALUE 'N'.                  
027100          10  FILLER                     PIC X(4).                        
027200                                                                          
027300*  IN-MEMORY CLIENT-LIVING TABLE FOR THE RENT ENGINE AND THE              
027400*  MANDATORY-SPEND CALCULATOR.                                            
027500 01  WK1-LIVING-TABLE.                                                    
027600     05  WK1-LV-COUNT                  PIC 9(4) COMP-3 VALUE 0.           
027700     05  WK1-LV-ENTRY OCCURS 6000 TIMES                                   
027800                  INDEXED BY WK1-LV-IDX.                                  
027900         10  WK1-LV-RECORD              PIC X(50).                        
028000          10  FILLER                     PIC X(4).                        
028100                                                                          
028200 01  WS-WORK-FIELDS.                                                      
028300     05  WS-ELAPSED-DAY                PIC 9(5) COMP-3.                   
028400     05  WS-FROM-DAY                    PIC 9(5) COMP-3.                  
028500     05  WS-TO-DAY                      PIC 9(5) COMP-3.                  
028600     05  WS-NEXT-CYCLE-TEST             PIC 9(5) COMP-3.                  
028700     05  WS-GROWTH-AMOUNT               PIC S9(13)V99 COMP-3.             
028800     05  WS-DIVIDEND-AMOUNT             PIC S9(13)V99 COMP-3.             
028900     05  WS-PAY-AMOUNT                  PIC S9(13)V99 COMP-3.             
029000     05  WS-RENT-PAY                    PIC S9(13)V99 COMP-3.             
029100     05  WS-MANDATORY-TOTAL             PIC S9(13)V99 COMP-3.             
029200     05  WS-DISPOSABLE-INCOME           PIC S9(13)V99 COMP-3.             
029300     05  WS-CATEGORY-TARGET             PIC S9(13)V99 COMP-3.             
029400     05  WS-CATEGORY-AVAILABLE          PIC S9(13)V99 COMP-3.             
029500     05  WS-EVENT-AMOUNT                PIC S9(13)V99 COMP-3.             
029600     05  WS-WEIGHT-SUM                  PIC S9V9(4) COMP-3.               
029700     05  WS-I                            PIC S9(4) COMP.                  
029800     05  WS-J                            PIC S9(4) COMP.                  
029900     05  WS-EVENT-NO                     PIC 9(1) COMP-3.                 
030000        05  FILLER                          PIC X(4).                     
030100                                                                          
030200*  THIS IS THE SAME FILLER-PAD / REDEFINE HABIT THE OLD MASTER            
030300*  RECORDS USED - SEE CL-NAME-UPPER-30 IN BKCL0100 FOR THE SAME           
030400*  IDEA APPLIED TO THE CLIENT RECORD ITSELF.                              
030500 01  WS-CL-OLD-REC-VIEW REDEFINES WK1-CL-ENTRY.                           
030600        05  FILLER                         PIC X(175).                    
030700 01  WS-SLOT-ID-3 REDEFINES WS-SLOT-ID.                                   
030800        05  FILLER                         PIC 9.                         
030900 01  WS-DAYS-TO-ADVANCE-X REDEFINES WS-DAYS-TO-ADVANCE.                   
031000        05  FILLER                          PIC X(3) COMP-3.              
031100                                                                          
031200*                                                                         
031300 PROCEDURE DIVISION.                                                      
031400*                                                                         
031500 A010-MAIN-LINE.                                                          
031600     DISPLAY SPACES UPON CRT.                                             
031700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.                            
031800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '                            
031900         INTO WS-SLOT-ID WS-RUN-MODE WS-DAYS-TO-ADVANCE.                  
032000     IF WS-SLOT-ID = ZERO                                                 
032100         DISPLAY '!!!! SLOT / MODE / DAYS REQUIRED ON COMMAND'            
032200             UPON CRT                                                     
032300         STOP RUN.                                                        
032400     PERFORM A020-BUILD-PATHS.                                            
032500     PERFORM A030-OPEN-FILES.                                             
032600     IF WS-MODE-IS-RESET                                                  
032700         PERFORM 9000-SLOT-RESET THRU 9000-EXIT                           
032800     ELSE                                                                 
032900         PERFORM 0100-LOAD-TABLES THRU 0100-EXIT                          
033000         PERFORM 1000-ADVANCE-GAME-DAY THRU 1000-EXIT                     
033100         PERFORM 2000-RUN-PAYROLL THRU 2000-EXIT                          
033200         PERFORM 3000-RUN-RENT THRU 3000-EXIT                             
033300         PERFORM 4000-CALC-MANDATORY-SPEND THRU 4000-EXIT                 
033400         PERFORM 5000-RUN-SPENDING THRU 5000-EXIT                         
033500         PERFORM 6000-DISCHARGE-CHECK THRU 6000-EXIT                      
033600         PERFORM 7000-WRITE-CLIENT-MASTER THRU 7000-EXIT.                 
033700     PERFORM A090-CLOSE-FILES.                                            
033800     STOP RUN.                                                            
033900                                                                          
034000 A020-BUILD-PATHS.                                                        
034100     MOVE '/sim/data/bank-state.old'    TO BS-OLD-PATH.                   
034200     MOVE '/sim/data/bank-state.new'    TO BS-NEW-PATH.                   
034300     MOVE '/sim/data/client.old'        TO CL-OLD-PATH.                   
034400     MOVE '/sim/data/client.new'        TO CL-NEW-PATH.                   
034500     MOVE '/sim/data/client-job.old'     TO CJ-OLD-PATH.                  
034600     MOVE '/sim/data/client-job.new'     TO CJ-NEW-PATH.                  
034700     MOVE '/sim/data/client-living.old'  TO LV-OLD-PATH.                  
034800     MOVE '/sim/data/client-living.new'  TO LV-NEW-PATH.                  
034900     MOVE '/sim/data/job-catalog.dat'    TO JB-PATH.                      
035000     MOVE '/sim/data/loan-master.dat'    TO LN-PATH.                      
035100     MOVE '/sim/data/mortgage-master.dat' TO MG-PATH.                     
035200     MOVE '/sim/data/spend-category.dat' TO SC-PATH.                      
035300     MOVE '/sim/data/bankruptcy.old'     TO BK-OLD-PATH.                  
035400     MOVE '/sim/data/bankruptcy.new'     TO BK-NEW-PATH.                  
035500     MOVE '/sim/data/transaction.jrn'    TO TX-PATH.                      
035600     MOVE '/sim/data/investment.jrn'     TO IV-PATH.                      
035700                                                                          
035800 A030-OPEN-FILES.                                                         
035900     OPEN INPUT  BS-OLD-FILE JB-FILE LN-FILE MG-FILE SC-FILE              
036000                 TX-IN-FILE.                                              
036100     OPEN OUTPUT BS-NEW-FILE.                                             
036200     IF WS-MODE-IS-ADVANCE                                                
036300         OPEN INPUT  CL-OLD-FILE CJ-OLD-FILE LV-OLD-FILE                  
036400                     BK-OLD-FILE                                          
036500         OPEN OUTPUT CL-NEW-FILE CJ-NEW-FILE LV-NEW-FILE                  
036600                     BK-NEW-FILE                                          
036700         OPEN EXTEND TX-OUT-FILE IV-OUT-FILE                              
036800     ELSE                                                                 
036900         OPEN INPUT  CL-OLD-FILE CJ-OLD-FILE LV-OLD-FILE                  
037000                     BK-OLD-FILE                                          
037100         OPEN OUTPUT CL-NEW-FILE CJ-NEW-FILE LV-NEW-FILE                  
037200                     BK-NEW-FILE.                                         
037300                                                                          
037400 A090-CLOSE-FILES.                                                        
037500     CLOSE BS-OLD-FILE BS-NEW-FILE CL-OLD-FILE CL-NEW-FILE                
037600           CJ-OLD-FILE CJ-NEW-FILE LV-OLD-FILE LV-NEW-FILE                
037700           JB-FILE LN-FILE MG-FILE SC-FILE BK-OLD-FILE BK-NEW-FILE        
037800           TX-IN-FILE.                                                    
037900     IF WS-MODE-IS-ADVANCE                                                
038000         CLOSE TX-OUT-FILE IV-OUT-FILE.                                   
038100                                                                          
038200******************************************************************        
038300*        LOAD PASS - REFERENCE TABLES AND THE SLOT'S BANK-STATE           
038400******************************************************************        
038500 0100-LOAD-TABLES.                                                        
038600     PERFORM 0110-LOAD-BANK-STATE.                                        
038700     PERFORM 0120-LOAD-JOB-CATALOG THRU 0120-EXIT.                        
038800     PERFORM 0130-LOAD-CLIENT-JOB THRU 0130-EXIT.                         
038900     PERFORM 0140-LOAD-LIVING THRU 0140-EXIT.                             
039000     PERFORM 0150-LOAD-LOAN THRU 0150-EXIT.                               
039100     PERFORM 0160-LOAD-MORTGAGE THRU 0160-EXIT.                           
039200     PERFORM 0170-LOAD-SPEND-CATEGORY THRU 0170-EXIT.                     
039300     PERFORM 0180-LOAD-CLIENT THRU 0180-EXIT.                             
039400     PERFORM 0190-SCAN-TODAYS-SPENDING THRU 0190-EXIT.                    
039500 0100-EXIT.                                                               
039600     EXIT.                                                                
039700                                                                          
039800 0110-LOAD-BANK-STATE.                                                    
039900     READ BS-OLD-FILE INTO BS-RECORD                                      
040000         AT END SET BS-OLD-AT-EOF TO TRUE.                                
040100     PERFORM 0111-SCAN-FOR-SLOT THRU 0111-EXIT                            
040200         UNTIL BS-OLD-AT-EOF OR BS-SLOT-ID = WS-SLOT-ID.                  
040300     IF BS-OLD-AT-EOF                                                     
040400         DISPLAY '!!!! BANK-STATE SLOT NOT FOUND, RUN RESET FIRST'        
040500             UPON CRT                                                     
040600         STOP RUN.                                                        
040700                                                                          
040800 0111-SCAN-FOR-SLOT.                                                      
040900     WRITE BS-NEW-REC FROM BS-RECORD.                                     
041000     READ BS-OLD-FILE INTO BS-RECORD                                      
041100         AT END SET BS-OLD-AT-EOF TO TRUE.                                
041200 0111-EXIT.                                                               
041300     EXIT.                                                                
041400                                                                          
041500 0120-LOAD-JOB-CATALOG.                                                   
041600     READ JB-FILE INTO JB-RECORD                                          
041700         AT END SET JB-AT-EOF TO TRUE.                                    
041800     PERFORM 0121-LOAD-ONE-JOB THRU 0121-EXIT                             
041900         UNTIL JB-AT-EOF.                                                 
042000 0120-EXIT.                                                               
042100     EXIT.                                                                
042200                                                                          
042300 0121-LOAD-ONE-JOB.                                                       
042400     PERFORM 0125-APPLY-SALARY-TO-TABLE THRU 0125-EXIT.                   
042500     READ JB-FILE INTO JB-RECORD                                          
042600         AT END SET JB-AT-EOF TO TRUE.                                    
042700 0121-EXIT.                                                               
042800     EXIT.                                                                
042900                                                                          
043000 0125-APPLY-SALARY-TO-TABLE.                                              
043100*  ANNUAL SALARY IS COPIED ONTO ANY CLIENT-JOB TABLE ENTRY THAT           
043200*  POINTS AT THIS JOB-ID, SO THE PAYROLL PASS NEVER HAS TO GO             
043300*  BACK TO THE JOB CATALOG WHILE IT IS CATCHING UP PAYDAYS.               
043400     SET WK-CJ-IDX TO 1.                                                  
043500     PERFORM 0126-APPLY-ONE-SALARY THRU 0126-EXIT                         
043600         UNTIL WK-CJ-IDX > WK-CJ-COUNT.                                   
043700 0125-EXIT.                                                               
043800     EXIT.                                                                
043900                                                                          
044000 0126-APPLY-ONE-SALARY.                                                   
044100     IF WK-CJ-JOB-ID (WK-CJ-IDX) = JB-JOB-ID                              
044200         MOVE JB-ANNUAL-SALARY TO WK-CJ-ANNUAL-SALARY (WK-CJ-IDX)         
044300     END-IF.                                                              
044400     SET WK-CJ-IDX UP BY 1.                                               
044500 0126-EXIT.                                                               
044600     EXIT.                                                                
044700                                                                          
044800 0130-LOAD-CLIENT-JOB.                                                    
044900     READ CJ-OLD-FILE INTO CJ-RECORD                                      
045000         AT END SET CJ-OLD-AT-EOF TO TRUE.                                
045100     PERFORM 0131-LOAD-ONE-CJ THRU 0131-EXIT                              
045200         UNTIL CJ-OLD-AT-EOF.                                             
045300 0130-EXIT.                                                               
045400     EXIT.                                                                
045500                                                                          
045600 0131-LOAD-ONE-CJ.                                                        
045700     IF CJ-SLOT-ID = WS-SLOT-ID                                           
045800         ADD 1 TO WK-CJ-COUNT                                             
045900         SET WK-CJ-IDX TO WK-CJ-COUNT                                     
046000         MOVE CJ-CLIENT-ID    TO WK-CJ-CLIENT-ID (WK-CJ-IDX)              
046100         MOVE CJ-JOB-ID       TO WK-CJ-JOB-ID (WK-CJ-IDX)                 
046200         MOVE CJ-NEXT-PAYDAY  TO WK-CJ-NEXT-PAYDAY (WK-CJ-IDX)            
046300         MOVE CJ-PRIMARY-FLAG TO WK-CJ-PRIMARY-FLAG (WK-CJ-IDX)           
046400     ELSE                                                                 
046500         WRITE CJ-NEW-REC FROM CJ-RECORD                                  
046600     END-IF.                                                              
046700     READ CJ-OLD-FILE INTO CJ-RECORD                                      
046800         AT END SET CJ-OLD-AT-EOF TO TRUE.                                
046900 0131-EXIT.                                                               
047000     EXIT.                                                                
047100                                                                          
047200 0140-LOAD-LIVING.                                                        
047300     READ LV-OLD-FILE INTO LV-RECORD                                      
047400         AT END SET LV-OLD-AT-EOF TO TRUE.                                
047500     PERFORM 0141-LOAD-ONE-LV THRU 0141-EXIT                              
047600         UNTIL LV-OLD-AT-EOF.                                             
047700 0140-EXIT.                                                               
047800     EXIT.                                                                
047900                                                                          
048000 0141-LOAD-ONE-LV.                                                        
048100     IF LV-SLOT-ID = WS-SLOT-ID                                           
048200         ADD 1 TO WK1-LV-COUNT                                            
048300         SET WK1-LV-IDX TO WK1-LV-COUNT                                   
048400         MOVE LV-RECORD TO WK1-LV-RECORD (WK1-LV-IDX)                     
048500     ELSE                                                                 
048600         WRITE LV-NEW-REC FROM LV-RECORD                                  
048700     END-IF.                                                              
048800     READ LV-OLD-FILE INTO LV-RECORD                                      
048900         AT END SET LV-OLD-AT-EOF TO TRUE.                                
049000 0141-EXIT.                                                               
049100     EXIT.                                                                
049200                                                                          
049300 0150-LOAD-LOAN.                                                          
049400     READ LN-FILE INTO LN-RECORD                                          
049500         AT END SET LN-AT-EOF TO TRUE.                                    
049600     PERFORM 0151-LOAD-ONE-LN THRU 0151-EXIT                              
049700         UNTIL LN-AT-EOF.                                                 
049800 0150-EXIT.                                                               
049900     EXIT.                                                                
050000                                                                          
050100 0151-LOAD-ONE-LN.                                                        
050200     IF LN-SLOT-ID = WS-SLOT-ID AND LN-IS-APPROVED                        
050300         ADD 1 TO WK-LN-COUNT                                             
050400         SET WK-LN-IDX TO WK-LN-COUNT                                     
050500         MOVE LN-CLIENT-ID       TO WK-LN-CLIENT-ID (WK-LN-IDX)           
050600         MOVE LN-STATUS          TO WK-LN-STATUS (WK-LN-IDX)              
050700         MOVE LN-MONTHLY-PAYMENT TO WK-LN-MONTHLY-PAYMENT                 
050800                                     (WK-LN-IDX)                          
050900     END-IF.                                                              
051000     READ LN-FILE INTO LN-RECORD                                          
051100         AT END SET LN-AT-EOF TO TRUE.                                    
051200 0151-EXIT.                                                               
051300     EXIT.                                                                
051400                                                                          
051500 0160-LOAD-MORTGAGE.                                                      
051600     READ MG-FILE INTO MG-RECORD                                          
051700         AT END SET MG-AT-EOF TO TRUE.                                    
051800     PERFORM 0161-LOAD-ONE-MG THRU 0161-EXIT                              
051900         UNTIL MG-AT-EOF.                                                 
052000 0160-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300 0161-LOAD-ONE-MG.                                                        
052400     IF MG-SLOT-ID = WS-SLOT-ID AND MG-IS-ACCEPTED                        
052500         ADD 1 TO WK-MG-COUNT                                             
052600         SET WK-MG-IDX TO WK-MG-COUNT                                     
052700         MOVE MG-CLIENT-ID       TO WK-MG-CLIENT-ID (WK-MG-IDX)           
052800         MOVE MG-PRODUCT-ID      TO WK-MG-PRODUCT-ID (WK-MG-IDX)          
052900         MOVE MG-STATUS          TO WK-MG-STATUS (WK-MG-IDX)              
053000         MOVE MG-MONTHLY-PAYMENT TO WK-MG-MONTHLY-PAYMENT                 
053100                                     (WK-MG-IDX)                          
053200         MOVE MG-TOTAL-PAID      TO WK-MG-TOTAL-PAID (WK-MG-IDX)          
053300         MOVE MG-PROPERTY-PRICE  TO WK-MG-PROPERTY-PRICE                  
053400                                     (WK-MG-IDX)                          
053500     END-IF.                                                              
053600     READ MG-FILE INTO MG-RECORD                                          
053700         AT END SET MG-AT-EOF TO TRUE.                                    
053800 0161-EXIT.                                                               
053900     EXIT.                                                                
054000                                                                          
054100 0170-LOAD-SPEND-CATEGORY.                                                
054200     READ SC-FILE INTO SC-RECORD                                          
054300         AT END SET SC-AT-EOF TO TRUE.                                    
054400     PERFORM 0171-LOAD-ONE-SC THRU 0171-EXIT                              
054500         UNTIL SC-AT-EOF.                                                 
054600*  SPEND-CATEGORY FILE IS ALREADY IN ASCENDING SC-CATEGORY-ID             
054700*  ORDER PER THE FILES TABLE, SO THE TABLE COMES IN SORTED AND            
054800*  5000-RUN-SPENDING CAN WALK IT STRAIGHT THROUGH.                        
054900 0170-EXIT.                                                               
055000     EXIT.                                                                
055100                                                                          
055200 0171-LOAD-ONE-SC.                                                        
055300     IF SC-IS-ACTIVE                                                      
055400         ADD 1 TO WK-SC-COUNT                                             
055500         SET WK-SC-IDX TO WK-SC-COUNT                                     
055600         MOVE SC-CATEGORY-ID  TO WK-SC-CATEGORY-ID (WK-SC-IDX)            
055700         MOVE SC-MIN-PCT      TO WK-SC-MIN-PCT (WK-SC-IDX)                
055800         MOVE SC-MAX-PCT      TO WK-SC-MAX-PCT (WK-SC-IDX)                
055900         MOVE SC-VARIABILITY  TO WK-SC-VARIABILITY (WK-SC-IDX)            
056000     END-IF.                                                              
056100     READ SC-FILE INTO SC-RECORD                                          
056200         AT END SET SC-AT-EOF TO TRUE.                                    
056300 0171-EXIT.                                                               
056400     EXIT.                                                                
056500                                                                          
056600 0180-LOAD-CLIENT.                                                        
056700     READ CL-OLD-FILE INTO CL-RECORD                                      
056800         AT END SET CL-OLD-AT-EOF TO TRUE.                                
056900     PERFORM 0181-LOAD-ONE-CLIENT THRU 0181-EXIT                          
057000         UNTIL CL-OLD-AT-EOF.                                             
057100 0180-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400 0181-LOAD-ONE-CLIENT.                                                    
057500     IF CL-SLOT-ID = WS-SLOT-ID                                           
057600         ADD 1 TO WK1-CL-COUNT                                            
057700         SET WK1-CL-IDX TO WK1-CL-COUNT                                   
057800         MOVE CL-RECORD TO WK1-CL-RECORD (WK1-CL-IDX)                     
057900         MOVE 'N' TO WK1-CL-SPENT-TODAY (WK1-CL-IDX)                      
058000     ELSE                                                                 
058100         WRITE CL-NEW-REC FROM CL-RECORD                                  
058200     END-IF.                                                              
058300     READ CL-OLD-FILE INTO CL-RECORD                                      
058400         AT END SET CL-OLD-AT-EOF TO TRUE.                                
058500 0181-EXIT.                                                               
058600     EXIT.                                                                
058700                                                                          
058800 0190-SCAN-TODAYS-SPENDING.                                               
058900*  GUARD AGAINST DOUBLE-CHARGING IF THIS TICK IS RE-RUN - ANY             
059000*  SPENDING TRANSACTION ALREADY ON THE JOURNAL FOR THE DAY WE             
059100*  ARE ABOUT TO LAND ON MARKS THAT CLIENT AS ALREADY SPENT.               
059200     COMPUTE WS-TO-DAY = BS-GAME-DAY + WS-DAYS-TO-ADVANCE.                
059300     READ TX-IN-FILE INTO TX-RECORD                                       
059400         AT END SET TX-IN-AT-EOF TO TRUE.                                 
059500     PERFORM 0191-SCAN-ONE-TX THRU 0191-EXIT                              
059600         UNTIL TX-IN-AT-EOF.                                              
059700 0190-EXIT.                                                               
059800     EXIT.                                                                
059900                                                                          
060000 0191-SCAN-ONE-TX.                                                        
060100     IF TX-TYPE = 'SPENDING' AND TX-GAME-DAY = WS-TO-DAY                  
060200         PERFORM 0192-MARK-CLIENT-SPENT THRU 0192-EXIT                    
060300     END-IF.                                                              
060400     READ TX-IN-FILE INTO TX-RECORD                                       
060500         AT END SET TX-IN-AT-EOF TO TRUE.                                 
060600 0191-EXIT.                                                               
060700     EXIT.                                                                
060800                                                                          
060900 0192-MARK-CLIENT-SPENT.                                                  
061000     SET WK1-CL-IDX TO 1.                                                 
061100     PERFORM 0193-MARK-ONE-CLIENT THRU 0193-EXIT                          
061200         UNTIL WK1-CL-IDX > WK1-CL-COUNT.                                 
061300 0192-EXIT.                                                               
061400     EXIT.                                                                
061500                                                                          
061600 0193-MARK-ONE-CLIENT.                                                    
061700     MOVE WK1-CL-RECORD (WK1-CL-IDX) TO CL-RECORD.                        
061800     IF CL-CLIENT-ID = TX-CLIENT-ID                                       
061900         MOVE 'Y' TO WK1-CL-SPENT-TODAY (WK1-CL-IDX)                      
062000     END-IF.                                                              
062100     SET WK1-CL-IDX UP BY 1.                                              
062200 0193-EXIT.                                                               
062300     EXIT.                                                                
062400                                                                          
062500******************************************************************        
062600*        SIMULATION TICK / TREASURY ENGINE                                
062700******************************************************************        
062800 1000-ADVANCE-GAME-DAY.                                                   
062900     MOVE BS-GAME-DAY TO WS-FROM-DAY.                                     
063000     COMPUTE WS-TO-DAY = BS-GAME-DAY + WS-DAYS-TO-ADVANCE.                
063100     COMPUTE WS-ELAPSED-DAY = WS-FROM-DAY + 1.                            
063200     PERFORM 1100-ONE-DAY THRU 1100-EXIT                                  
063300         UNTIL WS-ELAPSED-DAY > WS-TO-DAY.                                
063400     MOVE WS-TO-DAY TO BS-GAME-DAY.                                       
063500     WRITE BS-NEW-REC FROM BS-RECORD.                                     
063600 1000-EXIT.                                                               
063700     EXIT.                                                                
063800                                                                          
063900 1100-ONE-DAY.                                                            
064000*  RULE 1 - TREASURY MONTHLY GROWTH, SKIPPED WHEN CASH <= 0.              
064100     IF BS-LIQUID-CASH > 0                                                
064200         COMPUTE WS-GROWTH-AMOUNT ROUNDED =                               
064300                 BS-LIQUID-CASH * 0.025                                   
064400         ADD WS-GROWTH-AMOUNT TO BS-LIQUID-CASH.                          
064500*  RULE 2/3 - ANNUAL INDEX GROWTH AND DIVIDEND, EVERY 12TH DAY.           
064600     COMPUTE WS-NEXT-CYCLE-TEST = (WS-ELAPSED-DAY + 1) / 12.              
064700     IF (WS-ELAPSED-DAY + 1) = WS-NEXT-CYCLE-TEST * 12                    
064800         PERFORM 1200-INDEX-GROWTH-DIVIDEND.                              
064900*  RULE 6 - RESET THE DAILY WITHDRAWAL COUNTER FOR EVERY CLIENT.          
065000     PERFORM 1150-RESET-DAILY-WITHDRAWN THRU 1150-EXIT.           TKT4890 
065100     ADD 1 TO WS-ELAPSED-DAY.                                             
065200 1100-EXIT.                                                               
065300     EXIT.                                                                
065400                                                                          
065500 1150-RESET-DAILY-WITHDRAWN.                                              
065600     SET WK1-CL-IDX TO 1.                                                 
065700     PERFORM 1160-RESET-ONE-CLIENT THRU 1160-EXIT                         
065800         UNTIL WK1-CL-IDX > WK1-CL-COUNT.                                 
065900 1150-EXIT.                                                               
066000     EXIT.                                                                
066100                                                                          
066200 1160-RESET-ONE-CLIENT.                                                   
066300     MOVE WK1-CL-RECORD (WK1-CL-IDX) TO CL-RECORD.                        
066400     MOVE 0 TO CL-DAILY-WITHDRAWN.                                        
066500     MOVE CL-RECORD TO WK1-CL-RECORD (WK1-CL-IDX).                        
066600     SET WK1-CL-IDX UP BY 1.                                              
066700 1160-EXIT.                                                               
066800     EXIT.                                                                
066900                                                                          
067000 1200-INDEX-GROWTH-DIVIDEND.                                              
067100     IF BS-INVESTED-SP500 > 0                                             
067200         COMPUTE WS-GROWTH-AMOUNT ROUNDED =                               
067300                 BS-INVESTED-SP500 * 0.10                                 
067400         ADD WS-GROWTH-AMOUNT TO BS-INVESTED-SP500                        
067500         PERFORM 1210-WRITE-GROWTH-EVENT                                  
067600         COMPUTE WS-DIVIDEND-AMOUNT ROUNDED =                             
067700                 BS-INVESTED-SP500 * 0.03                                 
067800         ADD WS-DIVIDEND-AMOUNT TO BS-LIQUID-CASH                         
067900         PERFORM 1220-WRITE-DIVIDEND-EVENT.                               
068000     COMPUTE BS-NEXT-GROWTH-DAY = WS-ELAPSED-DAY + 12.                    
068100     COMPUTE BS-NEXT-DIVIDEND-DAY = WS-ELAPSED-DAY + 12.                  
068200                                                                          
068300 1210-WRITE-GROWTH-EVENT.                                                 
068400     MOVE WS-SLOT-ID      TO IV-SLOT-ID.                                  
068500     MOVE 'GROWTH'        TO IV-TYPE.                                     
068600     MOVE 'S&P 500'       TO IV-ASSET.                                    
068700     MOVE WS-GROWTH-AMOUNT TO IV-AMOUNT.                                  
068800     MOVE WS-ELAPSED-DAY  TO IV-GAME-DAY.                                 
068900     IF WS-MODE-IS-ADVANCE                                                
069000         WRITE IV-OUT-REC FROM IV-RECORD.                                 
069100                                                                          
069200 1220-WRITE-DIVIDEND-EVENT.                                               
069300     MOVE WS-SLOT-ID      TO IV-SLOT-ID.                                  
069400     MOVE 'DIVIDEND'      TO IV-TYPE.                                     
069500     MOVE 'S&P 500'       TO IV-ASSET.                                    
069600     MOVE WS-DIVIDEND-AMOUNT TO IV-AMOUNT.                                
069700     MOVE WS-ELAPSED-DAY  TO IV-GAME-DAY.                                 
069800     IF WS-MODE-IS-ADVANCE                                                
069900         WRITE IV-OUT-REC FROM IV-RECORD.                                 
070000                                                                          
070100******************************************************************        
070200*        PAYROLL ENGINE                                                   
070300******************************************************************        
070400 2000-RUN-PAYROLL.                                                        
070500     SET WK-CJ-IDX TO 1.                                                  
070600     PERFORM 2010-PAYROLL-ONE-ENTRY THRU 2010-EXIT                        
070700         UNTIL WK-CJ-IDX > WK-CJ-COUNT.                                   
070800 2000-EXIT.                                                               
070900     EXIT.                                                                
071000                                                                          
071100 2010-PAYROLL-ONE-ENTRY.                                                  
071200     IF WK-CJ-PRIMARY-FLAG (WK-CJ-IDX) = 'Y'                              
071300         PERFORM 2100-CATCH-UP-PAYDAYS                                    
071400     END-IF.                                                              
071500     SET WK-CJ-IDX UP BY 1.                                               
071600 2010-EXIT.                                                               
071700     EXIT.                                                                
071800                                                                          
071900 2100-CATCH-UP-PAYDAYS.                                                   
072000     PERFORM 2110-FIND-CLIENT.                                            
072100     PERFORM 2120-PAY-ONE-PAYDAY THRU 2120-EXIT                           
072200         UNTIL WS-I = 0                                                   
072300             OR BS-GAME-DAY < WK-CJ-NEXT-PAYDAY (WK-CJ-IDX).              
072400                                                                          
072500 2120-PAY-ONE-PAYDAY.                                                     
072600     COMPUTE WS-PAY-AMOUNT ROUNDED =                                      
072700             WK-CJ-ANNUAL-SALARY (WK-CJ-IDX) / 12.                        
072800     MOVE WK1-CL-RECORD (WS-I) TO CL-RECORD.                              
072900     ADD WS-PAY-AMOUNT TO CL-CHECKING-BALANCE.                            
073000     MOVE CL-RECORD TO WK1-CL-RECORD (WS-I).                              
073100     MOVE CL-CLIENT-ID   TO TX-CLIENT-ID.                                 
073200     MOVE 'PAYROLL-DEPOSIT' TO TX-TYPE.                                   
073300     MOVE WS-PAY-AMOUNT  TO TX-AMOUNT.                                    
073400     MOVE WK-CJ-NEXT-PAYDAY (WK-CJ-IDX) TO TX-GAME-DAY.                   
073500     IF WS-MODE-IS-ADVANCE                                                
073600         WRITE TX-OUT-REC FROM TX-RECORD                                  
073700     END-IF.                                                              
073800     ADD 1 TO WK-CJ-NEXT-PAYDAY (WK-CJ-IDX).                              
073900 2120-EXIT.                                                               
074000     EXIT.                                                                
074100                                                                          
074200 2110-FIND-CLIENT.                                                        
074300     MOVE 0 TO WS-I.                                                      
074400     SET WK1-CL-IDX TO 1.                                                 
074500     PERFORM 2111-CHECK-ONE-CLIENT THRU 2111-EXIT                         
074600         UNTIL WK1-CL-IDX > WK1-CL-COUNT OR WS-I NOT = 0.                 
074700                                                                          
074800 2111-CHECK-ONE-CLIENT.                                                   
074900     MOVE WK1-CL-RECORD (WK1-CL-IDX) TO CL-RECORD.                        
075000     IF CL-CLIENT-ID = WK-CJ-CLIENT-ID (WK-CJ-IDX)                        
075100         MOVE WK1-CL-IDX TO WS-I                                          
075200     END-IF.                                                              
075300     SET WK1-CL-IDX UP BY 1.                                              
075400 2111-EXIT.                                                               
075500     EXIT.                                                                
075600                                                                          
075700******************************************************************        
075800*        RENT ENGINE                                                      
075900******************************************************************        
076000 3000-RUN-RENT.                                                           
076100     SET WK1-LV-IDX TO 1.                                                 
076200     PERFORM 3010-RENT-ONE-LIVING THRU 3010-EXIT                          
076300         UNTIL WK1-LV-IDX > WK1-LV-COUNT.                                 
076400 3000-EXIT.                                                               
076500     EXIT.                                                                
076600                                                                          
076700 3010-RENT-ONE-LIVING.                                                    
076800     MOVE WK1-LV-RECORD (WK1-LV-IDX) TO LV-RECORD.                        
076900     IF LV-MONTHLY-RENT > 0                                               
077000         PERFORM 3100-DEBIT-RENT                                          
077100     END-IF.                                                              
077200     MOVE LV-RECORD TO WK1-LV-RECORD (WK1-LV-IDX).                        
077300     SET WK1-LV-IDX UP BY 1.                                              
077400 3010-EXIT.                                                               
077500     EXIT.                                                                
077600                                                                          
077700 3100-DEBIT-RENT.                                                         
077800     IF LV-NEXT-RENT-DAY = 0                                              
077900         COMPUTE LV-NEXT-RENT-DAY = BS-GAME-DAY + 1                       
078000     ELSE                                                                 
078100         IF BS-GAME-DAY < LV-NEXT-RENT-DAY                                
078200             CONTINUE                                                     
078300         ELSE                                                             
078400             PERFORM 3110-FIND-LIVING-CLIENT                              
078500             IF WS-I NOT = 0                                              
078600                 MOVE WK1-CL-RECORD (WS-I) TO CL-RECORD                   
078700                 IF LV-MONTHLY-RENT < CL-CHECKING-BALANCE                 
078800                     MOVE LV-MONTHLY-RENT TO WS-RENT-PAY                  
078900                     MOVE 'RENT-PAYMENT' TO TX-TYPE                       
079000                 ELSE                                                     
079100                     MOVE CL-CHECKING-BALANCE TO WS-RENT-PAY              
079200                     MOVE 'PAYMENT-FAILED' TO TX-TYPE                     
079300                 END-IF                                                   
079400                 SUBTRACT WS-RENT-PAY FROM CL-CHECKING-BALANCE            
079500                 MOVE CL-RECORD TO WK1-CL-RECORD (WS-I)                   
079600                 MOVE CL-CLIENT-ID TO TX-CLIENT-ID                        
079700                 MOVE WS-RENT-PAY  TO TX-AMOUNT                           
079800                 MOVE BS-GAME-DAY  TO TX-GAME-DAY                         
079900                 IF WS-MODE-IS-ADVANCE                                    
080000                     WRITE TX-OUT-REC FROM TX-RECORD                      
080100                 END-IF                                                   
080200             END-IF                                                       
080300             COMPUTE LV-NEXT-RENT-DAY = BS-GAME-DAY + 1                   
080400         END-IF                                                           
080500     END-IF.                                                              
080600                                                                          
080700 3110-FIND-LIVING-CLIENT.                                                 
080800     MOVE 0 TO WS-I.                                                      
080900     SET WK1-CL-IDX TO 1.                                                 
081000     PERFORM 3111-CHECK-ONE-CLIENT THRU 3111-EXIT                         
081100         UNTIL WK1-CL-IDX > WK1-CL-COUNT OR WS-I NOT = 0.                 
081200                                                                          
081300 3111-CHECK-ONE-CLIENT.                                                   
081400     MOVE WK1-CL-RECORD (WK1-CL-IDX) TO CL-RECORD.                        
081500     IF CL-CLIENT-ID = LV-CLIENT-ID                                       
081600         MOVE WK1-CL-IDX TO WS-I                                          
081700     END-IF.                                                              
081800     SET WK1-CL-IDX UP BY 1.                                              
081900 3111-EXIT.                                                               
082000     EXIT.                                                                
082100                                                                          
082200******************************************************************        
082300*        MANDATORY-SPEND CALCULATOR                                       
082400******************************************************************        
082500 4000-CALC-MANDATORY-SPEND.                                               
082600     SET WK1-CL-IDX TO 1.                                                 
082700     PERFORM 4010-CALC-ONE-CLIENT THRU 4010-EXIT                          
082800         UNTIL WK1-CL-IDX > WK1-CL-COUNT.                                 
082900 4000-EXIT.                                                               
083000     EXIT.                                                                
083100                                                                          
083200 4010-CALC-ONE-CLIENT.                                                    
083300     MOVE WK1-CL-RECORD (WK1-CL-IDX) TO CL-RECORD.                        
083400     MOVE 0 TO WS-MANDATORY-TOTAL.                                        
083500     SET WK-LN-IDX TO 1.                                                  
083600     PERFORM 4020-ADD-ONE-LOAN THRU 4020-EXIT                             
083700         UNTIL WK-LN-IDX > WK-LN-COUNT.                                   
083800     SET WK-MG-IDX TO 1.                                                  
083900     PERFORM 4030-ADD-ONE-MORTGAGE THRU 4030-EXIT                         
084000         UNTIL WK-MG-IDX > WK-MG-COUNT.                                   
084100     PERFORM 4100-ADD-RENT-FOR-CLIENT.                                    
084200     IF WS-MANDATORY-TOTAL NOT = CL-MONTHLY-MANDATORY-CACHE               
084300         MOVE WS-MANDATORY-TOTAL TO CL-MONTHLY-MANDATORY-CACHE            
084400     END-IF.                                                              
084500     MOVE CL-RECORD TO WK1-CL-RECORD (WK1-CL-IDX).                        
084600     SET WK1-CL-IDX UP BY 1.                                              
084700 4010-EXIT.                                                               
084800     EXIT.                                                                
084900                                                                          
085000 4020-ADD-ONE-LOAN.                                                       
085100*  ONLY AN APPROVED LOAN HAS ACTUALLY DISBURSED - A PENDING OR            
085200*  DENIED LOAN'S PAYMENT FIGURE IS JUST A QUOTE, NOT A COMMITMENT.        
085300     IF WK-LN-CLIENT-ID (WK-LN-IDX) = CL-CLIENT-ID                        
085400      AND WK-LN-STATUS (WK-LN-IDX) = 'APPROVED'                   TKT5240 
085500         ADD WK-LN-MONTHLY-PAYMENT (WK-LN-IDX)                            
085600             TO WS-MANDATORY-TOTAL                                        
085700     END-IF.                                                              
085800     SET WK-LN-IDX UP BY 1.                                               
085900 4020-EXIT.                                                               
086000     EXIT.                                                                
086100                                                                          
086200 4030-ADD-ONE-MORTGAGE.                                                   
086300*  SAME RULE FOR MORTGAGES - ONLY AN ACCEPTED MORTGAGE COUNTS, AND        
086400*  ONLY UNTIL IT IS PAID OFF.                                             
086500     IF WK-MG-CLIENT-ID (WK-MG-IDX) = CL-CLIENT-ID                        
086600      AND WK-MG-STATUS (WK-MG-IDX) = 'ACCEPTED'                   TKT5240 
086700       AND WK-MG-TOTAL-PAID (WK-MG-IDX) <                                 
086800           WK-MG-PROPERTY-PRICE (WK-MG-IDX)                               
086900         ADD WK-MG-MONTHLY-PAYMENT (WK-MG-IDX)                            
087000             TO WS-MANDATORY-TOTAL                                        
087100     END-IF.                                                              
087200     SET WK-MG-IDX UP BY 1.                                               
087300 4030-EXIT.                                                               
087400     EXIT.                                                                
087500                                                                          
087600 4100-ADD-RENT-FOR-CLIENT.                                                
087700     SET WK1-LV-IDX TO 1.                                                 
087800     PERFORM 4110-ADD-ONE-RENT THRU 4110-EXIT                             
087900         UNTIL WK1-LV-IDX > WK1-LV-COUNT.                                 
088000                                                                          
088100 4110-ADD-ONE-RENT.                                                       
088200     MOVE WK1-LV-RECORD (WK1-LV-IDX) TO LV-RECORD.                        
088300     IF LV-CLIENT-ID = CL-CLIENT-ID                                       
088400         ADD LV-MONTHLY-RENT TO WS-MANDATORY-TOTAL                        
088500     END-IF.                                                              
088600     SET WK1-LV-IDX UP BY 1.                                              
088700 4110-EXIT.                                                               
088800     EXIT.                                                                
088900                                                                          
089000******************************************************************        
089100*        DISCRETIONARY SPENDING GENERATOR                                 
089200******************************************************************        
089300 5000-RUN-SPENDING.                                                       
089400     SET WK1-CL-IDX TO 1.                                                 
089500     PERFORM 5010-SPEND-ONE-CLIENT THRU 5010-EXIT                         
089600         UNTIL WK1-CL-IDX > WK1-CL-COUNT.                                 
089700 5000-EXIT.                                                               
089800     EXIT.                                                                
089900                                                                          
090000 5010-SPEND-ONE-CLIENT.                                                   
090100     IF WK1-CL-SPENT-TODAY (WK1-CL-IDX) NOT = 'Y'                 TKT6140 
090200         PERFORM 5100-SPEND-FOR-ONE-CLIENT                                
090300     END-IF.                                                              
090400     SET WK1-CL-IDX UP BY 1.                                              
090500 5010-EXIT.                                                               
090600     EXIT.                                                                
090700                                                                          
090800 5100-SPEND-FOR-ONE-CLIENT.                                               
090900     MOVE WK1-CL-RECORD (WK1-CL-IDX) TO CL-RECORD.                        
091000     IF CL-MONTHLY-INCOME-CACHE > 0                                       
091100         MOVE CL-MONTHLY-INCOME-CACHE TO WS-PAY-AMOUNT                    
091200     ELSE                                                                 
091300         PERFORM 5110-SUM-PRIMARY-SALARY.                                 
091400     COMPUTE WS-DISPOSABLE-INCOME =                                       
091500             WS-PAY-AMOUNT - CL-MONTHLY-MANDATORY-CACHE.                  
091600     IF WS-DISPOSABLE-INCOME < 0                                          
091700         MOVE 0 TO WS-DISPOSABLE-INCOME.                                  
091800     SET WK-SC-IDX TO 1.                                                  
091900     PERFORM 5120-SPEND-ONE-SC-ENTRY THRU 5120-EXIT                       
092000         UNTIL WK-SC-IDX > WK-SC-COUNT.                                   
092100     MOVE CL-RECORD TO WK1-CL-RECORD (WK1-CL-IDX).                        
092200                                                                          
092300 5120-SPEND-ONE-SC-ENTRY.                                                 
092400     PERFORM 5200-SPEND-ONE-CATEGORY.                                     
092500     SET WK-SC-IDX UP BY 1.                                               
092600 5120-EXIT.                                                               
092700     EXIT.                                                                
092800                                                                          
092900 5110-SUM-PRIMARY-SALARY.                                                 
093000     MOVE 0 TO WS-PAY-AMOUNT.                                             
093100     SET WK-CJ-IDX TO 1.                                                  
093200     PERFORM 5111-SUM-ONE-SALARY THRU 5111-EXIT                           
093300         UNTIL WK-CJ-IDX > WK-CJ-COUNT.                                   
093400     MOVE WS-PAY-AMOUNT TO CL-MONTHLY-INCOME-CACHE.                       
093500                                                                          
093600 5111-SUM-ONE-SALARY.                                                     
093700     IF WK-CJ-CLIENT-ID (WK-CJ-IDX) = CL-CLIENT-ID                        
093800       AND WK-CJ-PRIMARY-FLAG (WK-CJ-IDX) = 'Y'                           
093900         COMPUTE WS-PAY-AMOUNT ROUNDED = WS-PAY-AMOUNT +                  
094000                 (WK-CJ-ANNUAL-SALARY (WK-CJ-IDX) / 12)                   
094100     END-IF.                                                              
094200     SET WK-CJ-IDX UP BY 1.                                               
094300 5111-EXIT.                                                               
094400     EXIT.                                                                
094500                                                                          
094600 5200-SPEND-ONE-CATEGORY.                                                 
094700*  PCT = MAX(0, (MIN + RAND*(MAX-MIN)) * (1 + SWING)), SWING              
094800*  DRAWN UNIFORMLY FROM -VARIABILITY TO +VARIABILITY.  THE                
094900*  RANDOM DRAWS COME FROM THE SHARED LCG IN BKWK0100 - SEE                
095000*  9500-NEXT-RANDOM BELOW.                                                
095100     PERFORM 9500-NEXT-RANDOM.                                            
095200     COMPUTE WS-CATEGORY-TARGET ROUNDED =                                 
095300         WS-DISPOSABLE-INCOME *                                           
095400         (WK-SC-MIN-PCT (WK-SC-IDX) +                                     
095500          WK-RANDOM-FRACTION *                                            
095600          (WK-SC-MAX-PCT (WK-SC-IDX) - WK-SC-MIN-PCT (WK-SC-IDX)))        
095700         * (1 + WK-SC-VARIABILITY (WK-SC-IDX)).                           
095800     IF WS-CATEGORY-TARGET < 0                                            
095900         MOVE 0 TO WS-CATEGORY-TARGET.                                    
096000     IF WS-CATEGORY-TARGET < CL-CHECKING-BALANCE                          
096100         MOVE WS-CATEGORY-TARGET TO WS-CATEGORY-AVAILABLE                 
096200     ELSE                                                                 
096300         MOVE CL-CHECKING-BALANCE TO WS-CATEGORY-AVAILABLE.               
096400     IF WS-CATEGORY-AVAILABLE > 0                                         
096500         PERFORM 5300-SPLIT-INTO-EVENTS                                   
096600         MOVE 'Y' TO WK1-CL-SPENT-TODAY (WK1-CL-IDX).                     
096700                                                                          
096800 5300-SPLIT-INTO-EVENTS.                                                  
096900*  SPLIT THE CATEGORY'S AVAILABLE AMOUNT INTO FOUR EVENTS WITH            
097000*  RANDOM WEIGHTS 0.5 TO 1.5; LAST EVENT TAKES THE REMAINDER SO           
097100*  THE FOUR ALWAYS ADD UP EXACTLY TO THE AVAILABLE AMOUNT.                
097200     MOVE 0 TO WS-WEIGHT-SUM.                                             
097300     MOVE 1 TO WS-EVENT-NO.                                               
097400     PERFORM 5310-WEIGH-ONE-EVENT THRU 5310-EXIT                          
097500         UNTIL WS-EVENT-NO > 4.                                           
097600     MOVE 1 TO WS-EVENT-NO.                                               
097700     PERFORM 5320-PAY-ONE-EVENT THRU 5320-EXIT                            
097800         UNTIL WS-EVENT-NO > 4.                                           
097900                                                                          
098000 5310-WEIGH-ONE-EVENT.                                                    
098100     PERFORM 9500-NEXT-RANDOM.                                            
098200     COMPUTE WK-RANDOM-FRACTION ROUNDED =                                 
098300             0.5 + (WK-RANDOM-FRACTION * 1.0).                            
098400     ADD WK-RANDOM-FRACTION TO WS-WEIGHT-SUM.                             
098500     ADD 1 TO WS-EVENT-NO.                                                
098600 5310-EXIT.                                                               
098700     EXIT.                                                                
098800                                                                          
098900 5320-PAY-ONE-EVENT.                                                      
099000     IF WS-EVENT-NO < 4                                                   
099100         COMPUTE WS-EVENT-AMOUNT ROUNDED =                                
099200             WS-CATEGORY-AVAILABLE / 4                                    
099300     ELSE                                                                 
099400         COMPUTE WS-EVENT-AMOUNT =                                        
099500             WS-CATEGORY-AVAILABLE - (WS-EVENT-AMOUNT * 3)                
099600     END-IF.                                                              
099700     IF WS-EVENT-AMOUNT > 0 AND WS-EVENT-AMOUNT <=                        
099800             CL-CHECKING-BALANCE                                          
099900         SUBTRACT WS-EVENT-AMOUNT FROM CL-CHECKING-BALANCE                
100000         MOVE CL-CLIENT-ID    TO TX-CLIENT-ID                             
100100         MOVE 'SPENDING'      TO TX-TYPE                                  
100200         MOVE WS-EVENT-AMOUNT TO TX-AMOUNT                                
100300         MOVE BS-GAME-DAY     TO TX-GAME-DAY                              
100400         IF WS-MODE-IS-ADVANCE                                            
100500             WRITE TX-OUT-REC FROM TX-RECORD                              
100600         END-IF                                                           
100700     END-IF.                                                              
100800     ADD 1 TO WS-EVENT-NO.                                                
100900 5320-EXIT.                                                               
101000     EXIT.                                                                
101100                                                                          
101200******************************************************************        
101300*        BANKRUPTCY DISCHARGE CHECK                                       
101400******************************************************************        
101500 6000-DISCHARGE-CHECK.                                                    
101600     READ BK-OLD-FILE INTO BK-RECORD                                      
101700         AT END SET BK-OLD-AT-EOF TO TRUE.                                
101800     PERFORM 6010-CHECK-ONE-BK THRU 6010-EXIT                             
101900         UNTIL BK-OLD-AT-EOF.                                             
102000 6000-EXIT.                                                               
102100     EXIT.                                                                
102200                                                                          
102300 6010-CHECK-ONE-BK.                                                       
102400     IF BK-SLOT-ID = WS-SLOT-ID AND BK-IS-APPROVED                        
102500       AND BK-DISCHARGE-DAY > 0                                           
102600       AND BS-GAME-DAY >= BK-DISCHARGE-DAY                                
102700         SET BK-IS-FINISHED TO TRUE                                       
102800         PERFORM 6100-CLEAR-CLIENT-BANKRUPT                               
102900     END-IF.                                                              
103000     WRITE BK-NEW-REC FROM BK-RECORD.                                     
103100     READ BK-OLD-FILE INTO BK-RECORD                                      
103200         AT END SET BK-OLD-AT-EOF TO TRUE.                                
103300 6010-EXIT.                                                               
103400     EXIT.                                                                
103500                                                                          
103600 6100-CLEAR-CLIENT-BANKRUPT.                                              
103700     SET WK1-CL-IDX TO 1.                                                 
103800     PERFORM 6110-CLEAR-ONE-CLIENT THRU 6110-EXIT                         
103900         UNTIL WK1-CL-IDX > WK1-CL-COUNT.                                 
104000                                                                          
104100 6110-CLEAR-ONE-CLIENT.                                                   
104200     MOVE WK1-CL-RECORD (WK1-CL-IDX) TO CL-RECORD.                        
104300     IF CL-CLIENT-ID = BK-CLIENT-ID                                       
104400         SET CL-NOT-BANKRUPT TO TRUE                                      
104500         MOVE 0 TO CL-BANKRUPT-UNTIL                                      
104600         MOVE CL-RECORD TO WK1-CL-RECORD (WK1-CL-IDX)                     
104700     END-IF.                                                              
104800     SET WK1-CL-IDX UP BY 1.                                              
104900 6110-EXIT.                                                               
105000     EXIT.                                                                
105100                                                                          
105200******************************************************************        
105300*        WRITE BACK THE UPDATED CLIENT / CLIENT-JOB / LIVING              
105400*        MASTERS, CLIENT-ID ORDER IS PRESERVED FROM THE LOAD PASS         
105500******************************************************************        
105600 7000-WRITE-CLIENT-MASTER.                                                
105700     SET WK1-CL-IDX TO 1.                                                 
105800     PERFORM 7010-WRITE-ONE-CLIENT THRU 7010-EXIT                         
105900         UNTIL WK1-CL-IDX > WK1-CL-COUNT.                                 
106000     SET WK-CJ-IDX TO 1.                                                  
106100     PERFORM 7020-WRITE-ONE-CJ THRU 7020-EXIT                             
106200         UNTIL WK-CJ-IDX > WK-CJ-COUNT.                                   
106300     SET WK1-LV-IDX TO 1.                                                 
106400     PERFORM 7030-WRITE-ONE-LV THRU 7030-EXIT                             
106500         UNTIL WK1-LV-IDX > WK1-LV-COUNT.                                 
106600 7000-EXIT.                                                               
106700     EXIT.                                                                
106800                                                                          
106900 7010-WRITE-ONE-CLIENT.                                                   
107000     WRITE CL-NEW-REC FROM WK1-CL-ENTRY (WK1-CL-IDX).                     
107100     SET WK1-CL-IDX UP BY 1.                                              
107200 7010-EXIT.                                                               
107300     EXIT.                                                                
107400                                                                          
107500 7020-WRITE-ONE-CJ.                                                       
107600     MOVE WK-CJ-CLIENT-ID (WK-CJ-IDX)   TO CJ-CLIENT-ID.                  
107700     MOVE WS-SLOT-ID                     TO CJ-SLOT-ID.                   
107800     MOVE WK-CJ-JOB-ID (WK-CJ-IDX)       TO CJ-JOB-ID.                    
107900     MOVE WK-CJ-NEXT-PAYDAY (WK-CJ-IDX)  TO CJ-NEXT-PAYDAY.               
108000     MOVE WK-CJ-PRIMARY-FLAG (WK-CJ-IDX) TO CJ-PRIMARY-FLAG.              
108100     WRITE CJ-NEW-REC FROM CJ-RECORD.                                     
108200     SET WK-CJ-IDX UP BY 1.                                               
108300 7020-EXIT.                                                               
108400     EXIT.                                                                
108500                                                                          
108600 7030-WRITE-ONE-LV.                                                       
108700     WRITE LV-NEW-REC FROM WK1-LV-ENTRY (WK1-LV-IDX).                     
108800     SET WK1-LV-IDX UP BY 1.                                              
108900 7030-EXIT.                                                               
109000     EXIT.                                                                
109100                                                                          
109200******************************************************************        
109300*        SLOT RESET                                                       
109400******************************************************************        
109500 9000-SLOT-RESET.                                                         
109600*  SLOT RESET PASSES THROUGH EVERY MASTER EXCEPT CLIENT, WHOSE            
109700*  RECORDS FOR THIS SLOT ARE DROPPED RATHER THAN COPIED - THAT            
109800*  IS HOW "DELETE THE SLOT'S CLIENTS" WORKS IN A SEQUENTIAL               
109900*  OLD-MASTER/NEW-MASTER WORLD.  THE TRANSACTION AND INVESTMENT           
110000*  JOURNALS ARE HANDLED THE SAME WAY BY SETBK5000 WHEN IT NEXT            
110100*  READS THEM - THIS PROGRAM DOES NOT OPEN THEM IN RESET MODE.            
110200     MOVE WS-SLOT-ID        TO BS-SLOT-ID.                                
110300     MOVE 100000.00          TO BS-LIQUID-CASH.                           
110400     MOVE 0                 TO BS-INVESTED-SP500.                         
110500     MOVE 4500.00            TO BS-SP500-PRICE.                           
110600     MOVE 0                 TO BS-MORTGAGE-RATE.                          
110700     MOVE 0                 TO BS-GAME-DAY.                               
110800     MOVE 11                TO BS-NEXT-DIVIDEND-DAY.                      
110900     MOVE 11                TO BS-NEXT-GROWTH-DAY.                        
111000     WRITE BS-NEW-REC FROM BS-RECORD.                                     
111100     OPEN INPUT CL-OLD-FILE CJ-OLD-FILE LV-OLD-FILE BK-OLD-FILE.          
111200     OPEN OUTPUT CL-NEW-FILE CJ-NEW-FILE LV-NEW-FILE BK-NEW-FILE.         
111300     PERFORM 9010-PASS-THROUGH-CLIENT THRU 9010-EXIT.                     
111400     PERFORM 9020-PASS-THROUGH-CJ THRU 9020-EXIT.                         
111500     PERFORM 9030-PASS-THROUGH-LV THRU 9030-EXIT.                         
111600     PERFORM 9040-PASS-THROUGH-BK THRU 9040-EXIT.                         
111700 9000-EXIT.                                                               
111800     EXIT.                                                                
111900                                                                          
112000 9010-PASS-THROUGH-CLIENT.                                                
112100     READ CL-OLD-FILE INTO CL-RECORD                                      
112200         AT END SET CL-OLD-AT-EOF TO TRUE.                                
112300     PERFORM 9011-SCAN-ONE-CLIENT THRU 9011-EXIT                          
112400         UNTIL CL-OLD-AT-EOF.                                             
112500 9010-EXIT.                                                               
112600     EXIT.                                                                
112700                                                                          
112800 9011-SCAN-ONE-CLIENT.                                                    
112900     IF CL-SLOT-ID NOT = WS-SLOT-ID                                       
113000         WRITE CL-NEW-REC FROM CL-RECORD                                  
113100     END-IF.                                                              
113200     READ CL-OLD-FILE INTO CL-RECORD                                      
113300         AT END SET CL-OLD-AT-EOF TO TRUE.                                
113400 9011-EXIT.                                                               
113500     EXIT.                                                                
113600                                                                          
113700 9020-PASS-THROUGH-CJ.                                                    
113800     READ CJ-OLD-FILE INTO CJ-RECORD                                      
113900         AT END SET CJ-OLD-AT-EOF TO TRUE.                                
114000     PERFORM 9021-SCAN-ONE-CJ THRU 9021-EXIT                              
114100         UNTIL CJ-OLD-AT-EOF.                                             
114200 9020-EXIT.                                                               
114300     EXIT.                                                                
114400                                                                          
114500 9021-SCAN-ONE-CJ.                                                        
114600     IF CJ-SLOT-ID NOT = WS-SLOT-ID                                       
114700         WRITE CJ-NEW-REC FROM CJ-RECORD                                  
114800     END-IF.                                                              
114900     READ CJ-OLD-FILE INTO CJ-RECORD                                      
115000         AT END SET CJ-OLD-AT-EOF TO TRUE.                                
115100 9021-EXIT.                                                               
115200     EXIT.                                                                
115300                                                                          
115400 9030-PASS-THROUGH-LV.                                                    
115500     READ LV-OLD-FILE INTO LV-RECORD                                      
115600         AT END SET LV-OLD-AT-EOF TO TRUE.                                
115700     PERFORM 9031-SCAN-ONE-LV THRU 9031-EXIT                              
115800         UNTIL LV-OLD-AT-EOF.                                             
115900 9030-EXIT.                                                               
116000     EXIT.                                                                
116100                                                                          
116200 9031-SCAN-ONE-LV.                                                        
116300     IF LV-SLOT-ID NOT = WS-SLOT-ID                                       
116400         WRITE LV-NEW-REC FROM LV-RECORD                                  
116500     END-IF.                                                              
116600     READ LV-OLD-FILE INTO LV-RECORD                                      
116700         AT END SET LV-OLD-AT-EOF TO TRUE.                                
116800 9031-EXIT.                                                               
116900     EXIT.                                                                
117000                                                                          
117100 9040-PASS-THROUGH-BK.                                                    
117200     READ BK-OLD-FILE INTO BK-RECORD                                      
117300         AT END SET BK-OLD-AT-EOF TO TRUE.                                
117400     PERFORM 9041-SCAN-ONE-BK THRU 9041-EXIT                              
117500         UNTIL BK-OLD-AT-EOF.                                             
117600 9040-EXIT.                                                               
117700     EXIT.                                                                
117800                                                                          
117900 9041-SCAN-ONE-BK.                                                        
118000     IF BK-SLOT-ID NOT = WS-SLOT-ID                                       
118100         WRITE BK-NEW-REC FROM BK-RECORD                                  
118200     END-IF.                                                              
118300     READ BK-OLD-FILE INTO BK-RECORD                                      
118400         AT END SET BK-OLD-AT-EOF TO TRUE.                                
118500 9041-EXIT.                                                               
118600     EXIT.                                                                
118700                                                                          
118800******************************************************************        
118900*        SHARED RANDOM-NUMBER WORK (SEE BKWK0100)                         
119000******************************************************************        
119100 9500-NEXT-RANDOM.                                                        
119200     COMPUTE WK-RANDOM-RESULT =                                           
119300             WK-RANDOM-SEED * 1103515245 + 12345.                         
119400     DIVIDE WK-RANDOM-RESULT BY 9999991                                   
119500         GIVING WS-J REMAINDER WK-RANDOM-SEED.                            
119600     COMPUTE WK-RANDOM-FRACTION ROUNDED =                                 
119700             WK-RANDOM-SEED / 9999991.                                    

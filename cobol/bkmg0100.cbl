000100*THIS LAYOUT TRACKS THE MORTGAGE SERVICING MASTER RECORD SHAPE            
000200*****************************************************************         
000300*    BKMG0100  -  MORTGAGE MASTER RECORD                                  
000400*****************************************************************         
000500*  COPY MEMBER.  ONE RECORD PER MORTGAGE ORIGINATED AGAINST A             
000600*  PRODUCT (PROPERTY) RECORD.  MG-INTEREST-RATE IS A SNAPSHOT OF          
000700*  THE BANK'S BS-MORTGAGE-RATE AT THE MOMENT OF ORIGINATION - IT          
000800*  DOES NOT FLOAT WITH THE BANK'S CURRENT RATE AFTERWARD.                 
000900*  MG-TOTAL-PAID ACCUMULATES ELSEWHERE (THE MANDATORY-SPEND               
001000*  CALCULATOR STOPS COUNTING THE MORTGAGE ONCE IT REACHES                 
001100*  MG-PROPERTY-PRICE) BUT THIS PROGRAM FAMILY DOES NOT POST TO            
001200*  IT ITSELF - NO PRINCIPAL-REDUCTION PAYMENT POSTING UNIT IS             
001300*  IN SCOPE FOR THIS REWRITE.                                             
001400*-----------------------------------------------------------------        
001500*  CHANGE LOG                                                             
001600*    880125 RHM  INITIAL MORTGAGE MASTER LAYOUT, CARRIED OVER             
001700*                FROM THE OLD SERVICING MASTER RECORD SHAPE               
001800*    880602 RHM  ADDED MG-DOWN-PAYMENT / MG-LOAN-AMOUNT SPLIT             
001900*    881207 DLT  ADDED MG-STATUS 88-LEVELS FOR PENDING/ACCEPTED/          
002000*                DENIED - WAS A RAW 1-BYTE CODE BEFORE, TKT 1401          
002100*    930910 KPH  ADDED MG-MONTHLY-PAYMENT, USED BY THE                    
002200*                MANDATORY-SPEND CALCULATOR                               
002300*    961118 KPH  WIDENED MG-PROPERTY-PRICE TO S9(13)V99, OLD              
002400*                S9(9)V99 OVERFLOWED ON THE JUMBO PRODUCT LINE            
002500*    990123 KPH  Y2K REVIEW - NO PACKED DATE FIELDS IN THIS               
002600*                RECORD, N/A                                              
002700*    051004 MTV  ADDED MG-TOTAL-PAID TO SUPPORT THE "STOP WHEN            
002800*                PAID OFF" RULE IN THE MANDATORY-SPEND CALC               
002900*    081217 BDW  RETIRED THE ESCROW/DELINQUENCY GROUP BELOW -             
003000*                LEFT AS A REDEFINED RESERVED BLOCK, THE SIM              
003100*                DOES NOT ESCROW TAXES OR INSURANCE - TKT 6007            
003200*-----------------------------------------------------------------        
003300 01  MG-RECORD.                                                           
003400     05  MG-MORTGAGE-ID                 PIC 9(9).                         
003500     05  MG-SLOT-ID                     PIC 9(1).                         
003600     05  MG-CLIENT-ID                   PIC 9(9).                         
003700     05  MG-PRODUCT-ID                  PIC 9(9).                         
003800***************** ORIGINATION AMOUNTS ****************************        
003900     05  MG-ORIGINATION-AMOUNTS.                                          
004000         10  MG-PROPERTY-PRICE           PIC S9(13)V99 COMP-3.            
004100         10  MG-DOWN-PAYMENT             PIC S9(13)V99 COMP-3.            
004200         10  MG-LOAN-AMOUNT              PIC S9(13)V99 COMP-3.            
004300     05  MG-TERM-YEARS                  PIC 9(2).                         
004400     05  MG-INTEREST-RATE               PIC S9(2)V9(4) COMP-3.            
004500     05  MG-STATUS                      PIC X(10).                        
004600         88  MG-IS-PENDING               VALUE 'PENDING'.                 
004700         88  MG-IS-ACCEPTED              VALUE 'ACCEPTED'.                
004800         88  MG-IS-DENIED                VALUE 'DENIED'.                  
004900     05  MG-MONTHLY-PAYMENT              PIC S9(13)V99 COMP-3.            
005000     05  MG-TOTAL-PAID                   PIC S9(13)V99 COMP-3.            
005100***************** RESERVED - FORMER ESCROW/DELINQUENCY GROUP ****         
005200*  THIS SIM NEVER ESCROWS TAXES/INSURANCE, THE GROUP IS KEPT AS           
005300*  A RESERVED BLOCK ONLY SO THE RECORD LENGTH DOES NOT SHIFT IF           
005400*  SOMEBODY BRINGS ESCROWING BACK.                                        
005500     05  MG-RESERVED-ESCROW-GROUP.                                        
005600         10  FILLER                      PIC S9(9)V99 COMP-3.             
005700         10  FILLER                      PIC S9(9)V99 COMP-3.             
005800         10  FILLER                      PIC S9(7)V99 COMP-3.             
005900     05  FILLER                          PIC X(18).                       

000100*****************************************************************         
000200*    BKTQ2000  -  TELLER / SAVINGS REQUEST DECK RECORD                    
000300*****************************************************************         
000400*  COPY MEMBER.  SETBK2000 READS ONE OF THESE PER REQUESTED               
000500*  TELLER ACTION - THE BATCH EQUIVALENT OF THE OLD ON-LINE                
000600*  SYSTEM'S ACCOUNT-UPDATE TRANSACTION CALLS.  TQ-ACTION SELECTS          
000700*  WHICH PARAGRAPH PROCESSES THE RECORD; THE FIELDS NOT NEEDED            
000800*  FOR A GIVEN ACTION ARE LEFT BLANK/ZERO BY WHOEVER BUILDS THE DECK.     
000900*-----------------------------------------------------------------        
001000*  TQ-ACTION VALUES                                                       
001100*    CREATE-CLIENT      DEPOSIT            WITHDRAW                       
001200*    CREDIT              SAVINGS-DEPOSIT    SAVINGS-WITHDRAW              
001300*-----------------------------------------------------------------        
001400*  CHANGE LOG                                                             
001500*    880301 RHM  INITIAL REQUEST DECK LAYOUT FOR THE TELLER BATCH         
001600*    880812 RHM  ADDED TQ-CREDIT-TYPE SO ONE CREDIT ACTION CAN            
001700*                CARRY EITHER A LOAN-DISBURSEMENT OR A                    
001800*                MORTGAGE-DOWN-PAYMENT-FUNDING JOURNAL TYPE               
001900*    990202 KPH  Y2K REVIEW - TQ-GAME-DAY IS A WHOLE-DAY COUNTER,         
002000*                N/A                                                      
002100*-----------------------------------------------------------------        
002200 01  TQ-RECORD.                                                           
002300     05  TQ-ACTION                     PIC X(20).                         
002400     05  TQ-SLOT-ID                     PIC 9(1).                         
002500     05  TQ-CLIENT-ID                   PIC 9(9).                         
002600     05  TQ-GAME-DAY                     PIC 9(5).                        
002700     05  TQ-CLIENT-NAME                 PIC X(80).                        
002800     05  TQ-AMOUNT                      PIC S9(13)V99 COMP-3.             
002900     05  TQ-CREDIT-TYPE                 PIC X(30).                        
003000     05  FILLER                         PIC X(20).                        

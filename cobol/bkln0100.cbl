000100*****************************************************************         
000200*    BKLN0100  -  PERSONAL LOAN MASTER RECORD                             
000300*****************************************************************         
000400*  COPY MEMBER.  ONE RECORD PER PERSONAL LOAN.  ZERO-INTEREST             
000500*  AMORTIZATION - LN-INTEREST-RATE IS ALWAYS 0 AT ORIGINATION AND         
000600*  STAYS THAT WAY, IT IS CARRIED HERE ONLY BECAUSE THE OLD LOAN           
000700*  ENTITY HAD THE COLUMN AND NOBODY WANTED TO DROP IT.                    
000800*  LN-MISSED-PAYMENTS/LN-REPO-FLAG/LN-WRITTEN-OFF-FLAG SUPPORT            
000900*  THE REPOSSESSION LOGGER, WHICH IS DRIVEN FROM OUTSIDE THIS             
001000*  PROGRAM FAMILY (SEE SETBK4000) - THIS RECORD JUST CARRIES THE          
001100*  FLAGS THE WAY THE OLD DELINQUENCY HISTORY TABLE DID.                   
001200*-----------------------------------------------------------------        
001300*  CHANGE LOG                                                             
001400*    880122 RHM  INITIAL LOAN MASTER LAYOUT FOR THE SIM REWRITE,          
001500*                MODELED ON THE OLD DELINQUENCY HISTORY RECORD            
001600*    880530 RHM  ADDED LN-NEXT-PAYMENT-DAY, SET AT APPROVAL               
001700*    881014 DLT  ADDED LN-MISSED-PAYMENTS / LN-REPO-FLAG FOR THE          
001800*                REPO LOGGER FEED - TKT 1288                              
001900*    930811 KPH  ADDED LN-WRITTEN-OFF-FLAG, COLLECTIONS WANTED A          
002000*                CLEAN SEPARATION FROM "REPO'D BUT STILL ON BOOKS"        
002100*    990122 KPH  Y2K REVIEW - NO PACKED DATE FIELDS, N/A                  
002200*    040903 BDW  REDEFINED THE 13-ENTRY MISSED-PAYMENT HISTORY            
002300*                DOWN TO A PLAIN COUNTER, THE TABLE WAS NEVER             
002400*                POPULATED BY ANY CALLER - TKT 4502                       
002500*-----------------------------------------------------------------        
002600 01  LN-RECORD.                                                           
002700     05  LN-LOAN-ID                     PIC 9(9).                         
002800     05  LN-SLOT-ID                     PIC 9(1).                         
002900     05  LN-CLIENT-ID                   PIC 9(9).                         
003000     05  LN-AMOUNT                      PIC S9(13)V99 COMP-3.             
003100     05  LN-TERM-YEARS                  PIC 9(2).                         
003200     05  LN-INTEREST-RATE               PIC S9(2)V9(4) COMP-3.            
003300     05  LN-STATUS                      PIC X(10).                        
003400         88  LN-IS-PENDING               VALUE 'PENDING'.                 
003500         88  LN-IS-APPROVED              VALUE 'APPROVED'.                
003600         88  LN-IS-DENIED                VALUE 'DENIED'.                  
003700     05  LN-MONTHLY-PAYMENT              PIC S9(13)V99 COMP-3.            
003800     05  LN-NEXT-PAYMENT-DAY             PIC 9(5).                        
003900***************** DELINQUENCY / REPOSSESSION TRACKING ***********         
004000     05  LN-MISSED-PAYMENTS              PIC 9(3).                        
004100     05  LN-REPO-FLAG                    PIC X.                           
004200         88  LN-IS-REPOSSESSED            VALUE 'Y'.                      
004300         88  LN-NOT-REPOSSESSED           VALUE 'N'.                      
004400     05  LN-WRITTEN-OFF-FLAG             PIC X.                           
004500         88  LN-IS-WRITTEN-OFF            VALUE 'Y'.                      
004600         88  LN-NOT-WRITTEN-OFF           VALUE 'N'.                      
004700***************** RESERVED / GROWTH ******************************        
004800     05  FILLER                         PIC X(20).                        

000100*****************************************************************         
000200*    BKPR0100  -  PRODUCT (PROPERTY) MASTER RECORD                        
000300*****************************************************************         
000400*  COPY MEMBER.  A PIECE OF REAL PROPERTY OFFERED FOR MORTGAGE            
000500*  ORIGINATION.  PR-STATUS FLIPS FROM 'AVAILABLE' TO 'OWNED' AND          
000600*  PR-OWNER-CLIENT-ID IS STAMPED WHEN A MORTGAGE ON IT IS                 
000700*  ACCEPTED - SEE SETBK3000 3100-MORTGAGE-ACCEPT.                         
000800*-----------------------------------------------------------------        
000900*  CHANGE LOG                                                             
001000*    880117 RHM  INITIAL LAYOUT FOR THE SIM REWRITE                       
001100*    880605 RHM  ADDED PR-OWNER-CLIENT-ID, BLANK UNTIL A MORTGAGE         
001200*                ON THE PROPERTY IS ACCEPTED                              
001300*    990121 KPH  Y2K REVIEW - NO DATE FIELDS, N/A                         
001400*-----------------------------------------------------------------        
001500 01  PR-RECORD.                                                           
001600     05  PR-PRODUCT-ID                  PIC 9(9).                         
001700     05  PR-SLOT-ID                     PIC 9(1).                         
001800     05  PR-NAME                        PIC X(40).                        
001900     05  PR-PRICE                       PIC S9(13)V99 COMP-3.             
002000     05  PR-ROOMS                       PIC 9(2).                         
002100     05  PR-SQFT                        PIC 9(5).                         
002200     05  PR-STATUS                      PIC X(10).                        
002300         88  PR-IS-AVAILABLE             VALUE 'AVAILABLE'.               
002400         88  PR-IS-OWNED                 VALUE 'OWNED'.                   
002500     05  PR-OWNER-CLIENT-ID              PIC 9(9).                        
002600     05  FILLER                         PIC X(12).                        

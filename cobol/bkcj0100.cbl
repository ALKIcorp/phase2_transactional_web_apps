000100*****************************************************************         
000200*    BKCJ0100  -  CLIENT-JOB ASSIGNMENT RECORD                            
000300*****************************************************************         
000400*  COPY MEMBER.  LINKS A CLIENT TO A JOB.  ONLY THE RECORD WHOSE          
000500*  CJ-PRIMARY-FLAG IS 'Y' IS PAID BY THE PAYROLL ENGINE; A                
000600*  CLIENT MAY HOLD SEVERAL NON-PRIMARY JOB RECORDS THAT JUST SIT          
000700*  THERE (HISTORY, OR A SECOND JOB NEVER MADE PRIMARY).                   
000800*-----------------------------------------------------------------        
000900*  CHANGE LOG                                                             
001000*    880108 RHM  INITIAL LAYOUT FOR THE SIM REWRITE                       
001100*    880304 RHM  ADDED CJ-NEXT-PAYDAY TO DRIVE THE CATCH-UP LOOP          
001200*                IN THE PAYROLL ENGINE                                    
001300*    881011 DLT  ADDED CJ-PRIMARY-FLAG - ONLY ONE PRIMARY JOB PER         
001400*                CLIENT IS ENFORCED BY THE ASSIGN PARAGRAPH, NOT          
001500*                BY ANYTHING IN THIS COPY MEMBER                          
001600*    990120 KPH  Y2K - CJ-NEXT-PAYDAY IS A WHOLE-DAY COUNTER, NOT         
001700*                A PACKED YY/MM/DD, NOTHING TO FIX                        
001800*-----------------------------------------------------------------        
001900 01  CJ-RECORD.                                                           
002000     05  CJ-CLIENT-ID                  PIC 9(9).                          
002100     05  CJ-SLOT-ID                    PIC 9(1).                          
002200     05  CJ-JOB-ID                     PIC 9(9).                          
002300     05  CJ-NEXT-PAYDAY                 PIC 9(5).                         
002400     05  CJ-PRIMARY-FLAG                PIC X.                            
002500         88  CJ-IS-PRIMARY              VALUE 'Y'.                        
002600         88  CJ-IS-SECONDARY            VALUE 'N'.                        
002700     05  FILLER                        PIC X(10).                         

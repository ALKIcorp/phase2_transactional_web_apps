000100*****************************************************************         
000200*    BKRP0100  -  REPOSSESSION EVENT JOURNAL RECORD                       
000300*****************************************************************         
000400*  COPY MEMBER.  APPEND-ONLY.  WRITTEN BY THE REPOSSESSION                
000500*  LOGGER (SETBK4000 3000-REPO-LOG) WHEN A LOAN OR PROPERTY IS            
000600*  REPOSSESSED.  RP-WRITTEN-OFF IS THE BALANCE THE BANK IS                
000700*  EATING ON THE ASSET, NOT THE FULL ORIGINAL BALANCE.                    
000800*-----------------------------------------------------------------        
000900*  CHANGE LOG                                                             
001000*    880205 RHM  INITIAL LAYOUT FOR THE SIM REWRITE                       
001100*    890109 DLT  ADDED RP-REASON, COLLECTIONS WANTED A CODE ON            
001200*                THE EVENT RATHER THAN JUST THE ASSET TYPE                
001300*    990125 KPH  Y2K REVIEW - RP-GAME-DAY IS A WHOLE-DAY COUNTER,         
001400*                N/A                                                      
001500*-----------------------------------------------------------------        
001600 01  RP-RECORD.                                                           
001700     05  RP-CLIENT-ID                   PIC 9(9).                         
001800     05  RP-SLOT-ID                     PIC 9(1).                         
001900     05  RP-ASSET-TYPE                  PIC X(10).                        
002000         88  RP-IS-LOAN                  VALUE 'LOAN'.                    
002100         88  RP-IS-PROPERTY               VALUE 'PROPERTY'.               
002200     05  RP-ASSET-ID                    PIC 9(9).                         
002300     05  RP-REASON                      PIC X(20).                        
002400     05  RP-GAME-DAY                     PIC 9(5).                        
002500     05  RP-WRITTEN-OFF                 PIC S9(13)V99 COMP-3.             
002600     05  FILLER                          PIC X(8).                        

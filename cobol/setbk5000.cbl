000100*THIS IS THE SERVICING BATCH - ANALYSIS / REPORT BUILDER REWRITE          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    SETBK5000.                                                
000400 AUTHOR.        M T VOSS.                                                 
000500 INSTALLATION.  DEPOSIT SYSTEMS GROUP.                                    
000600 DATE-WRITTEN.  04/18/88.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*-----------------------------------------------------------------        
001000*  SETBK5000 - ANALYSIS / REPORT BUILDER.  READ-ONLY AGAINST THE          
001100*  BANK-STATE, CLIENT AND TRANSACTION-JOURNAL MASTERS - NO NEW            
001200*  MASTER GENERATION HERE, JUST THREE PRINT REPORTS PER SLOT:             
001300*                                                                         
001400*    1.  ACTIVITY REPORT - CUMULATIVE DEPOSIT/WITHDRAWAL TOTALS           
001500*        BY GAME DAY, CONTROL-BROKEN THE WAY THE OLD COLLECTIONS          
001600*        AGING REPORT BROKE ON BUCKET, EXCEPT THE BUCKET HERE IS          
001700*        A WHOLE GAME DAY INSTEAD OF A 30/60/90 AGING COLUMN.             
001800*    2.  CLIENT DISTRIBUTION - ONE LINE PER CLIENT ON THE SLOT,           
001900*        NAME ASCENDING, WITH CHECKING BALANCE.                           
002000*    3.  SLOT SUMMARY - ONE LINE PER SLOT, CLIENT COUNT, GAME             
002100*        DAY, LIQUID CASH, HAS-DATA FLAG.                                 
002200*-----------------------------------------------------------------        
002300*  CHANGE LOG                                                             
002400*    880418 MTV  INITIAL RELEASE - ACTIVITY REPORT ONLY                   
002500*    880602 MTV  ADDED CLIENT DISTRIBUTION REPORT                         
002600*    880714 MTV  ADDED SLOT SUMMARY REPORT                                
002700*    891009 DLT  ACTIVITY REPORT NOW SPLITS MORTGAGE-DOWN-PAYMENT         
002800*                INTO THE WITHDRAWAL BUCKET, IT WAS FALLING INTO          
002900*                DEPOSITS BY DEFAULT AND OVERSTATING THEM - TKT           
003000*                1402                                                     
003100*    990128 KPH  Y2K REVIEW - ALL GAME-DAY FIELDS ARE WHOLE-DAY           
003200*                COUNTERS, NOT CALENDAR DATES, N/A                        
003300*    030916 BDW  CLIENT DISTRIBUTION SORT REWRITTEN AS A PLAIN            
003400*                SELECTION SORT IN WORKING-STORAGE - THE OLD SORT         
003500*                VERB STEP WAS PULLED OUT OF THE JCL WHEN THIS            
003600*                RUN MOVED OFF THE SERVICING LPAR, TKT 4008               
003700*-----------------------------------------------------------------        
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     CONSOLE IS CRT                                                       
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT BS-FILE      ASSIGN TO DYNAMIC BS-PATH                        
004600            ORGANIZATION IS RECORD SEQUENTIAL                             
004700            FILE STATUS IS WS-BS-STATUS.                                  
004800     SELECT CL-FILE      ASSIGN TO DYNAMIC CL-PATH                        
004900            ORGANIZATION IS RECORD SEQUENTIAL                             
005000            FILE STATUS IS WS-CL-STATUS.                                  
005100     SELECT TX-FILE      ASSIGN TO DYNAMIC TX-PATH                        
005200            ORGANIZATION IS RECORD SEQUENTIAL                             
005300            FILE STATUS IS WS-TX-STATUS.                                  
005400     SELECT RPT-FILE     ASSIGN TO DYNAMIC RPT-PATH                       
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            FILE STATUS IS WS-RPT-STATUS.                                 
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000*                                                                         
006100 FD  BS-FILE        LABEL RECORDS ARE STANDARD.                           
006200 01  BS-FILE-REC                       PIC X(80).                         
006300 FD  CL-FILE        LABEL RECORDS ARE STANDARD.                           
006400 01  CL-FILE-REC                       PIC X(170).                        
006500 FD  TX-FILE        LABEL RECORDS ARE STANDARD.                           
006600 01  TX-FILE-REC                       PIC X(60).                         
006700 FD  RPT-FILE       LABEL RECORDS ARE OMITTED.                            
006800 01  RPT-OUT-REC                       PIC X(100).                        
006900*                                                                         
007000 WORKING-STORAGE SECTION.                                                 
007100 COPY BKBS0100.                                                           
007200 COPY BKCL0100.                                                           
007300 COPY BKTX0100.                                                           
007400 COPY BKAR0100.                                                           
007500                                                                          
007600 01  WS-PATHS.                                                            
007700     05  BS-PATH       PIC X(40) VALUE                                    
007800             '/sim/data/bank-state.old'.                                  
007900     05  CL-PATH       PIC X(40) VALUE                                    
008000             '/sim/data/client.old'.                                      
008100     05  TX-PATH       PIC X(40) VALUE                                    
008200             '/sim/data/transaction.jrn'.                                 
008300     05  RPT-PATH      PIC X(40) VALUE                                    
008400             '/sim/data/analysis-report.prt'.                             
008500        05  FILLER        PIC X(40).                                      
008600                                                                          
008700 01  WS-FILE-STATUS-GROUP.                                                
008800     05  WS-BS-STATUS       PIC XX.                                       
008900     05  WS-CL-STATUS       PIC XX.                                       
009000     05  WS-TX-STATUS       PIC XX.                                       
009100     05  WS-RPT-STATUS      PIC XX.                                       
009200        05  FILLER             PIC XX.                                    
009300                                                                          
009400 01  WS-SWITCHES.                                                         
009500     05  WS-FOUND-SW        PIC X VALUE 'N'.                              
009600         88  WAS-FOUND      VALUE 'Y'.                                    
009700        05  FILLER             PIC X(4).                                  
009800                                                                          
009900*  BANK-STATE TABLE - AT MOST THREE SLOTS, LOADED WHOLE.                  
010000 01  WK5-BANK-STATE-TABLE.                                                
010100     05  WK5-BS-COUNT       PIC 9(1)  COMP-3 VALUE 0.                     
010200     05  WK5-BS-ENTRY OCCURS 3 TIMES                                      
010300                  INDEXED BY WK5-BS-IDX.                                  
010400         10  WK5-BS-RECORD   PIC X(80).                                   
010500          10  FILLER          PIC X(4).                                   
010600                                                                          
010700*  CLIENT TABLE - ALL SLOTS, SAME MASTER THE TELLER PROGRAMS              
010800*  READ - FILTERED BY CL-SLOT-ID WHEREVER A SINGLE SLOT'S WORTH           
010900*  IS NEEDED.                                                             
011000 01  WK5-CLIENT-TABLE.                                                    
011100     05  WK5-CL-COUNT       PIC 9(5)  COMP-3 VALUE 0.                     
011200     05  WK5-CL-ENTRY OCCURS 18000 TIMES                                  
011300                  INDEXED BY WK5-CL-IDX.                                  
011400         10  WK5-CL-RECORD   PIC X(170).                                  
011500          10  FILLER          PIC X(4).                                   
011600                                                                          
011700*  GAME-DAY BUCKET TABLE - ONE ROW PER SLOT, ONE COLUMN PER               
011800*  GAME DAY (OCCURRENCE N HOLDS DAY N-1).  3000 DAYS IS 250               
011900*  SIMULATED YEARS AT ONE GAME DAY PER CALENDAR MONTH, WAY PAST           
012000*  ANYTHING A REGRESSION RUN HAS EVER NEEDED.                             
012100 01  WK5-DAY-BUCKET-TABLE.                                                
012200     05  WK5-DB-ENTRY OCCURS 3 TIMES                                      
012300                  INDEXED BY WK5-DB-SLOT-IDX.                             
012400         10  WK5-DB-DAY OCCURS 3000 TIMES                                 
012500                  INDEXED BY WK5-DB-DAY-IDX.                              
012600             15  WK5-DB-DEPOSITS      PIC S9(13)V99 COMP-3.               
012700             15  WK5-DB-WITHDRAWALS   PIC S9(13)V99 COMP-3.               
012800            15  FILLER               PIC X(4).                            
012900                                                                          
013000*  NAME-SORT WORK TABLE FOR THE CLIENT DISTRIBUTION REPORT -              
013100*  REBUILT FRESH FOR EACH SLOT OUT OF WK5-CLIENT-TABLE.                   
013200 01  WK5-SORT-TABLE.                                                      
013300     05  WK5-SRT-COUNT      PIC 9(4)  COMP-3 VALUE 0.                     
013400     05  WK5-SRT-ENTRY OCCURS 6000 TIMES                                  
013500                  INDEXED BY WK5-SRT-IDX.                                 
013600         10  WK5-SRT-NAME       PIC X(80).                                
013700         10  WK5-SRT-BALANCE    PIC S9(13)V99 COMP-3.                     
013800          10  FILLER             PIC X(4).                                
013900                                                                          
014000 01  WS-WORK-FIELDS.                                                      
014100     05  WS-MATCH-IDX             PIC S9(4) COMP.                         
014200     05  WS-MAX-DAY-IDX           PIC 9(4)  COMP-3 VALUE 0.               
014300     05  WS-RUNNING-DEPOSITS      PIC S9(13)V99 COMP-3.                   
014400     05  WS-RUNNING-WITHDRAWALS   PIC S9(13)V99 COMP-3.                   
014500     05  WS-CLIENT-COUNT-FOR-SLOT PIC 9(5)  COMP-3 VALUE 0.               
014600     05  WS-OUTER-IDX             PIC S9(4) COMP.                         
014700     05  WS-INNER-IDX             PIC S9(4) COMP.                         
014800     05  WS-MIN-IDX               PIC S9(4) COMP.                         
014900     05  WS-LAST-IDX              PIC S9(4) COMP.                         
015000     05  WS-TEMP-NAME             PIC X(80).                              
015100     05  WS-TEMP-BALANCE          PIC S9(13)V99 COMP-3.                   
015200        05  FILLER                   PIC X(4).                            
015300                                                                          
015400 01  WS-MAX-DAY-IDX-VIEW REDEFINES WS-MAX-DAY-IDX.                        
015500        05  FILLER                   PIC 9(3) COMP-3.                     
015600 01  WS-TEMP-BALANCE-VIEW REDEFINES WS-TEMP-BALANCE.                      
015700        05  FILLER                   PIC S9(13) COMP-3.                   
015800 01  WS-TEMP-NAME-UPPER-30 REDEFINES WS-TEMP-NAME.                        
015900     05  FILLER                      PIC X(30).                           
016000     05  FILLER                      PIC X(50).                           
016100*                                                                         
016200 PROCEDURE DIVISION.                                                      
016300*                                                                         
016400 A010-MAIN-LINE.                                                          
016500     OPEN INPUT  BS-FILE CL-FILE TX-FILE.                                 
016600     OPEN OUTPUT RPT-FILE.                                                
016700     PERFORM 0100-LOAD-TABLES THRU 0100-EXIT.                             
016800     SET WK5-BS-IDX TO 1.                                                 
016900     PERFORM 1000-ACTIVITY-REPORT THRU 1000-EXIT                          
017000         UNTIL WK5-BS-IDX > WK5-BS-COUNT.                                 
017100     SET WK5-BS-IDX TO 1.                                                 
017200     PERFORM 2000-CLIENT-DISTRIBUTION THRU 2000-EXIT                      
017300         UNTIL WK5-BS-IDX > WK5-BS-COUNT.                                 
017400     PERFORM 3000-SLOT-SUMMARY THRU 3000-EXIT.                            
017500     CLOSE BS-FILE CL-FILE TX-FILE RPT-FILE.                              
017600     STOP RUN.                                                            
017700                                                                          
017800******************************************************************        
017900*        TABLE LOAD                                                       
018000******************************************************************        
018100 0100-LOAD-TABLES.                                                        
018200     PERFORM 0110-LOAD-BANK-STATE THRU 0110-EXIT.                         
018300     PERFORM 0120-LOAD-CLIENTS THRU 0120-EXIT.                            
018400     PERFORM 0130-LOAD-TRANSACTIONS THRU 0130-EXIT.                       
018500 0100-EXIT.                                                               
018600     EXIT.                                                                
018700                                                                          
018800 0110-LOAD-BANK-STATE.                                                    
018900     READ BS-FILE INTO BS-RECORD                                          
019000         AT END MOVE 'END' TO WS-FOUND-SW.                                
019100     PERFORM 0111-LOAD-ONE-BANK-STATE THRU 0111-EXIT                      
019200         UNTIL WS-FOUND-SW = 'END'.                                       
019300     MOVE 'N' TO WS-FOUND-SW.                                             
019400 0110-EXIT.                                                               
019500     EXIT.                                                                
019600                                                                          
019700 0111-LOAD-ONE-BANK-STATE.                                                
019800     ADD 1 TO WK5-BS-COUNT.                                               
019900     SET WK5-BS-IDX TO WK5-BS-COUNT.                                      
020000     MOVE BS-RECORD TO WK5-BS-RECORD (WK5-BS-IDX).                        
020100     READ BS-FILE INTO BS-RECORD                                          
020200         AT END MOVE 'END' TO WS-FOUND-SW.                                
020300 0111-EXIT.                                                               
020400     EXIT.                                                                
020500                                                                          
020600 0120-LOAD-CLIENTS.                                                       
020700     READ CL-FILE INTO CL-RECORD                                          
020800         AT END MOVE 'END' TO WS-FOUND-SW.                                
020900     PERFORM 0121-LOAD-ONE-CLIENT THRU 0121-EXIT                          
021000         UNTIL WS-FOUND-SW = 'END'.                                       
021100     MOVE 'N' TO WS-FOUND-SW.                                             
021200 0120-EXIT.                                                               
021300     EXIT.                                                                
021400                                                                          
021500 0121-LOAD-ONE-CLIENT.                                                    
021600     ADD 1 TO WK5-CL-COUNT.                                               
021700     SET WK5-CL-IDX TO WK5-CL-COUNT.                                      
021800     MOVE CL-RECORD TO WK5-CL-RECORD (WK5-CL-IDX).                        
021900     READ CL-FILE INTO CL-RECORD                                          
022000         AT END MOVE 'END' TO WS-FOUND-SW.                                
022100 0121-EXIT.                                                               
022200     EXIT.                                                                
022300                                                                          
022400*  EVERY JOURNAL ENTRY IS FOLDED STRAIGHT INTO THE GAME-DAY               
022500*  BUCKET FOR ITS OWNER'S SLOT AS IT IS READ - NO NEED TO KEEP            
022600*  THE INDIVIDUAL TRANSACTION ROWS AROUND AFTERWARD.                      
022700 0130-LOAD-TRANSACTIONS.                                                  
022800     READ TX-FILE INTO TX-RECORD                                          
022900         AT END MOVE 'END' TO WS-FOUND-SW.                                
023000     PERFORM 0131-LOAD-ONE-TX THRU 0131-EXIT                              
023100         UNTIL WS-FOUND-SW = 'END'.                                       
023200     MOVE 'N' TO WS-FOUND-SW.                                             
023300 0130-EXIT.                                                               
023400     EXIT.                                                                
023500                                                                          
023600 0131-LOAD-ONE-TX.                                                        
023700     PERFORM 0132-FIND-TX-CLIENT THRU 0132-EXIT.                          
023800     IF WAS-FOUND                                                         
023900         MOVE WK5-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD                   
024000         SET WK5-DB-SLOT-IDX TO CL-SLOT-ID                                
024100         COMPUTE WK5-DB-DAY-IDX = TX-GAME-DAY + 1                         
024200         EVALUATE TX-TYPE                                                 
024300             WHEN 'WITHDRAWAL'                                            
024400             WHEN 'MORTGAGE-DOWN-PAYMENT'                         TKT1402 
024500                 ADD TX-AMOUNT TO                                         
024600                   WK5-DB-WITHDRAWALS (WK5-DB-SLOT-IDX                    
024700                                        WK5-DB-DAY-IDX)                   
024800             WHEN OTHER                                                   
024900                 ADD TX-AMOUNT TO                                         
025000                   WK5-DB-DEPOSITS (WK5-DB-SLOT-IDX                       
025100                                    WK5-DB-DAY-IDX)                       
025200         END-EVALUATE                                                     
025300     END-IF.                                                              
025400     READ TX-FILE INTO TX-RECORD                                          
025500         AT END MOVE 'END' TO WS-FOUND-SW.                                
025600 0131-EXIT.                                                               
025700     EXIT.                                                                
025800                                                                          
025900 0132-FIND-TX-CLIENT.                                                     
026000     MOVE 'N' TO WS-FOUND-SW.                                             
026100     SET WK5-CL-IDX TO 1.                                                 
026200     PERFORM 0133-CHECK-ONE-CLIENT THRU 0133-EXIT                         
026300         UNTIL WK5-CL-IDX > WK5-CL-COUNT OR WAS-FOUND.                    
026400 0132-EXIT.                                                               
026500     EXIT.                                                                
026600                                                                          
026700 0133-CHECK-ONE-CLIENT.                                                   
026800     MOVE WK5-CL-RECORD (WK5-CL-IDX) TO CL-RECORD.                        
026900     IF CL-CLIENT-ID = TX-CLIENT-ID                                       
027000         MOVE WK5-CL-IDX TO WS-MATCH-IDX                                  
027100         MOVE 'Y' TO WS-FOUND-SW                                          
027200     END-IF.                                                              
027300     SET WK5-CL-IDX UP BY 1.                                              
027400 0133-EXIT.                                                               
027500     EXIT.                                                                
027600                                                                          
027700******************************************************************        
027800*        ACTIVITY REPORT                                                  
027900******************************************************************        
028000 1000-ACTIVITY-REPORT.                                                    
028100     MOVE WK5-BS-RECORD (WK5-BS-IDX) TO BS-RECORD.                        
028200     MOVE SPACES TO AR-PRINT-LINE.                                        
028300     MOVE BS-SLOT-ID  TO AR-HD-SLOT-ID.                                   
028400     MOVE BS-GAME-DAY TO AR-HD-GAME-DAY.                                  
028500     WRITE RPT-OUT-REC FROM AR-HEADING-LINE.                              
028600     MOVE 0 TO WS-RUNNING-DEPOSITS WS-RUNNING-WITHDRAWALS.                
028700     SET WK5-DB-SLOT-IDX TO BS-SLOT-ID.                                   
028800     SET WK5-DB-DAY-IDX TO 1.                                             
028900     COMPUTE WS-MAX-DAY-IDX = BS-GAME-DAY + 1.                            
029000     PERFORM 1010-WRITE-ONE-DAY THRU 1010-EXIT                            
029100         UNTIL WK5-DB-DAY-IDX > WS-MAX-DAY-IDX.                           
029200     MOVE SPACES TO AR-PRINT-LINE.                                        
029300     MOVE WS-RUNNING-DEPOSITS    TO AR-TR-DEPOSITS.                       
029400     MOVE WS-RUNNING-WITHDRAWALS TO AR-TR-WITHDRAWALS.                    
029500     WRITE RPT-OUT-REC FROM AR-TRAILER-LINE.                              
029600     SET WK5-BS-IDX UP BY 1.                                              
029700 1000-EXIT.                                                               
029800     EXIT.                                                                
029900                                                                          
030000 1010-WRITE-ONE-DAY.                                                      
030100     ADD WK5-DB-DEPOSITS (WK5-DB-SLOT-IDX WK5-DB-DAY-IDX)                 
030200         TO WS-RUNNING-DEPOSITS.                                          
030300     ADD WK5-DB-WITHDRAWALS (WK5-DB-SLOT-IDX WK5-DB-DAY-IDX)              
030400         TO WS-RUNNING-WITHDRAWALS.                                       
030500     MOVE SPACES TO AR-PRINT-LINE.                                        
030600     COMPUTE AR-DT-DAY = WK5-DB-DAY-IDX - 1.                              
030700     MOVE WS-RUNNING-DEPOSITS    TO AR-DT-CUM-DEPOSITS.                   
030800     MOVE WS-RUNNING-WITHDRAWALS TO AR-DT-CUM-WITHDRAWALS.                
030900     WRITE RPT-OUT-REC FROM AR-DETAIL-LINE.                               
031000     SET WK5-DB-DAY-IDX UP BY 1.                                          
031100 1010-EXIT.                                                               
031200     EXIT.                                                                
031300                                                                          
031400******************************************************************        
031500*        CLIENT DISTRIBUTION                                              
031600******************************************************************        
031700 2000-CLIENT-DISTRIBUTION.                                                
031800     MOVE WK5-BS-RECORD (WK5-BS-IDX) TO BS-RECORD.                        
031900     MOVE 0 TO WK5-SRT-COUNT.                                             
032000     SET WK5-CL-IDX TO 1.                                                 
032100     PERFORM 2010-COLLECT-ONE-CLIENT THRU 2010-EXIT                       
032200         UNTIL WK5-CL-IDX > WK5-CL-COUNT.                                 
032300     PERFORM 2020-SORT-BY-NAME THRU 2020-EXIT.                            
032400     MOVE SPACES TO AR-PRINT-LINE.                                        
032500     MOVE BS-SLOT-ID TO AR-CH-SLOT-ID.                                    
032600     WRITE RPT-OUT-REC FROM AR-CLIENT-HEADING-LINE.                       
032700     SET WK5-SRT-IDX TO 1.                                                
032800     PERFORM 2030-WRITE-ONE-CLIENT THRU 2030-EXIT                         
032900         UNTIL WK5-SRT-IDX > WK5-SRT-COUNT.                               
033000     MOVE SPACES TO AR-PRINT-LINE.                                        
033100     MOVE WK5-SRT-COUNT TO AR-CT-COUNT.                                   
033200     WRITE RPT-OUT-REC FROM AR-CLIENT-TRAILER-LINE.                       
033300     SET WK5-BS-IDX UP BY 1.                                              
033400 2000-EXIT.                                                               
033500     EXIT.                                                                
033600                                                                          
033700 2010-COLLECT-ONE-CLIENT.                                                 
033800     MOVE WK5-CL-RECORD (WK5-CL-IDX) TO CL-RECORD.                        
033900     IF CL-SLOT-ID = BS-SLOT-ID                                           
034000         ADD 1 TO WK5-SRT-COUNT                                           
034100         SET WK5-SRT-IDX TO WK5-SRT-COUNT                                 
034200         MOVE CL-NAME             TO WK5-SRT-NAME (WK5-SRT-IDX)           
034300         MOVE CL-CHECKING-BALANCE TO                                      
034400              WK5-SRT-BALANCE (WK5-SRT-IDX)                               
034500     END-IF.                                                              
034600     SET WK5-CL-IDX UP BY 1.                                              
034700 2010-EXIT.                                                               
034800     EXIT.                                                                
034900                                                                          
035000*  PLAIN SELECTION SORT, ASCENDING ON NAME - SEE THE 030916               
035100*  CHANGE-LOG ENTRY FOR WHY THIS IS NOT A SORT VERB STEP.                 
035200 2020-SORT-BY-NAME.                                               TKT4008 
035300     IF WK5-SRT-COUNT < 2                                                 
035400         GO TO 2020-EXIT                                                  
035500     END-IF.                                                              
035600     COMPUTE WS-LAST-IDX = WK5-SRT-COUNT - 1.                             
035700     MOVE 1 TO WS-OUTER-IDX.                                              
035800     PERFORM 2021-SORT-ONE-PASS THRU 2021-EXIT                            
035900         UNTIL WS-OUTER-IDX > WS-LAST-IDX.                                
036000 2020-EXIT.                                                               
036100     EXIT.                                                                
036200                                                                          
036300 2021-SORT-ONE-PASS.                                                      
036400     MOVE WS-OUTER-IDX TO WS-MIN-IDX.                                     
036500     COMPUTE WS-INNER-IDX = WS-OUTER-IDX + 1.                             
036600     PERFORM 2022-FIND-MIN THRU 2022-EXIT                                 
036700         UNTIL WS-INNER-IDX > WK5-SRT-COUNT.                              
036800     IF WS-MIN-IDX NOT = WS-OUTER-IDX                                     
036900         PERFORM 2023-SWAP-ENTRIES THRU 2023-EXIT                         
037000     END-IF.                                                              
037100     ADD 1 TO WS-OUTER-IDX.                                               
037200 2021-EXIT.                                                               
037300     EXIT.                                                                
037400                                                                          
037500 2022-FIND-MIN.                                                           
037600     IF WK5-SRT-NAME (WS-INNER-IDX) < WK5-SRT-NAME (WS-MIN-IDX)           
037700         MOVE WS-INNER-IDX TO WS-MIN-IDX                                  
037800     END-IF.                                                              
037900     ADD 1 TO WS-INNER-IDX.                                               
038000 2022-EXIT.                                                               
038100     EXIT.                                                                
038200                                                                          
038300 2023-SWAP-ENTRIES.                                                       
038400     MOVE WK5-SRT-NAME (WS-OUTER-IDX)    TO WS-TEMP-NAME.                 
038500     MOVE WK5-SRT-BALANCE (WS-OUTER-IDX) TO WS-TEMP-BALANCE.              
038600     MOVE WK5-SRT-NAME (WS-MIN-IDX)    TO                                 
038700          WK5-SRT-NAME (WS-OUTER-IDX).                                    
038800     MOVE WK5-SRT-BALANCE (WS-MIN-IDX) TO                                 
038900          WK5-SRT-BALANCE (WS-OUTER-IDX).                                 
039000     MOVE WS-TEMP-NAME    TO WK5-SRT-NAME (WS-MIN-IDX).                   
039100     MOVE WS-TEMP-BALANCE TO WK5-SRT-BALANCE (WS-MIN-IDX).                
039200 2023-EXIT.                                                               
039300     EXIT.                                                                
039400                                                                          
039500 2030-WRITE-ONE-CLIENT.                                                   
039600     MOVE SPACES TO AR-PRINT-LINE.                                        
039700     MOVE WK5-SRT-NAME (WK5-SRT-IDX)    TO AR-CL-NAME.                    
039800     MOVE WK5-SRT-BALANCE (WK5-SRT-IDX) TO AR-CL-BALANCE.                 
039900     WRITE RPT-OUT-REC FROM AR-CLIENT-DETAIL-LINE.                        
040000     SET WK5-SRT-IDX UP BY 1.                                             
040100 2030-EXIT.                                                               
040200     EXIT.                                                                
040300                                                                          
040400******************************************************************        
040500*        SLOT SUMMARY                                                     
040600******************************************************************        
040700 3000-SLOT-SUMMARY.                                                       
040800     SET WK5-BS-IDX TO 1.                                                 
040900     PERFORM 3010-WRITE-ONE-SLOT THRU 3010-EXIT                           
041000         UNTIL WK5-BS-IDX > WK5-BS-COUNT.                                 
041100 3000-EXIT.                                                               
041200     EXIT.                                                                
041300                                                                          
041400 3010-WRITE-ONE-SLOT.                                                     
041500     MOVE WK5-BS-RECORD (WK5-BS-IDX) TO BS-RECORD.                        
041600     MOVE 0 TO WS-CLIENT-COUNT-FOR-SLOT.                                  
041700     SET WK5-CL-IDX TO 1.                                                 
041800     PERFORM 3020-COUNT-ONE-CLIENT THRU 3020-EXIT                         
041900         UNTIL WK5-CL-IDX > WK5-CL-COUNT.                                 
042000     MOVE SPACES TO AR-PRINT-LINE.                                        
042100     MOVE BS-SLOT-ID              TO AR-SL-SLOT-ID.                       
042200     MOVE WS-CLIENT-COUNT-FOR-SLOT TO AR-SL-CLIENT-COUNT.                 
042300     MOVE BS-GAME-DAY             TO AR-SL-GAME-DAY.                      
042400     MOVE BS-LIQUID-CASH          TO AR-SL-LIQUID-CASH.                   
042500     IF BS-GAME-DAY > 0 OR WS-CLIENT-COUNT-FOR-SLOT > 0                   
042600         MOVE 'YES' TO AR-SL-HAS-DATA                                     
042700     ELSE                                                                 
042800         MOVE 'NO ' TO AR-SL-HAS-DATA                                     
042900     END-IF.                                                              
043000     WRITE RPT-OUT-REC FROM AR-SLOT-SUMMARY-LINE.                         
043100     SET WK5-BS-IDX UP BY 1.                                              
043200 3010-EXIT.                                                               
043300     EXIT.                                                                
043400                                                                          
043500 3020-COUNT-ONE-CLIENT.                                                   
043600     MOVE WK5-CL-RECORD (WK5-CL-IDX) TO CL-RECORD.                        
043700     IF CL-SLOT-ID = BS-SLOT-ID                                           
043800         ADD 1 TO WS-CLIENT-COUNT-FOR-SLOT                                
043900     END-IF.                                                              
044000     SET WK5-CL-IDX UP BY 1.                                              
044100 3020-EXIT.                                                               
044200     EXIT.                                                                

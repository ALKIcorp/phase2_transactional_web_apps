000100*****************************************************************         
000200*    BKAR0100  -  ANALYSIS / REPORT BUILDER PRINT-LINE RECORD             
000300*****************************************************************         
000400*  COPY MEMBER.  ONE BASE 100-BYTE PRINT LINE, REDEFINED SIX              
000500*  WAYS FOR THE THREE REPORTS SETBK5000 BUILDS (ACTIVITY, CLIENT          
000600*  DISTRIBUTION, SLOT SUMMARY).  SAME HABIT AS THE OLD BILLING            
000700*  EXTRACT'S ALTERNATE-LAYOUT REDEFINES - ONE MOVE-SPACES ON THE          
000800*  BASE GROUP CLEARS WHICHEVER VIEW IS ACTIVE.                            
000900*-----------------------------------------------------------------        
001000*  CHANGE LOG                                                             
001100*    011008 BDW  INITIAL PRINT-LINE LAYOUT FOR THE ANALYSIS /             
001200*                REPORT BUILDER RUN                                       
001300*    011205 BDW  ADDED THE CLIENT-DISTRIBUTION AND SLOT-SUMMARY           
001400*                REDEFINES, THEY WERE SHARING THE ACTIVITY LINE           
001500*                BEFORE AND IT WAS GETTING CROWDED                        
001600*    020117 MTV  WIDENED THE BALANCE EDIT PICTURES TO CARRY A             
001700*                TRAILING MINUS FOR OVERDRAWN CHECKING - TKT 2840         
001800*-----------------------------------------------------------------        
001900 01  AR-PRINT-LINE.                                                       
002000*        ACTIVITY REPORT HEADING                                          
002100     05  AR-HEADING-LINE.                                                 
002200         10  FILLER                  PIC X(1).                            
002300         10  AR-HD-TITLE             PIC X(20) VALUE                      
002400                 'ACTIVITY REPORT'.                                       
002500         10  FILLER                  PIC X(4).                            
002600         10  AR-HD-SLOT-LIT          PIC X(5) VALUE 'SLOT '.              
002700         10  AR-HD-SLOT-ID           PIC 9(1).                            
002800         10  FILLER                  PIC X(4).                            
002900         10  AR-HD-DAY-LIT           PIC X(12) VALUE                      
003000                 'CURRENT DAY '.                                          
003100         10  AR-HD-GAME-DAY          PIC ZZZZ9.                           
003200         10  FILLER                  PIC X(48).                           
003300*        ACTIVITY REPORT DETAIL                                           
003400     05  AR-DETAIL-LINE REDEFINES AR-HEADING-LINE.                        
003500         10  FILLER                  PIC X(5).                            
003600         10  AR-DT-DAY               PIC ZZZZ9.                           
003700         10  FILLER                  PIC X(5).                            
003800         10  AR-DT-CUM-DEPOSITS      PIC Z,ZZZ,ZZZ,ZZ9.99.                
003900         10  FILLER                  PIC X(5).                            
004000         10  AR-DT-CUM-WITHDRAWALS   PIC Z,ZZZ,ZZZ,ZZ9.99.                
004100         10  FILLER                  PIC X(48).                           
004200*        ACTIVITY REPORT GRAND-TOTALS TRAILER                             
004300     05  AR-TRAILER-LINE REDEFINES AR-HEADING-LINE.                       
004400         10  FILLER                  PIC X(1).                            
004500         10  AR-TR-LIT               PIC X(19) VALUE                      
004600                 'GRAND TOTALS'.                                          
004700         10  FILLER                  PIC X(5).                            
004800         10  AR-TR-DEPOSITS          PIC Z,ZZZ,ZZZ,ZZ9.99.                
004900         10  FILLER                  PIC X(5).                            
005000         10  AR-TR-WITHDRAWALS       PIC Z,ZZZ,ZZZ,ZZ9.99.                
005100         10  FILLER                  PIC X(38).                           
005200*        CLIENT DISTRIBUTION HEADING                                      
005300     05  AR-CLIENT-HEADING-LINE REDEFINES AR-HEADING-LINE.                
005400         10  FILLER                  PIC X(1).                            
005500         10  AR-CH-TITLE             PIC X(30) VALUE                      
005600                 'CLIENT DISTRIBUTION - SLOT'.                            
005700         10  AR-CH-SLOT-ID           PIC 9(1).                            
005800         10  FILLER                  PIC X(68).                           
005900*        CLIENT DISTRIBUTION DETAIL                                       
006000     05  AR-CLIENT-DETAIL-LINE REDEFINES AR-HEADING-LINE.                 
006100         10  FILLER                  PIC X(1).                            
006200         10  AR-CL-NAME              PIC X(40).                           
006300         10  FILLER                  PIC X(4).                            
006400         10  AR-CL-BALANCE           PIC Z,ZZZ,ZZZ,ZZ9.99-.               
006500         10  FILLER                  PIC X(38).                           
006600*        CLIENT DISTRIBUTION TRAILER                                      
006700     05  AR-CLIENT-TRAILER-LINE REDEFINES AR-HEADING-LINE.                
006800         10  FILLER                  PIC X(1).                            
006900         10  AR-CT-LIT               PIC X(20) VALUE                      
007000                 'TOTAL CLIENT COUNT'.                                    
007100         10  AR-CT-COUNT             PIC ZZZZ9.                           
007200         10  FILLER                  PIC X(74).                           
007300*        SLOT SUMMARY DETAIL                                              
007400     05  AR-SLOT-SUMMARY-LINE REDEFINES AR-HEADING-LINE.                  
007500         10  FILLER                  PIC X(1).                            
007600         10  AR-SL-SLOT-LIT          PIC X(6) VALUE 'SLOT  '.             
007700         10  AR-SL-SLOT-ID           PIC 9(1).                            
007800         10  FILLER                  PIC X(3).                            
007900         10  AR-SL-CLIENTS-LIT       PIC X(9) VALUE                       
008000                 'CLIENTS  '.                                             
008100         10  AR-SL-CLIENT-COUNT      PIC ZZZZ9.                           
008200         10  FILLER                  PIC X(3).                            
008300         10  AR-SL-DAY-LIT           PIC X(5) VALUE 'DAY  '.              
008400         10  AR-SL-GAME-DAY          PIC ZZZZ9.                           
008500         10  FILLER                  PIC X(3).                            
008600         10  AR-SL-CASH-LIT          PIC X(6) VALUE 'CASH  '.             
008700         10  AR-SL-LIQUID-CASH       PIC Z,ZZZ,ZZZ,ZZ9.99-.               
008800         10  FILLER                  PIC X(3).                            
008900         10  AR-SL-HAS-DATA-LIT      PIC X(9) VALUE                       
009000                 'HAS-DATA '.                                             
009100         10  AR-SL-HAS-DATA          PIC X(3).                            
009200         10  FILLER                  PIC X(21).                           

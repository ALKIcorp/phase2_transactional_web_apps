000100*****************************************************************         
000200*    BKBS0100  -  BANK-STATE MASTER RECORD                                
000300*****************************************************************         
000400*  COPY MEMBER.  ONE RECORD PER SIMULATION SLOT (1-3).  CARRIES           
000500*  THE BANK'S OWN TREASURY POSITION, ITS INDEX-FUND POSITION AND          
000600*  PRICE, THE CURRENT MORTGAGE RATE IT IS OFFERING, AND THE               
000700*  GAME-DAY CLOCK FOR THE SLOT.  GAME DAYS ARE WHOLE CALENDAR             
000800*  MONTHS IN THE SIMULATION.  BS-LAST-TOUCH-TIME, THE WALL-CLOCK          
000900*  STAMP THE OLD ON-LINE SCREEN KEPT FOR ITS "LAST UPDATED" LINE,         
001000*  WAS DROPPED WHEN THIS MASTER WAS CUT OVER - NO BATCH STEP EVER         
001100*  READ IT.                                                               
001200*-----------------------------------------------------------------        
001300*  CHANGE LOG                                                             
001400*    880108 RHM  INITIAL LAYOUT, CARRIED OVER FROM THE OLD                
001500*                SERVICING MASTER SHAPE                                   
001600*    880301 RHM  ADDED BS-NEXT-GROWTH-DAY / BS-NEXT-DIVIDEND-DAY          
001700*    881115 DLT  WIDENED BS-LIQUID-CASH TO S9(13)V99, OLD 9(9)V99         
001800*                OVERFLOWED ON SLOT 2 DURING REGRESSION - TKT 1180        
001900*    930714 KPH  ADDED BS-MORTGAGE-RATE SNAPSHOT FIELD                    
002000*    990122 KPH  Y2K - BS-GAME-DAY WAS PACKED YY/MM, NOW A PLAIN          
002100*                WHOLE-DAY COUNTER, CENTURY NO LONGER AN ISSUE            
002200*    060412 MTV  ADDED FILLER PAD TO ROUND RECORD TO 80 BYTES             
002300*-----------------------------------------------------------------        
002400 01  BS-RECORD.                                                           
002500     05  BS-SLOT-ID                   PIC 9(1).                           
002600     05  BS-USER-ID                   PIC 9(9).                           
002700     05  BS-LIQUID-CASH                PIC S9(13)V99 COMP-3.              
002800     05  BS-INVESTED-SP500             PIC S9(13)V99 COMP-3.              
002900     05  BS-SP500-PRICE                PIC S9(13)V99 COMP-3.              
003000     05  BS-MORTGAGE-RATE              PIC S9(2)V9(4) COMP-3.             
003100     05  BS-GAME-DAY                   PIC 9(5).                          
003200     05  BS-NEXT-DIVIDEND-DAY          PIC 9(5).                          
003300     05  BS-NEXT-GROWTH-DAY            PIC 9(5).                          
003400*  BS-TOTAL-ASSETS IS NOT STORED - RULE 16 COMPUTES IT ON THE             
003500*  FLY AS LIQUID CASH + INVESTED AMOUNT WHEREVER IT IS NEEDED.            
003600     05  BS-LAST-RESET-DATE.                                              
003700         10  BS-RESET-YY               PIC S9(3) COMP-3.                  
003800         10  BS-RESET-MM               PIC 9(2).                          
003900         10  BS-RESET-DD               PIC 9(2).                          
004000     05  FILLER                        PIC X(22).                         

000100*****************************************************************         
000200*    BKBK0100  -  BANKRUPTCY APPLICATION RECORD                           
000300*****************************************************************         
000400*  COPY MEMBER.  ONE RECORD PER BANKRUPTCY APPLICATION FILED BY           
000500*  A CLIENT.  BK-DISCHARGE-DAY IS STAMPED AT APPROVAL TIME AS             
000600*  THE FIXED CONSTANT (2520 GAME DAYS - SEVEN YEARS) AND THE              
000700*  PER-TICK DISCHARGE CHECK IN SETBK1000 WATCHES IT.                      
000800*-----------------------------------------------------------------        
000900*  CHANGE LOG                                                             
001000*    880206 RHM  INITIAL LAYOUT, CARRIED OVER FROM THE OLD                
001100*                BANKRUPTCY-TRACKING RECORD SHAPE                         
001200*    880903 RHM  ADDED BK-STATUS 88-LEVELS FOR PENDING/APPROVED/          
001300*                DENIED/FINISHED                                          
001400*    890206 DLT  ADDED BK-DISCHARGE-DAY, FIXED AT THE SEVEN-YEAR          
001500*                CONSTANT WHEN THE APPLICATION IS APPROVED                
001600*    990125 KPH  Y2K REVIEW - BK-DISCHARGE-DAY IS A WHOLE-DAY             
001700*                COUNTER, NOT A CALENDAR DATE, N/A                        
001800*-----------------------------------------------------------------        
001900 01  BK-RECORD.                                                           
002000     05  BK-APP-ID                      PIC 9(9).                         
002100     05  BK-SLOT-ID                     PIC 9(1).                         
002200     05  BK-CLIENT-ID                   PIC 9(9).                         
002300     05  BK-STATUS                      PIC X(10).                        
002400         88  BK-IS-PENDING                VALUE 'PENDING'.                
002500         88  BK-IS-APPROVED                VALUE 'APPROVED'.              
002600         88  BK-IS-DENIED                  VALUE 'DENIED'.                
002700         88  BK-IS-FINISHED                VALUE 'FINISHED'.              
002800     05  BK-DISCHARGE-DAY               PIC 9(5).                         
002900     05  FILLER                          PIC X(12).                       

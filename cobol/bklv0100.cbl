000100*****************************************************************         
000200*    BKLV0100  -  CLIENT-LIVING SITUATION RECORD                          
000300*****************************************************************         
000400*  COPY MEMBER.  DRIVES THE RENT ENGINE.  LV-LIVING-TYPE TELLS            
000500*  YOU WHICH OF THE TWO REFERENCE KEYS BELOW (RENTAL OR                   
000600*  PROPERTY) IS LIVE - ONLY ONE IS EVER POPULATED AT A TIME.              
000700*  LV-MONTHLY-RENT IS A CACHE OF THE RENTAL MASTER'S RENT FIGURE          
000800*  SO THE RENT ENGINE DOES NOT NEED TO RE-READ RENTAL-MASTER              
000900*  EVERY TICK; IT IS ZERO FOR OWNED/NONE.                                 
001000*-----------------------------------------------------------------        
001100*  CHANGE LOG                                                             
001200*    880115 RHM  INITIAL LAYOUT FOR THE SIM REWRITE                       
001300*    880412 RHM  ADDED LV-NEXT-RENT-DAY, FIRST CHARGE IS DEFERRED         
001400*                ONE GAME DAY PER THE RENT ENGINE'S SET-UP RULE           
001500*    881209 DLT  ADDED LV-DELINQUENT-FLAG AFTER A PARTIAL-PAYMENT         
001600*                FOLLOW-UP REQUEST FROM COLLECTIONS - TKT 1340            
001700*    990121 KPH  Y2K - LV-NEXT-RENT-DAY IS A WHOLE-DAY COUNTER,           
001800*                NOTHING TO FIX                                           
001900*-----------------------------------------------------------------        
002000 01  LV-RECORD.                                                           
002100     05  LV-CLIENT-ID                  PIC 9(9).                          
002200     05  LV-SLOT-ID                    PIC 9(1).                          
002300     05  LV-LIVING-TYPE                 PIC X(8).                         
002400         88  LV-TYPE-RENTAL             VALUE 'RENTAL'.                   
002500         88  LV-TYPE-OWNED              VALUE 'OWNED'.                    
002600         88  LV-TYPE-NONE               VALUE 'NONE'.                     
002700     05  LV-RENTAL-ID                   PIC 9(9).                         
002800     05  LV-PROPERTY-ID                 PIC 9(9).                         
002900     05  LV-MONTHLY-RENT                PIC S9(13)V99 COMP-3.             
003000     05  LV-NEXT-RENT-DAY               PIC 9(5).                         
003100     05  LV-DELINQUENT-FLAG             PIC X.                            
003200         88  LV-IS-DELINQUENT           VALUE 'Y'.                        
003300         88  LV-NOT-DELINQUENT          VALUE 'N'.                        
003400     05  FILLER                         PIC X(12).                        

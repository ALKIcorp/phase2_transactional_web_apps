000100*****************************************************************         
000200*    BKSC0100  -  SPENDING CATEGORY RECORD                                
000300*****************************************************************         
000400*  COPY MEMBER.  REFERENCE DATA - THE CATEGORY TABLE THE                  
000500*  DISCRETIONARY SPENDING GENERATOR WALKS IN ASCENDING                    
000600*  SC-CATEGORY-ID ORDER.  ONLY SC-ACTIVE-FLAG = 'Y' CATEGORIES            
000700*  ARE LOADED INTO WK-SPEND-CATEGORY-TABLE (SEE BKWK0100).                
000800*-----------------------------------------------------------------        
000900*  CHANGE LOG                                                             
001000*    880118 RHM  INITIAL LAYOUT FOR THE SIM REWRITE                       
001100*    890714 DLT  ADDED SC-VARIABILITY, MARKETING WANTED THE               
001200*                SPEND AMOUNTS TO WANDER YEAR OVER YEAR                   
001300*    950228 KPH  ADDED SC-ACTIVE-FLAG SO A CATEGORY CAN BE                
001400*                RETIRED WITHOUT DELETING ITS HISTORY                     
001500*-----------------------------------------------------------------        
001600 01  SC-RECORD.                                                           
001700     05  SC-CATEGORY-ID                 PIC 9(9).                         
001800     05  SC-NAME                        PIC X(40).                        
001900     05  SC-MIN-PCT                     PIC S9V9(4) COMP-3.               
002000     05  SC-MAX-PCT                     PIC S9V9(4) COMP-3.               
002100     05  SC-VARIABILITY                 PIC S9V9(4) COMP-3.               
002200     05  SC-ACTIVE-FLAG                  PIC X.                           
002300         88  SC-IS-ACTIVE                VALUE 'Y'.                       
002400         88  SC-IS-RETIRED               VALUE 'N'.                       
002500     05  FILLER                         PIC X(15).                        

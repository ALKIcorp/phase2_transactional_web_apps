000100*****************************************************************         
000200*    BKWK0100  -  BANK-SIM SHARED WORKING-STORAGE TABLES                  
000300*****************************************************************         
000400*  COPY MEMBER.  HOLDS THE IN-MEMORY LOOKUP TABLES THAT THE               
000500*  SETBKnnnn FAMILY LOADS ONCE AT THE START OF A RUN FROM THE             
000600*  SEQUENTIAL MASTER FILES, SO THE KEYED LOOKUPS THE OLD ON-LINE          
000700*  SYSTEM DID AGAINST THE DATABASE CAN BE DONE HERE AS A SORTED           
000800*  TABLE AND A BINARY SEARCH INSTEAD.  COPY THIS MEMBER INTO              
000900*  WORKING-STORAGE IN ANY PROGRAM THAT NEEDS ONE OF THESE TABLES;         
001000*  NOT EVERY PROGRAM USES EVERY TABLE, THE UNUSED ONES JUST SIT           
001100*  IDLE.                                                                  
001200*-----------------------------------------------------------------        
001300*  CHANGE LOG                                                             
001400*    880214 RHM  INITIAL TABLE COPY MEMBER FOR THE SIM REWRITE            
001500*    880927 RHM  ADDED CLIENT-JOB TABLE FOR PAYROLL CATCH-UP PASS         
001600*    891105 DLT  ADDED SPEND-CATEGORY TABLE, ASCENDING ID ORDER           
001700*    930602 KPH  ADDED LOAN/MORTGAGE TABLES FOR MANDATORY-SPEND           
001800*    990118 KPH  Y2K - CENTURY WINDOW ON ALL DATE-BEARING FIELDS          
001900*    010305 BDW  RAISED MAX-CLIENTS 2000 TO 6000 PER SLOT - TKT 4471      
002000*    050817 MTV  ADDED MAX-CATEGORIES BOUNDS CHECK ON LOAD                
002100*-----------------------------------------------------------------        
002200 01  WK-TABLE-CONTROL.                                                    
002300     05  WK-MAX-CLIENTS              PIC 9(4)  COMP-3 VALUE 6000.         
002400     05  WK-MAX-JOBS                  PIC 9(4)  COMP-3 VALUE 2000.        
002500     05  WK-MAX-CLIENT-JOBS           PIC 9(4)  COMP-3 VALUE 6000.        
002600     05  WK-MAX-CATEGORIES            PIC 9(2)  COMP-3 VALUE 20.          
002700     05  WK-MAX-LOANS                 PIC 9(4)  COMP-3 VALUE 6000.        
002800     05  WK-MAX-MORTGAGES             PIC 9(4)  COMP-3 VALUE 6000.        
002900     05  FILLER                       PIC X(10).                          
003000                                                                          
003100*  CLIENT-JOB DRIVER TABLE - ONE ENTRY PER CLIENT-JOB RECORD,             
003200*  LOADED FOR THE SLOT BEING PROCESSED, PAYROLL PASS WALKS IT.            
003300 01  WK-CLIENT-JOB-TABLE.                                                 
003400     05  WK-CJ-COUNT                 PIC 9(4)  COMP-3 VALUE 0.            
003500     05  WK-CJ-ENTRY OCCURS 6000 TIMES                                    
003600                  INDEXED BY WK-CJ-IDX.                                   
003700         10  WK-CJ-CLIENT-ID          PIC 9(9).                           
003800         10  WK-CJ-JOB-ID             PIC 9(9).                           
003900         10  WK-CJ-NEXT-PAYDAY        PIC 9(5).                           
004000         10  WK-CJ-PRIMARY-FLAG       PIC X.                              
004100         10  WK-CJ-ANNUAL-SALARY      PIC S9(13)V99 COMP-3.               
004200         10  FILLER                   PIC X(4).                           
004300                                                                          
004400*  SPENDING-CATEGORY TABLE - ACTIVE CATEGORIES ONLY, LOADED IN            
004500*  ASCENDING SC-CATEGORY-ID ORDER, SAME KEY ORDER THE OLD CATEGORY        
004600*  MAINT SCREEN LISTED THEM IN - THE BINARY SEARCH BELOW DEPENDS ON IT.   
004700 01  WK-SPEND-CATEGORY-TABLE.                                             
004800     05  WK-SC-COUNT                 PIC 9(2)  COMP-3 VALUE 0.            
004900     05  WK-SC-ENTRY OCCURS 20 TIMES                                      
005000                  INDEXED BY WK-SC-IDX.                                   
005100         10  WK-SC-CATEGORY-ID        PIC 9(9).                           
005200         10  WK-SC-MIN-PCT            PIC S9V9(4) COMP-3.                 
005300         10  WK-SC-MAX-PCT            PIC S9V9(4) COMP-3.                 
005400         10  WK-SC-VARIABILITY        PIC S9V9(4) COMP-3.                 
005500         10  FILLER                   PIC X(6).                           
005600                                                                          
005700*  LOAN AND MORTGAGE DRIVER TABLES - USED BY THE MANDATORY-SPEND          
005800*  CALCULATOR TO SUM A CLIENT'S COMMITTED MONTHLY OUTGO WITHOUT           
005900*  RE-READING THE MASTER FILES FOR EVERY CLIENT ON THE SLOT.              
006000 01  WK-LOAN-TABLE.                                                       
006100     05  WK-LN-COUNT                 PIC 9(4)  COMP-3 VALUE 0.            
006200     05  WK-LN-ENTRY OCCURS 6000 TIMES                                    
006300                  INDEXED BY WK-LN-IDX.                                   
006400         10  WK-LN-CLIENT-ID          PIC 9(9).                           
006500         10  WK-LN-STATUS             PIC X(10).                          
006600         10  WK-LN-MONTHLY-PAYMENT    PIC S9(13)V99 COMP-3.               
006700   10  FILLER                   PIC X(6).                                 
006800                                                                          
006900 01  WK-MORTGAGE-TABLE.                                                   
007000     05  WK-MG-COUNT                 PIC 9(4)  COMP-3 VALUE 0.            
007100     05  WK-MG-ENTRY OCCURS 6000 TIMES                                    
007200                  INDEXED BY WK-MG-IDX.                                   
007300         10  WK-MG-CLIENT-ID          PIC 9(9).                           
007400         10  WK-MG-PRODUCT-ID         PIC 9(9).                           
007500         10  WK-MG-STATUS             PIC X(10).                          
007600         10  WK-MG-MONTHLY-PAYMENT    PIC S9(13)V99 COMP-3.               
007700         10  WK-MG-TOTAL-PAID         PIC S9(13)V99 COMP-3.               
007800         10  WK-MG-PROPERTY-PRICE     PIC S9(13)V99 COMP-3.               
007900   10  FILLER                   PIC X(6).                                 
008000                                                                          
008100*  RANDOM-NUMBER WORK AREA - DISCRETIONARY SPENDING AND DEBIT             
008200*  CARD GENERATION BOTH USE A LINEAR-CONGRUENTIAL PSEUDO-RANDOM           
008300*  STREAM SEEDED FROM THE GAME DAY, NOT A SECURE RNG - AUDIT ASKED        
008400*  US TO JUSTIFY THAT ON TKT 4471 AND SIGNED OFF SINCE NEITHER            
008500*  CARD DRAW NOR SPEND DRAW POSTS A PENNY TO ANY LEDGER FIELD.            
008600 01  WK-RANDOM-AREA.                                                      
008700     05  WK-RANDOM-SEED               PIC 9(9)  COMP-3.                   
008800     05  WK-RANDOM-RESULT              PIC 9(9)  COMP-3.                  
008900     05  WK-RANDOM-FRACTION            PIC SV9(4) COMP-3.                 
009000        05  FILLER                        PIC X(6).                       

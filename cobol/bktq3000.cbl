000100*****************************************************************         
000200*    BKTQ3000  -  LOAN / MORTGAGE / INVESTMENT REQUEST DECK RECORD        
000300*****************************************************************         
000400*  COPY MEMBER.  SETBK3000 READS ONE OF THESE PER REQUESTED               
000500*  ORIGINATION OR INVESTMENT ACTION.  SAME DECK-OF-ACTIONS IDEA           
000600*  AS BKTQ2000, JUST A DIFFERENT FIELD SET BEHIND TQ3-ACTION.             
000700*-----------------------------------------------------------------        
000800*  TQ3-ACTION VALUES                                                      
000900*    LOAN-CREATE         LOAN-APPROVE        LOAN-DENY                    
001000*    MORTGAGE-CREATE     MORTGAGE-ACCEPT     MORTGAGE-DENY                
001100*    INVEST               DIVEST                                          
001200*-----------------------------------------------------------------        
001300*  CHANGE LOG                                                             
001400*    880308 RHM  INITIAL REQUEST DECK LAYOUT FOR THE ORIGINATION          
001500*                AND INVESTMENT BATCH                                     
001600*    881002 DLT  ADDED TQ3-PRODUCT-ID FOR MORTGAGE-CREATE                 
001700*    990202 KPH  Y2K REVIEW - TQ3-GAME-DAY IS A WHOLE-DAY                 
001800*                COUNTER, N/A                                             
001900*-----------------------------------------------------------------        
002000 01  TQ3-RECORD.                                                          
002100     05  TQ3-ACTION                    PIC X(20).                         
002200     05  TQ3-SLOT-ID                    PIC 9(1).                         
002300     05  TQ3-CLIENT-ID                  PIC 9(9).                         
002400     05  TQ3-GAME-DAY                    PIC 9(5).                        
002500     05  TQ3-LOAN-ID                     PIC 9(9).                        
002600     05  TQ3-MORTGAGE-ID                 PIC 9(9).                        
002700     05  TQ3-PRODUCT-ID                  PIC 9(9).                        
002800     05  TQ3-AMOUNT                      PIC S9(13)V99 COMP-3.            
002900     05  TQ3-DOWN-PAYMENT                PIC S9(13)V99 COMP-3.            
003000     05  TQ3-TERM-YEARS                  PIC 9(2).                        
003100     05  FILLER                          PIC X(20).                       

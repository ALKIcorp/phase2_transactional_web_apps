000100*****************************************************************         
000200*    BKTQ4000  -  BANKRUPTCY / JOB / REPOSSESSION REQUEST DECK RECORD     
000300*****************************************************************         
000400*  COPY MEMBER.  SETBK4000 READS ONE OF THESE PER REQUESTED               
000500*  SERVICING ACTION.  THREE UNRELATED LITTLE SERVICES SHARE ONE           
000600*  DECK HERE THE SAME WAY THE OLD TRAN750 FILE CARRIED SEVERAL            
000700*  UNRELATED DISBURSEMENT TYPES UNDER ONE T-TYPE CODE.                    
000800*-----------------------------------------------------------------        
000900*  TQ4-ACTION VALUES                                                      
001000*    BANKRUPT-FILE       BANKRUPT-APPROVE    BANKRUPT-DENY                
001100*    JOB-ASSIGN          REPO-LOG                                         
001200*-----------------------------------------------------------------        
001300*  CHANGE LOG                                                             
001400*    880312 RHM  INITIAL REQUEST DECK LAYOUT FOR THE SERVICING            
001500*                ACTIONS BATCH                                            
001600*    881108 DLT  ADDED TQ4-ASSET-TYPE / TQ4-ASSET-ID / TQ4-REASON         
001700*                / TQ4-WRITTEN-OFF FOR THE REPO-LOG ACTION                
001800*    990203 KPH  Y2K REVIEW - TQ4-GAME-DAY IS A WHOLE-DAY                 
001900*                COUNTER, N/A                                             
002000*-----------------------------------------------------------------        
002100 01  TQ4-RECORD.                                                          
002200     05  TQ4-ACTION                    PIC X(20).                         
002300     05  TQ4-SLOT-ID                    PIC 9(1).                         
002400     05  TQ4-CLIENT-ID                  PIC 9(9).                         
002500     05  TQ4-GAME-DAY                    PIC 9(5).                        
002600     05  TQ4-APP-ID                      PIC 9(9).                        
002700     05  TQ4-JOB-ID                      PIC 9(9).                        
002800     05  TQ4-PRIMARY-FLAG                PIC X.                           
002900     05  TQ4-ASSET-TYPE                  PIC X(10).                       
003000     05  TQ4-ASSET-ID                    PIC 9(9).                        
003100     05  TQ4-REASON                      PIC X(20).                       
003200     05  TQ4-WRITTEN-OFF                 PIC S9(13)V99 COMP-3.            
003300     05  FILLER                          PIC X(15).                       

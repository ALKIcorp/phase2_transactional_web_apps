000100*THIS IS THE SERVICING BATCH - BANKRUPTCY/JOBS/REPO AS OF REWRITE         
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    SETBK4000.                                                
000400 AUTHOR.        K P HOLLOWAY.                                             
000500 INSTALLATION.  DEPOSIT SYSTEMS GROUP.                                    
000600 DATE-WRITTEN.  03/12/88.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000900*-----------------------------------------------------------------        
001000*  SETBK4000 - BANKRUPTCY PROCESSOR / JOB ASSIGNMENT /                    
001100*  REPOSSESSION LOGGER BATCH.                                             
001200*                                                                         
001300*  READS A DECK OF TQ4-RECORD REQUESTS (BKTQ4000) - BANKRUPT-FILE/        
001400*  APPROVE/DENY, JOB-ASSIGN, REPO-LOG.  THREE SEPARATE SERVICING          
001500*  ACTIONS SHARE ONE DECK AND ONE PROGRAM THE SAME WAY TRAN750            
001600*  CARRIED SEVERAL DISBURSEMENT TYPES ON THE OLD SYSTEM.                  
001700*-----------------------------------------------------------------        
001800*  CHANGE LOG                                                             
001900*    880312 KPH  INITIAL RELEASE - BANKRUPT-FILE/APPROVE/DENY ONLY        
002000*    880920 KPH  ADDED JOB-ASSIGN                                         
002100*    881214 KPH  ADDED REPO-LOG, MARKS LN-REPO-FLAG OR SENDS A            
002200*                PR-STATUS BACK TO AVAILABLE PER RP-ASSET-TYPE            
002300*    930815 KPH  BANKRUPT-APPROVE NOW SETS THE SEVEN-YEAR                 
002400*                DISCHARGE CONSTANT AND FLAGS THE CLIENT                  
002500*    990203 KPH  Y2K REVIEW - TQ4-GAME-DAY IS A WHOLE-DAY COUNTER,        
002600*                N/A                                                      
002700*    040110 BDW  REPO-LOG ON A LOAN NOW ALSO SETS LN-WRITTEN-OFF          
002800*                -FLAG, COLLECTIONS WAS CARRYING IT AS A MANUAL           
002900*                FOLLOW-UP STEP BEFORE - TKT 4390                         
003000*    110915 MTV  BANKRUPT-APPROVE AND BANKRUPT-DENY NOW REFUSE AN  TKT5243
003100*                APPLICATION THAT IS NOT STILL PENDING             TKT5243
003200*                ("ALREADY PROCESSED") - TKT 5243                  TKT5243
003300*-----------------------------------------------------------------        
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     CONSOLE IS CRT                                                       
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT TQ4-FILE     ASSIGN TO DYNAMIC TQ4-PATH                       
004200            ORGANIZATION IS RECORD SEQUENTIAL                             
004300            FILE STATUS IS WS-TQ4-STATUS.                                 
004400     SELECT CL-OLD-FILE  ASSIGN TO DYNAMIC CL-OLD-PATH                    
004500            ORGANIZATION IS RECORD SEQUENTIAL                             
004600            FILE STATUS IS WS-CL-OLD-STATUS.                              
004700     SELECT CL-NEW-FILE  ASSIGN TO DYNAMIC CL-NEW-PATH                    
004800            ORGANIZATION IS RECORD SEQUENTIAL                             
004900            FILE STATUS IS WS-CL-NEW-STATUS.                              
005000     SELECT BK-OLD-FILE  ASSIGN TO DYNAMIC BK-OLD-PATH                    
005100            ORGANIZATION IS RECORD SEQUENTIAL                             
005200            FILE STATUS IS WS-BK-OLD-STATUS.                              
005300     SELECT BK-NEW-FILE  ASSIGN TO DYNAMIC BK-NEW-PATH                    
005400            ORGANIZATION IS RECORD SEQUENTIAL                             
005500            FILE STATUS IS WS-BK-NEW-STATUS.                              
005600     SELECT CJ-OLD-FILE  ASSIGN TO DYNAMIC CJ-OLD-PATH                    
005700            ORGANIZATION IS RECORD SEQUENTIAL                             
005800            FILE STATUS IS WS-CJ-OLD-STATUS.                              
005900     SELECT CJ-NEW-FILE  ASSIGN TO DYNAMIC CJ-NEW-PATH                    
006000            ORGANIZATION IS RECORD SEQUENTIAL                             
006100            FILE STATUS IS WS-CJ-NEW-STATUS.                              
006200     SELECT JB-FILE      ASSIGN TO DYNAMIC JB-PATH                        
006300            ORGANIZATION IS RECORD SEQUENTIAL                             
006400            FILE STATUS IS WS-JB-STATUS.                                  
006500     SELECT LN-OLD-FILE  ASSIGN TO DYNAMIC LN-OLD-PATH                    
006600            ORGANIZATION IS RECORD SEQUENTIAL                             
006700            FILE STATUS IS WS-LN-OLD-STATUS.                              
006800     SELECT LN-NEW-FILE  ASSIGN TO DYNAMIC LN-NEW-PATH                    
006900            ORGANIZATION IS RECORD SEQUENTIAL                             
007000            FILE STATUS IS WS-LN-NEW-STATUS.                              
007100     SELECT PR-OLD-FILE  ASSIGN TO DYNAMIC PR-OLD-PATH                    
007200            ORGANIZATION IS RECORD SEQUENTIAL                             
007300            FILE STATUS IS WS-PR-OLD-STATUS.                              
007400     SELECT PR-NEW-FILE  ASSIGN TO DYNAMIC PR-NEW-PATH                    
007500            ORGANIZATION IS RECORD SEQUENTIAL                             
007600            FILE STATUS IS WS-PR-NEW-STATUS.                              
007700     SELECT RP-OUT-FILE  ASSIGN TO DYNAMIC RP-PATH                        
007800            ORGANIZATION IS RECORD SEQUENTIAL                             
007900            FILE STATUS IS WS-RP-STATUS.                                  
008000*                                                                         
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*                                                                         
008400 FD  TQ4-FILE      LABEL RECORDS ARE STANDARD.                            
008500 01  TQ4-FILE-REC                      PIC X(125).                        
008600 FD  CL-OLD-FILE    LABEL RECORDS ARE STANDARD.                           
008700 01  CL-OLD-REC                        PIC X(170).                        
008800 FD  CL-NEW-FILE    LABEL RECORDS ARE STANDARD.                           
008900 01  CL-NEW-REC                        PIC X(170).                        
009000 FD  BK-OLD-FILE    LABEL RECORDS ARE STANDARD.                           
009100 01  BK-OLD-REC                        PIC X(40).                         
009200 FD  BK-NEW-FILE    LABEL RECORDS ARE STANDARD.                           
009300 01  BK-NEW-REC                        PIC X(40).                         
009400 FD  CJ-OLD-FILE    LABEL RECORDS ARE STANDARD.                           
009500 01  CJ-OLD-REC                        PIC X(40).                         
009600 FD  CJ-NEW-FILE    LABEL RECORDS ARE STANDARD.                           
009700 01  CJ-NEW-REC                        PIC X(40).                         
009800 FD  JB-FILE        LABEL RECORDS ARE STANDARD.                           
009900 01  JB-FILE-REC                       PIC X(110).                        
010000 FD  LN-OLD-FILE    LABEL RECORDS ARE STANDARD.                           
010100 01  LN-OLD-REC                        PIC X(60).                         
010200 FD  LN-NEW-FILE    LABEL RECORDS ARE STANDARD.                           
010300 01  LN-NEW-REC                        PIC X(60).                         
010400 FD  PR-OLD-FILE    LABEL RECORDS ARE STANDARD.                           
010500 01  PR-OLD-REC                        PIC X(75).                         
010600 FD  PR-NEW-FILE    LABEL RECORDS ARE STANDARD.                           
010700 01  PR-NEW-REC                        PIC X(75).                         
010800 FD  RP-OUT-FILE    LABEL RECORDS ARE STANDARD.                           
010900 01  RP-OUT-REC                        PIC X(53).                         
011000*                                                                         
011100 WORKING-STORAGE SECTION.                                                 
011200 COPY BKTQ4000.                                                           
011300 COPY BKCL0100.                                                           
011400 COPY BKBK0100.                                                           
011500 COPY BKCJ0100.                                                           
011600 COPY BKJB0100.                                                           
011700 COPY BKLN0100.                                                           
011800 COPY BKPR0100.                                                           
011900 COPY BKRP0100.                                                           
012000                                                                          
012100 01  WS-PATHS.                                                            
012200     05  TQ4-PATH    PIC X(40) VALUE '/sim/data/service-deck.dat'.        
012300     05  CL-OLD-PATH PIC X(40) VALUE '/sim/data/client.old'.              
012400     05  CL-NEW-PATH PIC X(40) VALUE '/sim/data/client.new'.              
012500     05  BK-OLD-PATH PIC X(40) VALUE '/sim/data/bankruptcy.old'.          
012600     05  BK-NEW-PATH PIC X(40) VALUE '/sim/data/bankruptcy.new'.          
012700     05  CJ-OLD-PATH PIC X(40) VALUE '/sim/data/client-job.old'.          
012800     05  CJ-NEW-PATH PIC X(40) VALUE '/sim/data/client-job.new'.          
012900     05  JB-PATH     PIC X(40) VALUE '/sim/data/job-catalog.dat'.         
013000     05  LN-OLD-PATH PIC X(40) VALUE '/sim/data/loan-master.old'.         
013100     05  LN-NEW-PATH PIC X(40) VALUE '/sim/data/loan-master.new'.         
013200     05  PR-OLD-PATH PIC X(40) VALUE '/sim/data/product.old'.             
013300     05  PR-NEW-PATH PIC X(40) VALUE '/sim/data/product.new'.             
013400     05  RP-PATH     PIC X(40) VALUE '/sim/data/repossession.jrn'.        
013500        05  FILLER      PIC X(40).                                        
013600                                                                          
013700 01  WS-FILE-STATUS-GROUP.                                                
013800     05  WS-TQ4-STATUS      PIC XX.                                       
013900     05  WS-CL-OLD-STATUS   PIC XX.                                       
014000     05  WS-CL-NEW-STATUS   PIC XX.                                       
014100     05  WS-BK-OLD-STATUS   PIC XX.                                       
014200     05  WS-BK-NEW-STATUS   PIC XX.                                       
014300     05  WS-CJ-OLD-STATUS   PIC XX.                                       
014400     05  WS-CJ-NEW-STATUS   PIC XX.                                       
014500     05  WS-JB-STATUS       PIC XX.                                       
014600     05  WS-LN-OLD-STATUS   PIC XX.                                       
014700     05  WS-LN-NEW-STATUS   PIC XX.                                       
014800     05  WS-PR-OLD-STATUS   PIC XX.                                       
014900     05  WS-PR-NEW-STATUS   PIC XX.                                       
015000     05  WS-RP-STATUS       PIC XX.                                       
015100        05  FILLER             PIC XX.                                    
015200                                                                          
015300 01  WS-SWITCHES.                                                         
015400     05  WS-TQ4-EOF         PIC X VALUE 'N'.                              
015500         88  TQ4-AT-EOF      VALUE 'Y'.                                   
015600     05  WS-FOUND-SW         PIC X VALUE 'N'.                             
015700         88  WAS-FOUND       VALUE 'Y'.                                   
015800        05  FILLER              PIC X(4).                                 
015900                                                                          
016000 01  WK4-CLIENT-TABLE.                                                    
016100     05  WK4-CL-COUNT       PIC 9(4) COMP-3 VALUE 0.                      
016200     05  WK4-CL-ENTRY OCCURS 6000 TIMES INDEXED BY WK4-CL-IDX.            
016300         10  WK4-CL-RECORD   PIC X(170).                                  
016400          10  FILLER          PIC X(4).                                   
016500                                                                          
016600 01  WK4-BANKRUPTCY-TABLE.                                                
016700     05  WK4-BK-COUNT       PIC 9(4) COMP-3 VALUE 0.                      
016800     05  WK4-BK-ENTRY OCCURS 6000 TIMES INDEXED BY WK4-BK-IDX.            
016900         10  WK4-BK-RECORD   PIC X(40).                                   
017000          10  FILLER          PIC X(4).                                   
017100                                                                          
017200 01  WK4-CLIENT-JOB-TABLE.                                                
017300     05  WK4-CJ-COUNT       PIC 9(4) COMP-3 VALUE 0.                      
017400     05  WK4-CJ-ENTRY OCCURS 6000 TIMES INDEXED BY WK4-CJ-IDX.            
017500         10  WK4-CJ-RECORD   PIC X(40).                                   
017600          10  FILLER          PIC X(4).                                   
017700                                                                          
017800 01  WK4-LOAN-TABLE.                                                      
017900     05  WK4-LN-COUNT       PIC 9(4) COMP-3 VALUE 0.                      
018000     05  WK4-LN-ENTRY OCCURS 6000 TIMES INDEXED BY WK4-LN-IDX.            
018100         10  WK4-LN-RECORD   PIC X(60).                                   
018200          10  FILLER          PIC X(4).                                   
018300                                                                          
018400 01  WK4-PRODUCT-TABLE.                                                   
018500     05  WK4-PR-COUNT       PIC 9(3) COMP-3 VALUE 0.                      
018600     05  WK4-PR-ENTRY OCCURS 600 TIMES INDEXED BY WK4-PR-IDX.             
018700         10  WK4-PR-RECORD   PIC X(75).                                   
018800          10  FILLER          PIC X(4).                                   
018900                                                                          
019000 01  WK4-JOB-TABLE.                                                       
019100     05  WK4-JB-COUNT       PIC 9(4) COMP-3 VALUE 0.                      
019200     05  WK4-JB-ENTRY OCCURS 2000 TIMES INDEXED BY WK4-JB-IDX.            
019300         10  WK4-JB-RECORD   PIC X(110).                                  
019400          10  FILLER          PIC X(4).                                   
019500                                                                          
019600 01  WS-WORK-FIELDS.                                                      
019700     05  WS-NEXT-APP-ID       PIC 9(9) COMP-3 VALUE 0.                    
019800     05  WS-MATCH-IDX          PIC S9(4) COMP.                            
019900     05  WS-DISCHARGE-TERM      PIC 9(5) COMP-3 VALUE 2520.               
020000     05  WS-CLIENT-FOUND-SW     PIC X VALUE 'N'.                          
020100         88  CLIENT-WAS-FOUND   VALUE 'Y'.                                
020200     05  WS-JOB-FOUND-SW        PIC X VALUE 'N'.                          
020300         88  JOB-WAS-FOUND      VALUE 'Y'.                                
020400        05  FILLER                 PIC X(4).                              
020500                                                                          
020600 01  WS-APP-ID-VIEW REDEFINES WS-NEXT-APP-ID.                             
020700        05  FILLER                PIC 9(6) COMP-3.                        
020800 01  WS-TQ4-AMOUNT-VIEW REDEFINES TQ4-RECORD.                             
020900        05  FILLER                PIC X(125).                             
021000 01  WS-DISCHARGE-TERM-VIEW REDEFINES WS-DISCHARGE-TERM.                  
021100        05  FILLER                PIC 9(3) COMP-3.                        
021200*                                                                         
021300 PROCEDURE DIVISION.                                                      
021400*                                                                         
021500 A010-MAIN-LINE.                                                          
021600     OPEN INPUT TQ4-FILE CL-OLD-FILE BK-OLD-FILE CJ-OLD-FILE              
021700                JB-FILE LN-OLD-FILE PR-OLD-FILE.                          
021800     OPEN EXTEND RP-OUT-FILE.                                             
021900     PERFORM 0100-LOAD-TABLES THRU 0100-EXIT.                             
022000     PERFORM 1000-PROCESS-DECK THRU 1000-EXIT.                            
022100     OPEN OUTPUT CL-NEW-FILE BK-NEW-FILE CJ-NEW-FILE LN-NEW-FILE          
022200                 PR-NEW-FILE.                                             
022300     PERFORM 7000-WRITE-MASTERS THRU 7000-EXIT.                           
022400     CLOSE TQ4-FILE CL-OLD-FILE CL-NEW-FILE BK-OLD-FILE                   
022500           BK-NEW-FILE CJ-OLD-FILE CJ-NEW-FILE JB-FILE                    
022600           LN-OLD-FILE LN-NEW-FILE PR-OLD-FILE PR-NEW-FILE                
022700           RP-OUT-FILE.                                                   
022800     STOP RUN.                                                            
022900                                                                          
023000******************************************************************        
023100 0100-LOAD-TABLES.                                                        
023200     PERFORM 0110-LOAD-CLIENTS THRU 0110-EXIT.                            
023300     PERFORM 0120-LOAD-BANKRUPTCY THRU 0120-EXIT.                         
023400     PERFORM 0130-LOAD-CLIENT-JOB THRU 0130-EXIT.                         
023500     PERFORM 0140-LOAD-LOANS THRU 0140-EXIT.                              
023600     PERFORM 0150-LOAD-PRODUCTS THRU 0150-EXIT.                           
023700     PERFORM 0160-LOAD-JOBS THRU 0160-EXIT.                               
023800 0100-EXIT.                                                               
023900     EXIT.                                                                
024000                                                                          
024100 0110-LOAD-CLIENTS.                                                       
024200     READ CL-OLD-FILE INTO CL-RECORD                                      
024300         AT END MOVE 'END' TO WS-FOUND-SW.                                
024400     PERFORM 0111-LOAD-ONE-CLIENT THRU 0111-EXIT                          
024500         UNTIL WS-FOUND-SW = 'END'.                                       
024600     MOVE 'N' TO WS-FOUND-SW.                                             
024700 0110-EXIT.                                                               
024800     EXIT.                                                                
024900                                                                          
025000 0111-LOAD-ONE-CLIENT.                                                    
025100     ADD 1 TO WK4-CL-COUNT.                                               
025200     SET WK4-CL-IDX TO WK4-CL-COUNT.                                      
025300     MOVE CL-RECORD TO WK4-CL-RECORD (WK4-CL-IDX).                        
025400     READ CL-OLD-FILE INTO CL-RECORD                                      
025500         AT END MOVE 'END' TO WS-FOUND-SW.                                
025600 0111-EXIT.                                                               
025700     EXIT.                                                                
025800                                                                          
025900 0120-LOAD-BANKRUPTCY.                                                    
026000     READ BK-OLD-FILE INTO BK-RECORD                                      
026100         AT END MOVE 'END' TO WS-FOUND-SW.                                
026200     PERFORM 0121-LOAD-ONE-BANKRUPTCY THRU 0121-EXIT                      
026300         UNTIL WS-FOUND-SW = 'END'.                                       
026400     MOVE 'N' TO WS-FOUND-SW.                                             
026500 0120-EXIT.                                                               
026600     EXIT.                                                                
026700                                                                          
026800 0121-LOAD-ONE-BANKRUPTCY.                                                
026900     ADD 1 TO WK4-BK-COUNT.                                               
027000     SET WK4-BK-IDX TO WK4-BK-COUNT.                                      
027100     MOVE BK-RECORD TO WK4-BK-RECORD (WK4-BK-IDX).                        
027200     IF BK-APP-ID > WS-NEXT-APP-ID                                        
027300         MOVE BK-APP-ID TO WS-NEXT-APP-ID                                 
027400     END-IF.                                                              
027500     READ BK-OLD-FILE INTO BK-RECORD                                      
027600         AT END MOVE 'END' TO WS-FOUND-SW.                                
027700 0121-EXIT.                                                               
027800     EXIT.                                                                
027900                                                                          
028000 0130-LOAD-CLIENT-JOB.                                                    
028100     READ CJ-OLD-FILE INTO CJ-RECORD                                      
028200         AT END MOVE 'END' TO WS-FOUND-SW.                                
028300     PERFORM 0131-LOAD-ONE-CJ THRU 0131-EXIT                              
028400         UNTIL WS-FOUND-SW = 'END'.                                       
028500     MOVE 'N' TO WS-FOUND-SW.                                             
028600 0130-EXIT.                                                               
028700     EXIT.                                                                
028800                                                                          
028900 0131-LOAD-ONE-CJ.                                                        
029000     ADD 1 TO WK4-CJ-COUNT.                                               
029100     SET WK4-CJ-IDX TO WK4-CJ-COUNT.                                      
029200     MOVE CJ-RECORD TO WK4-CJ-RECORD (WK4-CJ-IDX).                        
029300     READ CJ-OLD-FILE INTO CJ-RECORD                                      
029400         AT END MOVE 'END' TO WS-FOUND-SW.                                
029500 0131-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800 0140-LOAD-LOANS.                                                         
029900     READ LN-OLD-FILE INTO LN-RECORD                                      
030000         AT END MOVE 'END' TO WS-FOUND-SW.                                
030100     PERFORM 0141-LOAD-ONE-LOAN THRU 0141-EXIT                            
030200         UNTIL WS-FOUND-SW = 'END'.                                       
030300     MOVE 'N' TO WS-FOUND-SW.                                             
030400 0140-EXIT.                                                               
030500     EXIT.                                                                
030600                                                                          
030700 0141-LOAD-ONE-LOAN.                                                      
030800     ADD 1 TO WK4-LN-COUNT.                                               
030900     SET WK4-LN-IDX TO WK4-LN-COUNT.                                      
031000     MOVE LN-RECORD TO WK4-LN-RECORD (WK4-LN-IDX).                        
031100     READ LN-OLD-FILE INTO LN-RECORD                                      
031200         AT END MOVE 'END' TO WS-FOUND-SW.                                
031300 0141-EXIT.                                                               
031400     EXIT.                                                                
031500                                                                          
031600 0150-LOAD-PRODUCTS.                                                      
031700     READ PR-OLD-FILE INTO PR-RECORD                                      
031800         AT END MOVE 'END' TO WS-FOUND-SW.                                
031900     PERFORM 0151-LOAD-ONE-PRODUCT THRU 0151-EXIT                         
032000         UNTIL WS-FOUND-SW = 'END'.                                       
032100     MOVE 'N' TO WS-FOUND-SW.                                             
032200 0150-EXIT.                                                               
032300     EXIT.                                                                
032400                                                                          
032500 0151-LOAD-ONE-PRODUCT.                                                   
032600     ADD 1 TO WK4-PR-COUNT.                                               
032700     SET WK4-PR-IDX TO WK4-PR-COUNT.                                      
032800     MOVE PR-RECORD TO WK4-PR-RECORD (WK4-PR-IDX).                        
032900     READ PR-OLD-FILE INTO PR-RECORD                                      
033000         AT END MOVE 'END' TO WS-FOUND-SW.                                
033100 0151-EXIT.                                                               
033200     EXIT.                                                                
033300                                                                          
033400 0160-LOAD-JOBS.                                                          
033500     READ JB-FILE INTO JB-RECORD                                          
033600         AT END MOVE 'END' TO WS-FOUND-SW.                                
033700     PERFORM 0161-LOAD-ONE-JOB THRU 0161-EXIT                             
033800         UNTIL WS-FOUND-SW = 'END'.                                       
033900     MOVE 'N' TO WS-FOUND-SW.                                             
034000 0160-EXIT.                                                               
034100     EXIT.                                                                
034200                                                                          
034300 0161-LOAD-ONE-JOB.                                                       
034400     ADD 1 TO WK4-JB-COUNT.                                               
034500     SET WK4-JB-IDX TO WK4-JB-COUNT.                                      
034600     MOVE JB-RECORD TO WK4-JB-RECORD (WK4-JB-IDX).                        
034700     READ JB-FILE INTO JB-RECORD                                          
034800         AT END MOVE 'END' TO WS-FOUND-SW.                                
034900 0161-EXIT.                                                               
035000     EXIT.                                                                
035100                                                                          
035200******************************************************************        
035300 1000-PROCESS-DECK.                                                       
035400     READ TQ4-FILE INTO TQ4-RECORD                                        
035500         AT END SET TQ4-AT-EOF TO TRUE.                                   
035600     PERFORM 1010-PROCESS-ONE-REQUEST THRU 1010-EXIT                      
035700         UNTIL TQ4-AT-EOF.                                                
035800 1000-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100 1010-PROCESS-ONE-REQUEST.                                                
036200     EVALUATE TQ4-ACTION                                                  
036300         WHEN 'BANKRUPT-FILE'                                             
036400             PERFORM 2000-BANKRUPT-FILE                                   
036500         WHEN 'BANKRUPT-APPROVE'                                          
036600             PERFORM 2100-BANKRUPT-APPROVE                                
036700         WHEN 'BANKRUPT-DENY'                                             
036800             PERFORM 2200-BANKRUPT-DENY                                   
036900         WHEN 'JOB-ASSIGN'                                                
037000             PERFORM 3000-JOB-ASSIGN                                      
037100         WHEN 'REPO-LOG'                                                  
037200             PERFORM 4000-REPO-LOG                                        
037300         WHEN OTHER                                                       
037400             DISPLAY '!!!! UNKNOWN TQ4-ACTION ' TQ4-ACTION                
037500                 UPON CRT                                                 
037600     END-EVALUATE.                                                        
037700     READ TQ4-FILE INTO TQ4-RECORD                                        
037800         AT END SET TQ4-AT-EOF TO TRUE.                                   
037900 1010-EXIT.                                                               
038000     EXIT.                                                                
038100                                                                          
038200******************************************************************        
038300*        BANKRUPTCY PROCESSOR                                             
038400******************************************************************        
038500 2000-BANKRUPT-FILE.                                                      
038600     PERFORM 9100-FIND-CLIENT.                                            
038700     IF WAS-FOUND                                                         
038800         ADD 1 TO WS-NEXT-APP-ID                                          
038900         ADD 1 TO WK4-BK-COUNT                                            
039000         SET WK4-BK-IDX TO WK4-BK-COUNT                                   
039100         MOVE WS-NEXT-APP-ID TO BK-APP-ID                                 
039200         MOVE TQ4-SLOT-ID     TO BK-SLOT-ID                               
039300         MOVE TQ4-CLIENT-ID   TO BK-CLIENT-ID                             
039400         SET BK-IS-PENDING    TO TRUE                                     
039500         MOVE 0               TO BK-DISCHARGE-DAY                         
039600         MOVE BK-RECORD TO WK4-BK-RECORD (WK4-BK-IDX)                     
039700     END-IF.                                                              
039800                                                                          
039900 2100-BANKRUPT-APPROVE.                                                   
040000*  TKT 5243 - ONLY A STILL-PENDING APPLICATION CAN BE APPROVED.    TKT5243
040100     PERFORM 9200-FIND-APPLICATION.                                       
040200     IF WAS-FOUND                                                         
040300         MOVE WK4-BK-RECORD (WS-MATCH-IDX) TO BK-RECORD                   
040400         IF BK-IS-PENDING                                          TKT5243
040500             SET BK-IS-APPROVED TO TRUE                                   
040600             COMPUTE BK-DISCHARGE-DAY = TQ4-GAME-DAY +                    
040700                     WS-DISCHARGE-TERM                                    
040800             MOVE BK-RECORD TO WK4-BK-RECORD (WS-MATCH-IDX)               
040900             PERFORM 9100-FIND-CLIENT                                     
041000             IF WAS-FOUND                                                 
041100                 MOVE WK4-CL-RECORD (WS-MATCH-IDX) TO CL-RECORD           
041200                 SET CL-IS-BANKRUPT TO TRUE                               
041300                 MOVE BK-DISCHARGE-DAY TO CL-BANKRUPT-UNTIL               
041400                 MOVE CL-RECORD TO WK4-CL-RECORD (WS-MATCH-IDX)           
041500             END-IF                                                       
041600         END-IF                                                    TKT5243
041700     END-IF.                                                              
041800                                                                          
041900 2200-BANKRUPT-DENY.                                                      
042000     PERFORM 9200-FIND-APPLICATION.                                       
042100     IF WAS-FOUND                                                         
042200         MOVE WK4-BK-RECORD (WS-MATCH-IDX) TO BK-RECORD                   
042300         IF BK-IS-PENDING                                          TKT5243
042400             SET BK-IS-DENIED TO TRUE                                     
042500             MOVE BK-RECORD TO WK4-BK-RECORD (WS-MATCH-IDX)               
042600         END-IF                                                    TKT5243
042700     END-IF.                                                              
042800                                                                          
042900******************************************************************        
043000*        JOB ASSIGNMENT                                                   
043100******************************************************************        
043200 3000-JOB-ASSIGN.                                                         
043300     PERFORM 9100-FIND-CLIENT.                                            
043400     MOVE WS-FOUND-SW TO WS-CLIENT-FOUND-SW.                              
043500     PERFORM 9300-FIND-JOB.                                               
043600     MOVE WS-FOUND-SW TO WS-JOB-FOUND-SW.                                 
043700     IF CLIENT-WAS-FOUND AND JOB-WAS-FOUND AND CL-NOT-BANKRUPT            
043800         IF TQ4-PRIMARY-FLAG = 'Y'                                        
043900             PERFORM 3100-CLEAR-OTHER-PRIMARY                             
044000         END-IF                                                           
044100         PERFORM 3200-FIND-EXISTING-CJ                                    
044200         IF WS-MATCH-IDX = 0                                              
044300             ADD 1 TO WK4-CJ-COUNT                                        
044400             SET WK4-CJ-IDX TO WK4-CJ-COUNT                               
044500             MOVE TQ4-CLIENT-ID TO CJ-CLIENT-ID                           
044600             MOVE TQ4-SLOT-ID    TO CJ-SLOT-ID                            
044700             MOVE TQ4-JOB-ID     TO CJ-JOB-ID                             
044800             COMPUTE CJ-NEXT-PAYDAY = TQ4-GAME-DAY + 1                    
044900             MOVE TQ4-PRIMARY-FLAG TO CJ-PRIMARY-FLAG                     
045000             MOVE CJ-RECORD TO WK4-CJ-RECORD (WK4-CJ-IDX)                 
045100         ELSE                                                             
045200             MOVE WK4-CJ-RECORD (WS-MATCH-IDX) TO CJ-RECORD               
045300             MOVE TQ4-PRIMARY-FLAG TO CJ-PRIMARY-FLAG                     
045400             MOVE CJ-RECORD TO WK4-CJ-RECORD (WS-MATCH-IDX)               
045500         END-IF                                                           
045600     END-IF.                                                              
045700                                                                          
045800 3100-CLEAR-OTHER-PRIMARY.                                                
045900     SET WK4-CJ-IDX TO 1.                                                 
046000     PERFORM 3110-CLEAR-ONE-CJ THRU 3110-EXIT                             
046100         UNTIL WK4-CJ-IDX > WK4-CJ-COUNT.                                 
046200                                                                          
046300 3110-CLEAR-ONE-CJ.                                                       
046400     MOVE WK4-CJ-RECORD (WK4-CJ-IDX) TO CJ-RECORD.                        
046500     IF CJ-CLIENT-ID = TQ4-CLIENT-ID                                      
046600         SET CJ-IS-SECONDARY TO TRUE                                      
046700         MOVE CJ-RECORD TO WK4-CJ-RECORD (WK4-CJ-IDX)                     
046800     END-IF.                                                              
046900     SET WK4-CJ-IDX UP BY 1.                                              
047000 3110-EXIT.                                                               
047100     EXIT.                                                                
047200                                                                          
047300 3200-FIND-EXISTING-CJ.                                                   
047400     MOVE 0 TO WS-MATCH-IDX.                                              
047500     SET WK4-CJ-IDX TO 1.                                                 
047600     PERFORM 3210-CHECK-ONE-CJ THRU 3210-EXIT                             
047700         UNTIL WK4-CJ-IDX > WK4-CJ-COUNT OR WS-MATCH-IDX NOT = 0.         
047800                                                                          
047900 3210-CHECK-ONE-CJ.                                                       
048000     MOVE WK4-CJ-RECORD (WK4-CJ-IDX) TO CJ-RECORD.                        
048100     IF CJ-CLIENT-ID = TQ4-CLIENT-ID                                      
048200       AND CJ-JOB-ID = TQ4-JOB-ID                                         
048300         MOVE WK4-CJ-IDX TO WS-MATCH-IDX                                  
048400     END-IF.                                                              
048500     SET WK4-CJ-IDX UP BY 1.                                              
048600 3210-EXIT.                                                               
048700     EXIT.                                                                
048800                                                                          
048900******************************************************************        
049000*        REPOSSESSION LOGGER                                              
049100******************************************************************        
049200 4000-REPO-LOG.                                                           
049300     MOVE TQ4-CLIENT-ID    TO RP-CLIENT-ID.                               
049400     MOVE TQ4-SLOT-ID       TO RP-SLOT-ID.                                
049500     MOVE TQ4-ASSET-TYPE    TO RP-ASSET-TYPE.                             
049600     MOVE TQ4-ASSET-ID      TO RP-ASSET-ID.                               
049700     MOVE TQ4-REASON        TO RP-REASON.                                 
049800     MOVE TQ4-GAME-DAY      TO RP-GAME-DAY.                               
049900     MOVE TQ4-WRITTEN-OFF   TO RP-WRITTEN-OFF.                            
050000     WRITE RP-OUT-REC FROM RP-RECORD.                                     
050100     IF RP-IS-LOAN                                                        
050200         PERFORM 4100-MARK-LOAN-REPOSSESSED                               
050300     ELSE                                                                 
050400         PERFORM 4200-RELEASE-PROPERTY.                                   
050500                                                                          
050600 4100-MARK-LOAN-REPOSSESSED.                                              
050700     SET WK4-LN-IDX TO 1.                                                 
050800     PERFORM 4110-CHECK-ONE-LOAN THRU 4110-EXIT                           
050900         UNTIL WK4-LN-IDX > WK4-LN-COUNT.                                 
051000                                                                          
051100 4110-CHECK-ONE-LOAN.                                                     
051200     MOVE WK4-LN-RECORD (WK4-LN-IDX) TO LN-RECORD.                        
051300     IF LN-LOAN-ID = TQ4-ASSET-ID                                         
051400         SET LN-IS-REPOSSESSED TO TRUE                                    
051500         SET LN-IS-WRITTEN-OFF TO TRUE                            TKT4390 
051600         MOVE LN-RECORD TO WK4-LN-RECORD (WK4-LN-IDX)                     
051700     END-IF.                                                              
051800     SET WK4-LN-IDX UP BY 1.                                              
051900 4110-EXIT.                                                               
052000     EXIT.                                                                
052100                                                                          
052200 4200-RELEASE-PROPERTY.                                                   
052300     SET WK4-PR-IDX TO 1.                                                 
052400     PERFORM 4210-CHECK-ONE-PRODUCT THRU 4210-EXIT                        
052500         UNTIL WK4-PR-IDX > WK4-PR-COUNT.                                 
052600                                                                          
052700 4210-CHECK-ONE-PRODUCT.                                                  
052800     MOVE WK4-PR-RECORD (WK4-PR-IDX) TO PR-RECORD.                        
052900     IF PR-PRODUCT-ID = TQ4-ASSET-ID                                      
053000         SET PR-IS-AVAILABLE TO TRUE                                      
053100         MOVE 0 TO PR-OWNER-CLIENT-ID                                     
053200         MOVE PR-RECORD TO WK4-PR-RECORD (WK4-PR-IDX)                     
053300     END-IF.                                                              
053400     SET WK4-PR-IDX UP BY 1.                                              
053500 4210-EXIT.                                                               
053600     EXIT.                                                                
053700                                                                          
053800******************************************************************        
053900*        LOOKUPS                                                          
054000******************************************************************        
054100 9100-FIND-CLIENT.                                                        
054200     MOVE 'N' TO WS-FOUND-SW.                                             
054300     SET WK4-CL-IDX TO 1.                                                 
054400     PERFORM 9110-CHECK-ONE-CLIENT THRU 9110-EXIT                         
054500         UNTIL WK4-CL-IDX > WK4-CL-COUNT OR WAS-FOUND.                    
054600                                                                          
054700 9110-CHECK-ONE-CLIENT.                                                   
054800     MOVE WK4-CL-RECORD (WK4-CL-IDX) TO CL-RECORD.                        
054900     IF CL-CLIENT-ID = TQ4-CLIENT-ID                                      
055000         MOVE WK4-CL-IDX TO WS-MATCH-IDX                                  
055100         MOVE 'Y' TO WS-FOUND-SW                                          
055200     END-IF.                                                              
055300     SET WK4-CL-IDX UP BY 1.                                              
055400 9110-EXIT.                                                               
055500     EXIT.                                                                
055600                                                                          
055700 9200-FIND-APPLICATION.                                                   
055800     MOVE 'N' TO WS-FOUND-SW.                                             
055900     SET WK4-BK-IDX TO 1.                                                 
056000     PERFORM 9210-CHECK-ONE-APP THRU 9210-EXIT                            
056100         UNTIL WK4-BK-IDX > WK4-BK-COUNT OR WAS-FOUND.                    
056200                                                                          
056300 9210-CHECK-ONE-APP.                                                      
056400     MOVE WK4-BK-RECORD (WK4-BK-IDX) TO BK-RECORD.                        
056500     IF BK-APP-ID = TQ4-APP-ID                                            
056600         MOVE WK4-BK-IDX TO WS-MATCH-IDX                                  
056700         MOVE 'Y' TO WS-FOUND-SW                                          
056800     END-IF.                                                              
056900     SET WK4-BK-IDX UP BY 1.                                              
057000 9210-EXIT.                                                               
057100     EXIT.                                                                
057200                                                                          
057300 9300-FIND-JOB.                                                           
057400     MOVE 'N' TO WS-FOUND-SW.                                             
057500     SET WK4-JB-IDX TO 1.                                                 
057600     PERFORM 9310-CHECK-ONE-JOB THRU 9310-EXIT                            
057700         UNTIL WK4-JB-IDX > WK4-JB-COUNT OR WAS-FOUND.                    
057800                                                                          
057900 9310-CHECK-ONE-JOB.                                                      
058000     MOVE WK4-JB-RECORD (WK4-JB-IDX) TO JB-RECORD.                        
058100     IF JB-JOB-ID = TQ4-JOB-ID                                            
058200         MOVE 'Y' TO WS-FOUND-SW                                          
058300     END-IF.                                                              
058400     SET WK4-JB-IDX UP BY 1.                                              
058500 9310-EXIT.                                                               
058600     EXIT.                                                                
058700                                                                          
058800******************************************************************        
058900*        FINAL WRITE-BACK                                                 
059000******************************************************************        
059100 7000-WRITE-MASTERS.                                                      
059200     SET WK4-CL-IDX TO 1.                                                 
059300     PERFORM 7010-WRITE-ONE-CLIENT THRU 7010-EXIT                         
059400         UNTIL WK4-CL-IDX > WK4-CL-COUNT.                                 
059500     SET WK4-BK-IDX TO 1.                                                 
059600     PERFORM 7020-WRITE-ONE-BANKRUPTCY THRU 7020-EXIT                     
059700         UNTIL WK4-BK-IDX > WK4-BK-COUNT.                                 
059800     SET WK4-CJ-IDX TO 1.                                                 
059900     PERFORM 7030-WRITE-ONE-CJ THRU 7030-EXIT                             
060000         UNTIL WK4-CJ-IDX > WK4-CJ-COUNT.                                 
060100     SET WK4-LN-IDX TO 1.                                                 
060200     PERFORM 7040-WRITE-ONE-LOAN THRU 7040-EXIT                           
060300         UNTIL WK4-LN-IDX > WK4-LN-COUNT.                                 
060400     SET WK4-PR-IDX TO 1.                                                 
060500     PERFORM 7050-WRITE-ONE-PRODUCT THRU 7050-EXIT                        
060600         UNTIL WK4-PR-IDX > WK4-PR-COUNT.                                 
060700 7000-EXIT.                                                               
060800     EXIT.                                                                
060900                                                                          
061000 7010-WRITE-ONE-CLIENT.                                                   
061100     WRITE CL-NEW-REC FROM WK4-CL-ENTRY (WK4-CL-IDX).                     
061200     SET WK4-CL-IDX UP BY 1.                                              
061300 7010-EXIT.                                                               
061400     EXIT.                                                                
061500                                                                          
061600 7020-WRITE-ONE-BANKRUPTCY.                                               
061700     WRITE BK-NEW-REC FROM WK4-BK-ENTRY (WK4-BK-IDX).                     
061800     SET WK4-BK-IDX UP BY 1.                                              
061900 7020-EXIT.                                                               
062000     EXIT.                                                                
062100                                                                          
062200 7030-WRITE-ONE-CJ.                                                       
062300     WRITE CJ-NEW-REC FROM WK4-CJ-ENTRY (WK4-CJ-IDX).                     
062400     SET WK4-CJ-IDX UP BY 1.                                              
062500 7030-EXIT.                                                               
062600     EXIT.                                                                
062700                                                                          
062800 7040-WRITE-ONE-LOAN.                                                     
062900     WRITE LN-NEW-REC FROM WK4-LN-ENTRY (WK4-LN-IDX).                     
063000     SET WK4-LN-IDX UP BY 1.                                              
063100 7040-EXIT.                                                               
063200     EXIT.                                                                
063300                                                                          
063400 7050-WRITE-ONE-PRODUCT.                                                  
063500     WRITE PR-NEW-REC FROM WK4-PR-ENTRY (WK4-PR-IDX).                     
063600     SET WK4-PR-IDX UP BY 1.                                              
063700 7050-EXIT.                                                               
063800     EXIT.                                                                

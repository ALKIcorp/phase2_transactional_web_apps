000100*THIS IS THE CLIENT MASTER LAYOUT - LIVE AS OF THE SIM REWRITE            
000200*****************************************************************         
000300*    BKCL0100  -  CLIENT MASTER RECORD                                    
000400*****************************************************************         
000500*  COPY MEMBER.  ONE RECORD PER CLIENT PER SLOT.  CARRIES THE             
000600*  CHECKING/SAVINGS BALANCES, THE DAILY WITHDRAWAL COUNTER, THE           
000700*  CACHED MONTHLY-INCOME AND MANDATORY-SPEND FIGURES (SO THE              
000800*  DISCRETIONARY SPENDING GENERATOR DOES NOT HAVE TO RE-DERIVE            
000900*  THEM EVERY TICK), THE BANKRUPTCY FLAGS, AND THE DEBIT CARD             
001000*  DATA ISSUED AT CLIENT CREATION.  WIDE RECORD, SAME HABIT AS            
001100*  THE OLD BORROWER MASTER - PAD FOR GROWTH, REDEFINE FOR                 
001200*  ALTERNATE VIEWS, NEVER SHRINK A FIELD ONCE IT SHIPS.                   
001300*-----------------------------------------------------------------        
001400*  CHANGE LOG                                                             
001500*    880108 RHM  INITIAL CLIENT MASTER LAYOUT FOR THE SIM REWRITE         
001600*    880212 RHM  ADDED CL-DAILY-WITHDRAWN FOR THE $500 DAILY CAP          
001700*    880930 DLT  ADDED CL-MONTHLY-INCOME-CACHE / -MANDATORY-CACHE         
001800*    891004 DLT  ADDED DEBIT CARD GROUP - NO. / EXPIRY / CVV              
001900*    930815 KPH  ADDED CL-BANKRUPT-FLAG / CL-BANKRUPT-UNTIL               
002000*    960203 KPH  WIDENED CL-NAME TO X(80), 40 WAS TRUNCATING              
002100*                HYPHENATED LAST NAMES - TKT 2290                         
002200*    990119 KPH  Y2K - NO PACKED YY FIELDS IN THIS RECORD, N/A            
002300*    021107 BDW  ADDED CL-CARD-EXPIRY REDEFINE FOR MM/YY SPLIT            
002400*    070529 MTV  ADDED RESERVED FILLER BLOCK FOR FUTURE STATUS            
002500*                BYTES, SEE TKT 5190                                      
002600*-----------------------------------------------------------------        
002700 01  CL-RECORD.                                                           
002800     05  CL-CLIENT-ID                  PIC 9(9).                          
002900     05  CL-SLOT-ID                    PIC 9(1).                          
003000***************** BALANCE ELEMENTS ******************************         
003100     05  CL-BALANCE-GROUP.                                                
003200         10  CL-CHECKING-BALANCE        PIC S9(13)V99 COMP-3.             
003300         10  CL-SAVINGS-BALANCE         PIC S9(13)V99 COMP-3.             
003400         10  CL-DAILY-WITHDRAWN         PIC S9(13)V99 COMP-3.             
003500***************** CACHED DERIVED FIELDS **************************        
003600*  RECOMPUTED BY JOB ASSIGNMENT (INCOME) AND THE MANDATORY-SPEND          
003700*  CALCULATOR (MANDATORY), PERSISTED HERE SO EVERY TICK DOES NOT          
003800*  HAVE TO WALK THE LOAN/MORTGAGE/RENT TABLES FOR EVERY CLIENT.           
003900     05  CL-MONTHLY-INCOME-CACHE       PIC S9(13)V99 COMP-3.              
004000     05  CL-MONTHLY-MANDATORY-CACHE    PIC S9(13)V99 COMP-3.              
004100***************** BANKRUPTCY STATUS ******************************        
004200     05  CL-BANKRUPT-FLAG               PIC X.                            
004300         88  CL-IS-BANKRUPT             VALUE 'Y'.                        
004400         88  CL-NOT-BANKRUPT            VALUE 'N'.                        
004500     05  CL-BANKRUPT-UNTIL              PIC 9(5).                         
004600***************** NAME / ADDRESS *********************************        
004700     05  CL-NAME                        PIC X(80).                        
004800     05  CL-NAME-UPPER-30 REDEFINES CL-NAME.                              
004900         10  CL-NAME-FIRST-30           PIC X(30).                        
005000         10  FILLER                     PIC X(50).                        
005100***************** DEBIT CARD DATA ********************************        
005200*  16 DIGITS, 4 SPACE-SEPARATED GROUPS OF 4, GENERATED AT                 
005300*  CLIENT CREATION.  EXPIRY IS MM/YY, CVV IS A 3-DIGIT NUMBER             
005400*  STORED AS TEXT SINCE IT IS NEVER ARITHMETIC.  DRAWN FROM THE           
005500*  PLAIN LCG IN WK-RANDOM-AREA (BKWK0100), NOT A HARDENED                 
005600*  GENERATOR - AUDIT SIGNED OFF ON TKT 4471 SINCE NONE OF THESE           
005700*  FOUR FIELDS EVER TOUCHES A BALANCE.                                    
005800     05  CL-CARD-NUMBER                 PIC X(19).                        
005900     05  CL-CARD-NUMBER-GROUPS REDEFINES CL-CARD-NUMBER.                  
006000         10  CL-CARD-GROUP-1            PIC X(4).                         
006100         10  FILLER                     PIC X.                            
006200         10  CL-CARD-GROUP-2            PIC X(4).                         
006300         10  FILLER                     PIC X.                            
006400         10  CL-CARD-GROUP-3            PIC X(4).                         
006500         10  FILLER                     PIC X.                            
006600         10  CL-CARD-GROUP-4            PIC X(4).                         
006700     05  CL-CARD-EXPIRY                 PIC X(5).                         
006800     05  CL-CARD-EXPIRY-SPLIT REDEFINES CL-CARD-EXPIRY.                   
006900         10  CL-CARD-EXPIRY-MM          PIC X(2).                         
007000         10  FILLER                     PIC X.                            
007100         10  CL-CARD-EXPIRY-YY          PIC X(2).                         
007200     05  CL-CARD-CVV                    PIC X(3).                         
007300***************** RESERVED / GROWTH ******************************        
007400*  RESERVED FOR WHATEVER THE NEXT SIM FEATURE TURNS OUT TO BE -           
007500*  KEEPS THE RECORD ON AN EVEN BOUNDARY, SAME HABIT AS THE                
007600*  OLD BORROWER MASTER'S TRAILING PAD.                                    
007700     05  FILLER                         PIC X(25).                        

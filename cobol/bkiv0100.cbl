000100*****************************************************************         
000200*    BKIV0100  -  INVESTMENT EVENT JOURNAL RECORD                         
000300*****************************************************************         
000400*  COPY MEMBER.  APPEND-ONLY.  WRITTEN BY THE TREASURY ENGINE             
000500*  (GROWTH/DIVIDEND) AND THE INVESTMENT ENGINE (INVEST/DIVEST).           
000600*  IV-ASSET IS ALWAYS THE LITERAL "S&P 500" - THE SIMULATION              
000700*  ONLY SUPPORTS ONE INDEX POSITION PER SLOT.                             
000800*-----------------------------------------------------------------        
000900*  CHANGE LOG                                                             
001000*    880202 RHM  INITIAL LAYOUT FOR THE SIM REWRITE                       
001100*    880822 RHM  ADDED GROWTH / DIVIDEND TYPES FOR THE ANNUAL             
001200*                TREASURY POSTING, PREVIOUSLY INVEST/DIVEST ONLY          
001300*    990124 KPH  Y2K REVIEW - IV-GAME-DAY IS A WHOLE-DAY COUNTER,         
001400*                N/A                                                      
001500*-----------------------------------------------------------------        
001600 01  IV-RECORD.                                                           
001700     05  IV-SLOT-ID                     PIC 9(1).                         
001800     05  IV-TYPE                        PIC X(10).                        
001900         88  IV-IS-INVEST                VALUE 'INVEST'.                  
002000         88  IV-IS-DIVEST                 VALUE 'DIVEST'.                 
002100         88  IV-IS-GROWTH                 VALUE 'GROWTH'.                 
002200         88  IV-IS-DIVIDEND               VALUE 'DIVIDEND'.               
002300     05  IV-ASSET                       PIC X(10).                        
002400     05  IV-AMOUNT                      PIC S9(13)V99 COMP-3.             
002500     05  IV-GAME-DAY                     PIC 9(5).                        
002600     05  FILLER                          PIC X(10).                       

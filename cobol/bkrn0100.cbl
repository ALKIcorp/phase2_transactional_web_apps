000100*****************************************************************         
000200*    BKRN0100  -  RENTAL LISTING RECORD                                   
000300*****************************************************************         
000400*  COPY MEMBER.  REFERENCE DATA - RENTAL UNITS OFFERED TO                 
000500*  CLIENTS.  RN-STATUS OF 'ACTIVE' IS THE ONLY STATUS THE                 
000600*  ORIGINATION SIDE OFFERS TO A CLIENT; INACTIVE LISTINGS JUST            
000700*  STAY ON THE FILE AS HISTORY.                                           
000800*-----------------------------------------------------------------        
000900*  CHANGE LOG                                                             
001000*    880115 RHM  INITIAL LAYOUT FOR THE SIM REWRITE                       
001100*    890303 DLT  ADDED RN-SQFT, MARKETING WANTED IT ON THE LISTING        
001200*    990121 KPH  Y2K REVIEW - NO DATE FIELDS, N/A                         
001300*-----------------------------------------------------------------        
001400 01  RN-RECORD.                                                           
001500     05  RN-RENTAL-ID                   PIC 9(9).                         
001600     05  RN-NAME                        PIC X(40).                        
001700     05  RN-MONTHLY-RENT                PIC S9(13)V99 COMP-3.             
001800     05  RN-BEDROOMS                    PIC 9(2).                         
001900     05  RN-SQFT                        PIC 9(5).                         
002000     05  RN-STATUS                      PIC X(10).                        
002100         88  RN-IS-ACTIVE                VALUE 'ACTIVE'.                  
002200     05  FILLER                         PIC X(20).                        
